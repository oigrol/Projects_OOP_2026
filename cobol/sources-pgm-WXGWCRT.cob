000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXGWCRT.
000400       AUTHOR. R F MULRONEY.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 22 FEB 1988.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *DESCRIPTION : CALLED PROGRAM - CREATE A NEW GATEWAY.  CHECKS
001100      *              THE CALLING USER IS AN AUTHORIZED MAINTAINER,
001200      *              VALIDATES THE GATEWAY CODE AGAINST THE "GW_"
001300      *              PLUS FOUR DIGITS FORMAT, CHECKS THE CODE IS NOT
001400      *              ALREADY ON FILE, THEN APPENDS THE NEW RECORD
001500      *              AND REWRITES GATEWAY-MASTER.
001600      *
001700      *=================================================================
001800      * HISTORY OF MODIFICATION:
001900      *=================================================================
002000      * WGR-0032 22/02/1988 DHK    - INITIAL VERSION.
002100      *-----------------------------------------------------------------
002200      * WGR-0151 06/09/1992 DHK    - CORRECTED THE CODE FORMAT CHECK -
002300      *                              IT WAS ACCEPTING "GW_" FOLLOWED BY
002400      *                              FEWER THAN 4 DIGITS PADDED WITH
002500      *                              SPACES.  NOW REQUIRES ALL 4
002600      *                              POSITIONS TO BE NUMERIC.
002700      *-----------------------------------------------------------------
002800      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - GTWM-CREATED-AT AND
002900      *                              GTWM-MODIFIED-AT CARRY A FULL
003000      *                              4-DIGIT CENTURY-AND-YEAR.  SIGNED
003100      *                              OFF, NO CODE CHANGE.
003200      *-----------------------------------------------------------------
003300      * WGR-0301 30/05/2003 TNO    - WIDENED GATEWAY DESCRIPTION FIELD
003400      *                              ON THE PARAMETER BLOCK TO MATCH
003500      *                              THE MASTER RECORD CHANGE.
003600      *-----------------------------------------------------------------
003700      * WGR-0340 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE FROM 1000
003800      *                              TO 5000 ENTRIES TO KEEP PACE WITH
003900      *                              GATEWAY GROWTH.
004000      *-----------------------------------------------------------------
004010      * WGR-0312 11/02/2004 TNO    - GTWM-NEW-RECORD AND WK-C-GTWM-T-
004020      *                              RECORD WERE STILL DECLARED X(236)
004030      *                              FROM BEFORE WGR-0301 WIDENED THE
004040      *                              COPYBOOK TO 250 BYTES - EVERY
004050      *                              REWRITE OF GATEWAY-MASTER WAS
004060      *                              TRUNCATING THE LAST 14 BYTES.
004070      *                              CORRECTED BOTH TO X(250).
004080      *-----------------------------------------------------------------
004100
004200       ENVIRONMENT DIVISION.
004300      **********************
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-AS400.
004600       OBJECT-COMPUTER. IBM-AS400.
004700       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800           UPSI-0 IS UPSI-SWITCH-0
004900               ON STATUS IS U0-ON
005000               OFF STATUS IS U0-OFF.
005100 
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
005500               ORGANIZATION IS SEQUENTIAL
005600               FILE STATUS IS WK-C-FILE-STATUS.
005700           SELECT GATEWAY-MASTER-NEW ASSIGN TO GTWMASTN
005800               ORGANIZATION IS SEQUENTIAL
005900               FILE STATUS IS WK-C-NEW-FILE-STATUS.
006000 
006100       DATA DIVISION.
006200      ***************
006300       FILE SECTION.
006400      ***************
006500       FD  GATEWAY-MASTER
006600           LABEL RECORDS ARE OMITTED
006700           DATA RECORD IS GTWM-RECORD.
006900           COPY GTWMSTR.
007000 
007100       FD  GATEWAY-MASTER-NEW
007200           LABEL RECORDS ARE OMITTED
007300           DATA RECORD IS GTWM-NEW-RECORD.
007400       01  GTWM-NEW-RECORD               PIC X(250).
007500 
007600      *************************
007700       WORKING-STORAGE SECTION.
007800      *************************
007900       01  FILLER                     PIC X(24) VALUE
008000           "** PROGRAM WXGWCRT   **".
008100 
008200      * ------------------ PROGRAM WORKING STORAGE --------------------*
008300       COPY WGFILST.
008400       COPY WGCOMWK.
008500 
008600       01  WK-C-NEW-FILE-STATUS-AREA.
008700           05  WK-C-NEW-FILE-STATUS       PIC X(02).
008710           05  FILLER                     PIC X(08).
008800 
008900      * ------------- PARAMETER BLOCK FOR CALL TO WXUSRAUT -------------*
009000       COPY USRAUPB.
009100 
009200       01  WK-C-SUBSCRIPTS.
009300           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
009400           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
009500           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
009600           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
009650           05  FILLER                     PIC X(08).
009700
009800       01  WK-C-GTWM-TABLE.
009900           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
010000               10  WK-C-GTWM-T-RECORD     PIC X(250).
010100               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
010200                   15  WK-C-GTWM-T-CODE   PIC X(07).
010300                   15  FILLER             PIC X(243).
010400 
010500      * -------------- GATEWAY CODE FORMAT CHECK AREA ------------------*
010600       01  WK-C-CODE-CHECK.
010700           05  WK-C-CODE-PREFIX           PIC X(03).
010800           05  WK-C-CODE-DIGITS           PIC X(04).
010900           05  WK-C-CODE-DIGITS-R REDEFINES WK-C-CODE-DIGITS
011000                                          PIC 9(04).
011100           05  WK-C-CODE-VALID            PIC X(01) VALUE "N".
011200               88  WK-C-88-CODE-VALID         VALUE "Y".
011210           05  FILLER                     PIC X(08).
011300
011400      *****************
011500       LINKAGE SECTION.
011600      *****************
011700       COPY GWCRTPB.
011800 
011900       EJECT
012000      ********************************************
012100       PROCEDURE DIVISION USING WK-C-GWCRTPB.
012200      ********************************************
012300       MAIN-MODULE.
012400           MOVE SPACES TO WK-C-GWCRT-ERROR-CD.
012500 
012600           IF WK-C-GWCRT-CODE = SPACES
012700              OR WK-C-GWCRT-USERNAME = SPACES
012800               MOVE "WGR0001" TO WK-C-GWCRT-ERROR-CD
012900               GO TO Z999-END-PROGRAM.
013000 
013100           MOVE WK-C-GWCRT-USERNAME TO WK-C-USRAU-USERNAME.
013200           CALL "WXUSRAUT" USING WK-C-USRAUPB.
013300           IF NOT WK-C-USRAU-88-AUTHORIZED
013400               MOVE "WGR0002" TO WK-C-GWCRT-ERROR-CD
013500               GO TO Z999-END-PROGRAM.
013600 
013700           PERFORM A200-VALIDATE-CODE-FORMAT
013800              THRU A299-VALIDATE-CODE-FORMAT-EX.
013900           IF NOT WK-C-88-CODE-VALID
014000               MOVE "WGR0005" TO WK-C-GWCRT-ERROR-CD
014100               GO TO Z999-END-PROGRAM.
014200 
014300           PERFORM A100-LOAD-GATEWAY-TABLE
014400              THRU A199-LOAD-GATEWAY-TABLE-EX.
014500 
014600           PERFORM A300-CHECK-DUPLICATE
014700              THRU A399-CHECK-DUPLICATE-EX.
014800           IF WK-C-GTWM-FOUND-IX NOT = ZERO
014900               MOVE "WGR0004" TO WK-C-GWCRT-ERROR-CD
015000               GO TO Z999-END-PROGRAM.
015100 
015200           PERFORM B100-APPEND-NEW-GATEWAY
015300              THRU B199-APPEND-NEW-GATEWAY-EX.
015400 
015500           PERFORM C100-REWRITE-GATEWAY-MASTER
015600              THRU C199-REWRITE-GATEWAY-MASTER-EX.
015700 
015800           MOVE SPACES TO WK-C-GWCRT-ERROR-CD.
015900           GO TO Z999-END-PROGRAM.
016000 
016100      *-----------------------------------------------------------------*
016200       A200-VALIDATE-CODE-FORMAT.
016300      *-----------------------------------------------------------------*
016400           MOVE "N" TO WK-C-CODE-VALID.
016500           MOVE WK-C-GWCRT-CODE (1:3) TO WK-C-CODE-PREFIX.
016600           MOVE WK-C-GWCRT-CODE (4:4) TO WK-C-CODE-DIGITS.
016700           IF WK-C-CODE-PREFIX = "GW_"
016800              AND WK-C-CODE-DIGITS IS NUMERIC
016900               MOVE "Y" TO WK-C-CODE-VALID.
017000       A299-VALIDATE-CODE-FORMAT-EX.
017100           EXIT.
017200 
017300      *-----------------------------------------------------------------*
017400       A100-LOAD-GATEWAY-TABLE.
017500      *-----------------------------------------------------------------*
017600           MOVE ZERO TO WK-C-GTWM-COUNT.
017700           OPEN INPUT GATEWAY-MASTER.
017800           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
017900               DISPLAY "WXGWCRT - OPEN FILE ERROR - GTWMAST"
018000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100               GO TO A199-LOAD-GATEWAY-TABLE-EX.
018200 
018300           PERFORM A150-READ-GATEWAY-MASTER
018400              THRU A150-READ-GATEWAY-MASTER-EX.
018500 
018600           PERFORM A160-STORE-GATEWAY-ENTRY
018700              THRU A160-STORE-GATEWAY-ENTRY-EX
018800                  UNTIL WK-C-END-OF-FILE
018900                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.
019000 
019100           CLOSE GATEWAY-MASTER.
019200 
019300       A199-LOAD-GATEWAY-TABLE-EX.
019400           EXIT.
019500 
019600      *-----------------------------------------------------------------*
019700       A150-READ-GATEWAY-MASTER.
019800      *-----------------------------------------------------------------*
019900           READ GATEWAY-MASTER.
020000       A150-READ-GATEWAY-MASTER-EX.
020100           EXIT.
020200 
020300      *-----------------------------------------------------------------*
020400       A160-STORE-GATEWAY-ENTRY.
020500      *-----------------------------------------------------------------*
020600           ADD 1 TO WK-C-GTWM-COUNT.
020700           MOVE GTWM-RECORD TO
020800               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
020900           PERFORM A150-READ-GATEWAY-MASTER
021000              THRU A150-READ-GATEWAY-MASTER-EX.
021100       A160-STORE-GATEWAY-ENTRY-EX.
021200           EXIT.
021300 
021400      *-----------------------------------------------------------------*
021500       A300-CHECK-DUPLICATE.
021600      *-----------------------------------------------------------------*
021700           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
021750           PERFORM A350-COMPARE-ONE-GATEWAY
021760              THRU A350-COMPARE-ONE-GATEWAY-EX
021770                  VARYING WK-C-GTWM-IX FROM 1 BY 1
021780                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
021790                        OR WK-C-GTWM-FOUND-IX NOT = ZERO.
022400       A399-CHECK-DUPLICATE-EX.
022600           EXIT.
022610
022620      *-----------------------------------------------------------------*
022630       A350-COMPARE-ONE-GATEWAY.
022640      *-----------------------------------------------------------------*
022650           IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) = WK-C-GWCRT-CODE
022660               MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
022670           END-IF.
022680       A350-COMPARE-ONE-GATEWAY-EX.
022690           EXIT.
022700 
022800      *-----------------------------------------------------------------*
022900       B100-APPEND-NEW-GATEWAY.
023000      *-----------------------------------------------------------------*
023100           ADD 1 TO WK-C-GTWM-COUNT.
023200           MOVE SPACES TO WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
023300           MOVE WK-C-GWCRT-CODE TO GTWM-CODE.
023400           MOVE WK-C-GWCRT-NAME TO GTWM-NAME.
023500           MOVE WK-C-GWCRT-DESCRIPTION TO GTWM-DESCRIPTION.
023600           MOVE WK-C-GWCRT-USERNAME TO GTWM-CREATED-BY.
023650           PERFORM B050-GET-CURRENT-TIMESTAMP
023660              THRU B050-GET-CURRENT-TIMESTAMP-EX.
023700           MOVE WK-C-TODAY-STAMP TO GTWM-CREATED-AT.
023800           MOVE SPACES TO GTWM-MODIFIED-BY.
023900           MOVE ZERO TO GTWM-MODIFIED-AT.
024000           MOVE GTWM-RECORD TO WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
024100       B199-APPEND-NEW-GATEWAY-EX.
024200           EXIT.
024210
024220      *-----------------------------------------------------------------*
024230       B050-GET-CURRENT-TIMESTAMP.
024240      *-----------------------------------------------------------------*
024250      *TNO 15/03/2004 WGR-0313 - BUILD WK-C-TODAY-STAMP FOR GTWM-
024260      *    CREATED-AT.  ACCEPT FROM DATE/TIME ON THIS BOX RETURNS A
024270      *    2-DIGIT YEAR, SO IT IS WINDOWED THE SAME WAY THE WGR-0241
024280      *    Y2K FIX WINDOWED EVERY OTHER 2-DIGIT YEAR IN THE JOB
024290      *    STREAM: 00-49 IS 20XX, 50-99 IS 19XX.
024300           ACCEPT WK-C-TODAY-RAW-DATE FROM DATE.
024310           ACCEPT WK-C-TODAY-RAW-TIME FROM TIME.
024320           IF WK-C-TODAY-RAW-YY < 50
024330               COMPUTE WK-C-TODAY-CCYY = 2000 + WK-C-TODAY-RAW-YY
024340           ELSE
024350               COMPUTE WK-C-TODAY-CCYY = 1900 + WK-C-TODAY-RAW-YY
024360           END-IF.
024370           MOVE WK-C-TODAY-RAW-MM TO WK-C-TODAY-MM.
024380           MOVE WK-C-TODAY-RAW-DD TO WK-C-TODAY-DD.
024390           MOVE WK-C-TODAY-RAW-HH TO WK-C-TODAY-HH.
024400           MOVE WK-C-TODAY-RAW-MN TO WK-C-TODAY-MN.
024410           MOVE WK-C-TODAY-RAW-SS TO WK-C-TODAY-SS.
024420       B050-GET-CURRENT-TIMESTAMP-EX.
024430           EXIT.
024440
024450      *-----------------------------------------------------------------*
024500       C100-REWRITE-GATEWAY-MASTER.
024600      *-----------------------------------------------------------------*
024700           OPEN OUTPUT GATEWAY-MASTER-NEW.
024800           PERFORM C150-WRITE-NEW-ENTRY
024900              THRU C150-WRITE-NEW-ENTRY-EX
025000                  VARYING WK-C-GTWM-IX FROM 1 BY 1
025100                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
025200           CLOSE GATEWAY-MASTER-NEW.
025300       C199-REWRITE-GATEWAY-MASTER-EX.
025400           EXIT.
025500 
025600      *-----------------------------------------------------------------*
025700       C150-WRITE-NEW-ENTRY.
025800      *-----------------------------------------------------------------*
025900           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO GTWM-NEW-RECORD.
026000           WRITE GTWM-NEW-RECORD.
026100       C150-WRITE-NEW-ENTRY-EX.
026200           EXIT.
026300 
026400      *-----------------------------------------------------------------*
026500       Z999-END-PROGRAM.
026600      *-----------------------------------------------------------------*
026700           EXIT PROGRAM.
026800 
026900      ******************************************************************
027000      ***************** END OF PROGRAM SOURCE WXGWCRT *****************
027100      ******************************************************************
