000100******************************************************************
000200* GWUPDPB.cpybk
000300*
000400* NAME       :  GWUPDPB
000500* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXGWUPD CALLED
000600*               PROGRAM - UPDATE GATEWAY.
000700*
000800* PREFIX     :  WK-C-GWUPD-
000900*
001000******************************************************************
001100* AMENDMENT HISTORY:
001200******************************************************************
001300* 1988-03-01 DHK  WGR-0033   INITIAL VERSION.
001400******************************************************************
001500 
001600 01  WK-C-GWUPDPB.
001700     05  WK-C-GWUPD-INPUT.
001800         10  WK-C-GWUPD-CODE        PIC X(07).
001900         10  WK-C-GWUPD-NAME        PIC X(40).
002000         10  WK-C-GWUPD-DESCRIPTION PIC X(100).
002100         10  WK-C-GWUPD-USERNAME    PIC X(20).
002200     05  WK-C-GWUPD-OUTPUT.
002300         10  WK-C-GWUPD-ERROR-CD    PIC X(07).
002400             88  WK-C-GWUPD-88-OK               VALUE SPACES.
002500*                        "WGR0001" INVALID INPUT (CODE OR USERNAME
002600*                                  BLANK)
002700*                        "WGR0002" UNAUTHORIZED
002800*                        "WGR0003" GATEWAY NOT FOUND
002900*                        SPACES    GATEWAY UPDATED
003000         10  FILLER                 PIC X(10).
