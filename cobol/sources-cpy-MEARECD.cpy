000100******************************************************************
000200* MEARECD.cpybk
000300*
000400* NAME       :  MEARECD
000500* DESCRIPTION:  ONE SENSOR MEASUREMENT.  THIS LAYOUT IS SHARED BY
000600*               THREE DIFFERENT PLACES IN THE JOB STREAM:
000700*                 - THE INCOMING CSV ROW, AFTER WXMIMPRT HAS SPLIT
000800*                   AND VALIDATED IT (SEE WXMIMPRT B200-PARSE-LINE)
000900*                 - THE MEASUREMENT-STORE FILE THAT WXMIMPRT
001000*                   APPENDS TO AND WXGWRPT SCANS
001100*                 - THE IN-STORAGE MEASUREMENT TABLE ENTRY BUILT
001200*                   BY WXGWRPT WHILE IT SORTS THE FILTERED SET
001300*                   CHRONOLOGICALLY FOR THE INTER-ARRIVAL HISTOGRAM
001400*
001500* PREFIX     :  MEAR-
001600*
001700******************************************************************
001800* AMENDMENT HISTORY:
001900******************************************************************
002000* 1987-01-12 RFM  WGR-0005   INITIAL VERSION.
002100* 1991-06-30 DHK  WGR-0130   ADDED THE MEAR-TIMESTAMP-R REDEFINES
002200*                             SO THE REPORT PROGRAM COULD COMPARE
002300*                             CCYYMMDDHHMNSS TO A WINDOW WITHOUT
002400*                             RE-PARSING THE 14-DIGIT STAMP EVERY
002500*                             TIME.
002600* 1999-02-03 PLC  WGR-0242   Y2K REVIEW - MEAR-TIMESTAMP IS A
002700*                             FULL 14-DIGIT CCYYMMDDHHMNSS STAMP.
002800*                             NO 2-DIGIT YEAR FIELDS.  SIGNED OFF.
002810* 2001-10-19 TNO  WGR-0278   ADDED MEAR-LOAD-BATCH-ID SO A BAD
002820*                             MIMPRT RUN COULD BE IDENTIFIED AND
002830*                             BACKED OUT OF THE MEASUREMENT STORE
002840*                             BY DATE WITHOUT HAVING TO COMPARE
002850*                             FILE TIMESTAMPS.  WXMIMPRT ZEROES
002860*                             IT ON WRITE FOR NOW - THE BACKOUT
002870*                             UTILITY TO ACTUALLY STAMP AND USE
002880*                             IT IS A FOLLOW-ON REQUEST.  WXGWRPT
002890*                             DOES NOT READ THIS FIELD.
002900******************************************************************
003000
003100 01  MEAR-RECORD.
003200     05  MEAR-TIMESTAMP             PIC 9(14).
003300*                        WHEN THE MEASUREMENT WAS TAKEN, FORMAT
003400*                        CCYYMMDDHHMNSS (SOURCE CSV FORMAT IS
003500*                        "YYYY-MM-DD HH:MM:SS" - PUNCTUATION
003600*                        STRIPPED ON THE WAY IN BY WXMIMPRT).
003700     05  MEAR-TIMESTAMP-R REDEFINES MEAR-TIMESTAMP.
003800         10  MEAR-TS-CCYY           PIC 9(04).
003900         10  MEAR-TS-MM             PIC 9(02).
004000         10  MEAR-TS-DD             PIC 9(02).
004100         10  MEAR-TS-HH             PIC 9(02).
004200         10  MEAR-TS-MN             PIC 9(02).
004300         10  MEAR-TS-SS             PIC 9(02).
004400     05  MEAR-NETWORK-CODE          PIC X(10).
004500*                        CODE OF THE NETWORK THE GATEWAY BELONGS TO.
004600     05  MEAR-GATEWAY-CODE          PIC X(10).
004700*                        CODE OF THE GATEWAY THE SENSOR IS WIRED TO.
004800     05  MEAR-SENSOR-CODE           PIC X(10).
004900*                        CODE OF THE SENSOR THAT PRODUCED THE VALUE.
005000     05  MEAR-VALUE                 PIC S9(06)V9(02) COMP-3.
005100*                        MEASURED VALUE, 2 DECIMAL PLACES, SIGNED.
005110     05  MEAR-LOAD-BATCH-ID         PIC 9(08).
005120*                        CCYYMMDD THE MEASUREMENT WAS LOADED BY
005130*                        WXMIMPRT.  KEPT FOR BACKOUT/AUDIT ONLY -
005140*                        SEE WGR-0278 ABOVE.
005200     05  FILLER                     PIC X(02).
005300*                        RESERVED FOR FUTURE EXPANSION.
