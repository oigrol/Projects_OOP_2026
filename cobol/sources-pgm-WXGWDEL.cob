000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXGWDEL.
000400       AUTHOR. D H KWAN.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 09 MAR 1988.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *DESCRIPTION : CALLED PROGRAM - DELETE A GATEWAY.  CHECKS THE
001100      *              CALLING USER IS AN AUTHORIZED MAINTAINER, LOOKS
001200      *              UP THE GATEWAY BY CODE, REMOVES IT FROM THE
001300      *              IN-STORAGE TABLE AND REWRITES GATEWAY-MASTER
001400      *              WITHOUT IT.
001500      *
001600      *              NOTE - PARAMETER RECORDS BELONGING TO A DELETED
001700      *              GATEWAY ARE LEFT ON PARAMETER-MASTER.  THE SPEC
001800      *              FOR THIS JOB STREAM DOES NOT CALL FOR CASCADING
001900      *              THE DELETE, SO WE DO NOT.  (SEE WGR-0200 BELOW.)
002000      *
002100      *              DOWNSTREAM NOTIFICATION OF THE DELETE (PAGING THE
002200      *              OPS DESK) IS HANDLED OUTSIDE THIS JOB STREAM BY
002300      *              THE ON-LINE ALERTING SUBSYSTEM - NOT BY THIS
002400      *              PROGRAM.
002500      *
002600      *=================================================================
002700      * HISTORY OF MODIFICATION:
002800      *=================================================================
002900      * WGR-0034 09/03/1988 DHK    - INITIAL VERSION.
003000      *-----------------------------------------------------------------
003100      * WGR-0200 11/02/1995 DHK    - CONFIRMED WITH OPERATIONS THAT
003200      *                              ORPHANED PARAMETER RECORDS ARE
003300      *                              NOT TO BE CASCADED OFF ON DELETE -
003400      *                              LEFT AS DOCUMENTED BEHAVIOUR.
003500      *-----------------------------------------------------------------
003600      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - THIS PROGRAM HOLDS NO
003700      *                              DATE FIELDS OF ITS OWN.  SIGNED
003800      *                              OFF, NO CODE CHANGE.
003900      *-----------------------------------------------------------------
004000      * WGR-0340 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE FROM 1000
004100      *                              TO 5000 ENTRIES TO MATCH WXGWCRT.
004200      *-----------------------------------------------------------------
004210      * WGR-0312 11/02/2004 TNO    - GTWM-NEW-RECORD AND WK-C-GTWM-T-
004220      *                              RECORD WERE STILL X(236) FROM
004230      *                              BEFORE WGR-0301 WIDENED THE
004240      *                              COPYBOOK TO 250 BYTES.  CORRECTED
004250      *                              BOTH TO X(250).
004260      *-----------------------------------------------------------------
004300
004400       ENVIRONMENT DIVISION.
004500      **********************
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-AS400.
004800       OBJECT-COMPUTER. IBM-AS400.
004900       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005000           UPSI-0 IS UPSI-SWITCH-0
005100               ON STATUS IS U0-ON
005200               OFF STATUS IS U0-OFF.
005300 
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
005700               ORGANIZATION IS SEQUENTIAL
005800               FILE STATUS IS WK-C-FILE-STATUS.
005900           SELECT GATEWAY-MASTER-NEW ASSIGN TO GTWMASTN
006000               ORGANIZATION IS SEQUENTIAL
006100               FILE STATUS IS WK-C-NEW-FILE-STATUS.
006200 
006300       DATA DIVISION.
006400      ***************
006500       FILE SECTION.
006600      ***************
006700       FD  GATEWAY-MASTER
006800           LABEL RECORDS ARE OMITTED
006900           DATA RECORD IS GTWM-RECORD.
007100           COPY GTWMSTR.
007200 
007300       FD  GATEWAY-MASTER-NEW
007400           LABEL RECORDS ARE OMITTED
007500           DATA RECORD IS GTWM-NEW-RECORD.
007600       01  GTWM-NEW-RECORD               PIC X(250).
007700 
007800      *************************
007900       WORKING-STORAGE SECTION.
008000      *************************
008100       01  FILLER                     PIC X(24) VALUE
008200           "** PROGRAM WXGWDEL   **".
008300 
008400      * ------------------ PROGRAM WORKING STORAGE --------------------*
008500       COPY WGFILST.
008600       COPY WGCOMWK.
008700 
008800       01  WK-C-NEW-FILE-STATUS-AREA.
008900           05  WK-C-NEW-FILE-STATUS       PIC X(02).
008910           05  FILLER                     PIC X(08).
009000 
009100      * ------------- PARAMETER BLOCK FOR CALL TO WXUSRAUT -------------*
009200       COPY USRAUPB.
009300 
009400       01  WK-C-SUBSCRIPTS.
009500           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
009600           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
009700           05  WK-C-GTWM-OUT-COUNT        PIC S9(04) COMP VALUE ZERO.
009800           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
009900           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
009950           05  FILLER                     PIC X(08).
010000
010100       01  WK-C-GTWM-TABLE.
010200           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
010300               10  WK-C-GTWM-T-RECORD     PIC X(250).
010400               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
010500                   15  WK-C-GTWM-T-CODE   PIC X(07).
010600                   15  FILLER             PIC X(243).
010700 
010800      *****************
010900       LINKAGE SECTION.
011000      *****************
011100       COPY GWDELPB.
011200 
011300       EJECT
011400      ********************************************
011500       PROCEDURE DIVISION USING WK-C-GWDELPB.
011600      ********************************************
011700       MAIN-MODULE.
011800           MOVE SPACES TO WK-C-GWDEL-ERROR-CD.
011900 
012000           IF WK-C-GWDEL-CODE = SPACES
012100              OR WK-C-GWDEL-USERNAME = SPACES
012200               MOVE "WGR0001" TO WK-C-GWDEL-ERROR-CD
012300               GO TO Z999-END-PROGRAM.
012400 
012500           MOVE WK-C-GWDEL-USERNAME TO WK-C-USRAU-USERNAME.
012600           CALL "WXUSRAUT" USING WK-C-USRAUPB.
012700           IF NOT WK-C-USRAU-88-AUTHORIZED
012800               MOVE "WGR0002" TO WK-C-GWDEL-ERROR-CD
012900               GO TO Z999-END-PROGRAM.
013000 
013100           PERFORM A100-LOAD-GATEWAY-TABLE
013200              THRU A199-LOAD-GATEWAY-TABLE-EX.
013300 
013400           PERFORM A300-FIND-GATEWAY
013500              THRU A399-FIND-GATEWAY-EX.
013600           IF WK-C-GTWM-FOUND-IX = ZERO
013700               MOVE "WGR0003" TO WK-C-GWDEL-ERROR-CD
013800               GO TO Z999-END-PROGRAM.
013900 
014000           PERFORM B100-REMOVE-GATEWAY-ENTRY
014100              THRU B199-REMOVE-GATEWAY-ENTRY-EX.
014200 
014300           PERFORM C100-REWRITE-GATEWAY-MASTER
014400              THRU C199-REWRITE-GATEWAY-MASTER-EX.
014500 
014600           MOVE SPACES TO WK-C-GWDEL-ERROR-CD.
014700           GO TO Z999-END-PROGRAM.
014800 
014900      *-----------------------------------------------------------------*
015000       A100-LOAD-GATEWAY-TABLE.
015100      *-----------------------------------------------------------------*
015200           MOVE ZERO TO WK-C-GTWM-COUNT.
015300           OPEN INPUT GATEWAY-MASTER.
015400           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
015500               DISPLAY "WXGWDEL - OPEN FILE ERROR - GTWMAST"
015600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700               GO TO A199-LOAD-GATEWAY-TABLE-EX.
015800 
015900           PERFORM A150-READ-GATEWAY-MASTER
016000              THRU A150-READ-GATEWAY-MASTER-EX.
016100 
016200           PERFORM A160-STORE-GATEWAY-ENTRY
016300              THRU A160-STORE-GATEWAY-ENTRY-EX
016400                  UNTIL WK-C-END-OF-FILE
016500                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.
016600 
016700           CLOSE GATEWAY-MASTER.
016800 
016900       A199-LOAD-GATEWAY-TABLE-EX.
017000           EXIT.
017100 
017200      *-----------------------------------------------------------------*
017300       A150-READ-GATEWAY-MASTER.
017400      *-----------------------------------------------------------------*
017500           READ GATEWAY-MASTER.
017600       A150-READ-GATEWAY-MASTER-EX.
017700           EXIT.
017800 
017900      *-----------------------------------------------------------------*
018000       A160-STORE-GATEWAY-ENTRY.
018100      *-----------------------------------------------------------------*
018200           ADD 1 TO WK-C-GTWM-COUNT.
018300           MOVE GTWM-RECORD TO
018400               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
018500           PERFORM A150-READ-GATEWAY-MASTER
018600              THRU A150-READ-GATEWAY-MASTER-EX.
018700       A160-STORE-GATEWAY-ENTRY-EX.
018800           EXIT.
018900 
019000      *-----------------------------------------------------------------*
019100       A300-FIND-GATEWAY.
019200      *-----------------------------------------------------------------*
019300           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
019350           PERFORM A350-COMPARE-ONE-GATEWAY
019360              THRU A350-COMPARE-ONE-GATEWAY-EX
019370                  VARYING WK-C-GTWM-IX FROM 1 BY 1
019380                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
019390                        OR WK-C-GTWM-FOUND-IX NOT = ZERO.
020100       A399-FIND-GATEWAY-EX.
020200           EXIT.
020250
020260      *-----------------------------------------------------------------*
020270       A350-COMPARE-ONE-GATEWAY.
020280      *-----------------------------------------------------------------*
020290           IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) = WK-C-GWDEL-CODE
020295               MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
020297           END-IF.
020298       A350-COMPARE-ONE-GATEWAY-EX.
020299           EXIT.
020300
020400      *-----------------------------------------------------------------*
020500       B100-REMOVE-GATEWAY-ENTRY.
020600      *-----------------------------------------------------------------*
020700      *    CLOSE THE GAP IN THE TABLE LEFT BY THE DELETED ENTRY BY
020800      *    SLIDING EVERY ENTRY AFTER IT DOWN ONE POSITION.
020900      *-----------------------------------------------------------------*
021000           MOVE ZERO TO WK-C-GTWM-OUT-COUNT.
021050           PERFORM B150-SHIFT-ONE-GATEWAY
021060              THRU B150-SHIFT-ONE-GATEWAY-EX
021070                  VARYING WK-C-GTWM-IX FROM 1 BY 1
021080                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
021900           MOVE WK-C-GTWM-OUT-COUNT TO WK-C-GTWM-COUNT.
022000       B199-REMOVE-GATEWAY-ENTRY-EX.
022100           EXIT.
022150
022160      *-----------------------------------------------------------------*
022170       B150-SHIFT-ONE-GATEWAY.
022180      *-----------------------------------------------------------------*
022190           IF WK-C-GTWM-IX NOT = WK-C-GTWM-FOUND-IX
022195               ADD 1 TO WK-C-GTWM-OUT-COUNT
022196               MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO
022197                   WK-C-GTWM-T-RECORD (WK-C-GTWM-OUT-COUNT)
022198           END-IF.
022199       B150-SHIFT-ONE-GATEWAY-EX.
022200           EXIT.
022210
022300      *-----------------------------------------------------------------*
022400       C100-REWRITE-GATEWAY-MASTER.
022500      *-----------------------------------------------------------------*
022600           OPEN OUTPUT GATEWAY-MASTER-NEW.
022700           PERFORM C150-WRITE-NEW-ENTRY
022800              THRU C150-WRITE-NEW-ENTRY-EX
022900                  VARYING WK-C-GTWM-IX FROM 1 BY 1
023000                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
023100           CLOSE GATEWAY-MASTER-NEW.
023200       C199-REWRITE-GATEWAY-MASTER-EX.
023300           EXIT.
023400 
023500      *-----------------------------------------------------------------*
023600       C150-WRITE-NEW-ENTRY.
023700      *-----------------------------------------------------------------*
023800           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO GTWM-NEW-RECORD.
023900           WRITE GTWM-NEW-RECORD.
024000       C150-WRITE-NEW-ENTRY-EX.
024100           EXIT.
024200 
024300      *-----------------------------------------------------------------*
024400       Z999-END-PROGRAM.
024500      *-----------------------------------------------------------------*
024600           EXIT PROGRAM.
024700 
024800      ******************************************************************
024900      ***************** END OF PROGRAM SOURCE WXGWDEL *****************
025000      ******************************************************************
