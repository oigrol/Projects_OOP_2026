000100******************************************************************
000200* GWDELPB.cpybk
000300*
000400* NAME       :  GWDELPB
000500* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXGWDEL CALLED
000600*               PROGRAM - DELETE GATEWAY.
000700*
000800* PREFIX     :  WK-C-GWDEL-
000900*
001000******************************************************************
001100* AMENDMENT HISTORY:
001200******************************************************************
001300* 1988-03-09 DHK  WGR-0034   INITIAL VERSION.
001400******************************************************************
001500 
001600 01  WK-C-GWDELPB.
001700     05  WK-C-GWDEL-INPUT.
001800         10  WK-C-GWDEL-CODE        PIC X(07).
001900         10  WK-C-GWDEL-USERNAME    PIC X(20).
002000     05  WK-C-GWDEL-OUTPUT.
002100         10  WK-C-GWDEL-ERROR-CD    PIC X(07).
002200             88  WK-C-GWDEL-88-OK               VALUE SPACES.
002300*                        "WGR0001" INVALID INPUT (CODE BLANK)
002400*                        "WGR0002" UNAUTHORIZED
002500*                        "WGR0003" GATEWAY NOT FOUND
002600*                        SPACES    GATEWAY DELETED
002700         10  FILLER                 PIC X(10).
