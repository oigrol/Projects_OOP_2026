000100******************************************************************
000200* PMUPDPB.cpybk
000300*
000400* NAME       :  PMUPDPB
000500* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXPMUPD CALLED
000600*               PROGRAM - UPDATE GATEWAY PARAMETER.
000700*
000800* PREFIX     :  WK-C-PMUPD-
000900*
001000******************************************************************
001100* AMENDMENT HISTORY:
001200******************************************************************
001300* 1988-03-23 DHK  WGR-0036   INITIAL VERSION.
001400******************************************************************
001500 
001600 01  WK-C-PMUPDPB.
001700     05  WK-C-PMUPD-INPUT.
001800         10  WK-C-PMUPD-GATEWAY-CODE PIC X(07).
001900         10  WK-C-PMUPD-CODE         PIC X(30).
002000         10  WK-C-PMUPD-VALUE        PIC S9(06)V9(04) COMP-3.
002100         10  WK-C-PMUPD-USERNAME     PIC X(20).
002200     05  WK-C-PMUPD-OUTPUT.
002300         10  WK-C-PMUPD-ERROR-CD     PIC X(07).
002400             88  WK-C-PMUPD-88-OK                VALUE SPACES.
002500*                        "WGR0001" INVALID INPUT (GATEWAY CODE,
002600*                                  CODE OR USERNAME BLANK)
002700*                        "WGR0002" UNAUTHORIZED
002800*                        "WGR0003" GATEWAY OR PARAMETER NOT FOUND
002900*                        SPACES    PARAMETER UPDATED
003000         10  FILLER                  PIC X(10).
