000100******************************************************************
000200* GTWMSTR.cpybk
000300*
000400* NAME       :  GTWMSTR
000500* DESCRIPTION:  GATEWAY MASTER RECORD.  ONE RECORD PER MONITORING
000600*               GATEWAY.  A GATEWAY BELONGS TO A NETWORK (THE
000700*               NETWORK CODE TRAVELS ON THE MEASUREMENT RECORD,
000800*               NOT HERE - SEE MEARECD) AND OWNS ZERO OR MORE
000900*               CONFIGURATION PARAMETERS (SEE PRMMSTR), THE MOST
001000*               IMPORTANT OF WHICH DRIVE THE GATEWAY ACTIVITY
001100*               REPORT: EXPECTED_MEAN, EXPECTED_STD_DEV AND
001200*               BATTERY_CHARGE.
001300*
001400*               FILE ORGANIZATION IS SEQUENTIAL, IN ASCENDING
001500*               GATEWAY CODE SEQUENCE.  THIS SHOP HAS NO ISAM
001600*               ACCESS METHOD AVAILABLE ON THIS BOX, SO EVERY
001700*               PROGRAM THAT NEEDS TO LOOK UP A GATEWAY BY CODE
001800*               LOADS THE WHOLE FILE INTO THE GTWM-TABLE BELOW
001900*               AND SEARCHES IT IN STORAGE - SEE THE B100-LOAD-
002000*               GATEWAY-TABLE PARAGRAPH IN THE CALLING PROGRAMS.
002100*
002200* RECORD LEN :  250 BYTES (ZONED DECIMAL / DISPLAY - NO PACKED
002300*               FIELDS IN THIS RECORD).
002400*
002500* PREFIX     :  GTWM-
002600*
002700******************************************************************
002800* AMENDMENT HISTORY:
002900******************************************************************
003000* 1986-11-03 RFM  WGR-0002   INITIAL VERSION - GATEWAY CODE,
003100*                             NAME, DESCRIPTION AND THE AUDIT
003200*                             QUARTET (CREATED/MODIFIED BY/AT).
003300* 1990-04-22 DHK  WGR-0095   ADDED THE CREATED-AT AND MODIFIED-AT
003400*                             REDEFINES SPLITTING THE 14-DIGIT
003500*                             STAMP INTO ITS CCYY/MM/DD/HH/MN/SS
003600*                             COMPONENTS - THE GATEWAY REPORT
003700*                             PROGRAM NEEDS THE PIECES, NOT JUST
003800*                             THE PACKED STAMP.
003900* 1994-07-18 DHK  WGR-0190   ADDED GTWM-88-NOT-MODIFIED SO CALLING
004000*                             PROGRAMS DO NOT HAVE TO HARD CODE
004100*                             ZEROS WHEN TESTING "NEVER MODIFIED".
004200* 1999-02-02 PLC  WGR-0242   Y2K REVIEW - ALL DATE/TIME FIELDS ON
004300*                             THIS RECORD CARRY A FULL 4-DIGIT
004400*                             CENTURY-AND-YEAR (GTWM-CREATED-CCYY,
004500*                             GTWM-MODIFIED-CCYY).  NO 2-DIGIT
004600*                             YEAR FIELDS EXIST ON THIS RECORD.
004700*                             SIGNED OFF FOR Y2K.
004800* 2003-05-30 TNO  WGR-0301   WIDENED GTWM-DESCRIPTION FROM 60 TO
004900*                             100 TO MATCH THE LONGER FREE-TEXT
005000*                             DESCRIPTIONS FIELD CREWS WERE ENTERING
005100*                             ON THE NEW HANDHELD UNITS.
005110* 2004-02-11 TNO  WGR-0312   RECORD LEN COMMENT ABOVE HAD NEVER
005120*                             BEEN UPDATED WHEN WGR-0301 WIDENED
005130*                             GTWM-DESCRIPTION - IT STILL SAID 236
005140*                             WHEN THE RECORD HAD ACTUALLY BEEN 250
005150*                             BYTES SINCE THAT CHANGE.  CORRECTED
005160*                             THE COMMENT AND CHECKED EVERY CALLING
005170*                             PROGRAM'S GTWM-NEW-RECORD AND
005180*                             WK-C-GTWM-T-RECORD DECLARATIONS - SEE
005190*                             THOSE PROGRAMS' OWN CHANGE LOGS.
005200******************************************************************
005300 
005400 01  GTWM-RECORD.
005500     05  GTWM-CODE                  PIC X(07).
005600*                        UNIQUE GATEWAY IDENTIFIER - MUST MATCH
005700*                        "GW_" FOLLOWED BY 4 DIGITS, E.G. GW_0001.
005800*                        ENFORCED ON CREATE ONLY, NOT ON UPDATE.
005900     05  GTWM-NAME                  PIC X(40).
006000*                        OPTIONAL DISPLAY NAME.
006100     05  GTWM-DESCRIPTION           PIC X(100).
006200*                        OPTIONAL FREE TEXT.
006300     05  GTWM-CREATED-BY            PIC X(20).
006400*                        USERNAME THAT CREATED THE GATEWAY.
006500     05  GTWM-CREATED-AT            PIC 9(14).
006600*                        CCYYMMDDHHMNSS CREATION STAMP.
006700     05  GTWM-CREATED-AT-R REDEFINES GTWM-CREATED-AT.
006800         10  GTWM-CREATED-CCYY      PIC 9(04).
006900         10  GTWM-CREATED-MM        PIC 9(02).
007000         10  GTWM-CREATED-DD        PIC 9(02).
007100         10  GTWM-CREATED-HH        PIC 9(02).
007200         10  GTWM-CREATED-MN        PIC 9(02).
007300         10  GTWM-CREATED-SS        PIC 9(02).
007400     05  GTWM-MODIFIED-BY           PIC X(20).
007500*                        USERNAME THAT LAST MODIFIED THE GATEWAY -
007600*                        SPACES UNTIL THE FIRST UPDATE.
007700     05  GTWM-MODIFIED-AT           PIC 9(14).
007800         88  GTWM-88-NOT-MODIFIED               VALUE ZEROS.
007900*                        CCYYMMDDHHMNSS LAST-MODIFIED STAMP - ZERO
008000*                        UNTIL THE FIRST UPDATE.
008100     05  GTWM-MODIFIED-AT-R REDEFINES GTWM-MODIFIED-AT.
008200         10  GTWM-MODIFIED-CCYY     PIC 9(04).
008300         10  GTWM-MODIFIED-MM       PIC 9(02).
008400         10  GTWM-MODIFIED-DD       PIC 9(02).
008500         10  GTWM-MODIFIED-HH       PIC 9(02).
008600         10  GTWM-MODIFIED-MN       PIC 9(02).
008700         10  GTWM-MODIFIED-SS       PIC 9(02).
008800     05  FILLER                     PIC X(35).
008900*                        RESERVED FOR FUTURE EXPANSION.
