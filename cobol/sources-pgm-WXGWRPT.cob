000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXGWRPT.
000400       AUTHOR. R F MULRONEY.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 20 JUL 1987.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *DESCRIPTION : GATEWAY ACTIVITY REPORT - READ-ONLY BATCH JOB.
001100      *              TAKES ONE REQUEST RECORD (GATEWAY CODE PLUS AN
001200      *              OPTIONAL DATE WINDOW), SCANS MEASUREMENT-STORE
001300      *              FOR THAT GATEWAY, AND PRINTS THE MOST/LEAST
001400      *              ACTIVE SENSORS, EACH SENSOR'S SHARE OF THE LOAD,
001500      *              ANY SENSOR WHOSE MEAN READING IS OUT OF LINE WITH
001600      *              THE CONFIGURED EXPECTED MEAN/STD DEV, THE CURRENT
001700      *              BATTERY CHARGE, AND A 20-BUCKET HISTOGRAM OF THE
001800      *              TIME BETWEEN CONSECUTIVE READINGS.  ONE REQUEST,
001900      *              ONE REPORT, PER RUN.
002000      *
002100      *              THIS IS A READ-ONLY JOB - IT DOES NOT CALL
002200      *              WXUSRAUT AND DOES NOT REWRITE ANY MASTER FILE.
002300      *
002400      *=================================================================
002500      * HISTORY OF MODIFICATION:
002600      *=================================================================
002700      * WGR-0006 20/07/1987 RFM    - INITIAL VERSION - GATEWAY LOOKUP,
002800      *                              DATE WINDOW, MEASUREMENT COUNT AND
002900      *                              THE BATTERY CHARGE LINE.
003000      *-----------------------------------------------------------------
003100      * WGR-0011 02/09/1987 RFM    - ADDED THE MOST-ACTIVE AND LEAST-
003200      *                              ACTIVE SENSOR TABLES.
003300      *-----------------------------------------------------------------
003400      * WGR-0040 15/01/1988 DHK    - ADDED THE SENSOR LOAD RATIO TABLE.
003500      *-----------------------------------------------------------------
003600      * WGR-0048 09/03/1988 DHK    - ADDED THE OUTLIER SENSOR TABLE AND
003700      *                              THE 20-BUCKET INTER-ARRIVAL TIME
003800      *                              HISTOGRAM.  THE HISTOGRAM NEEDS THE
003900      *                              FILTERED MEASUREMENTS IN
004000      *                              CHRONOLOGICAL ORDER SO IT IS BUILT
004100      *                              OFF A SECOND PASS OVER MEASUREMENT-
004200      *                              STORE THROUGH A SORT WORK FILE -
004300      *                              SAME RELEASE/RETURN STYLE THE
004400      *                              OVERNIGHT RECONCILIATION SORTS USE.
004500      *-----------------------------------------------------------------
004600      * WGR-0105 11/10/1990 DHK    - ADDED THE PRINT LINE LAYOUTS SO
004700      *                              THIS REPORT COULD GO TO THE LINE
004800      *                              PRINTER INSTEAD OF JUST SITTING IN
004900      *                              STORAGE.
005000      *-----------------------------------------------------------------
005100      * WGR-0242 03/02/1999 PLC    - Y2K REVIEW - GWRP-START-DATE AND
005200      *                              GWRP-END-DATE ARE ECHOED INPUT TEXT
005300      *                              ALREADY CARRYING A FULL 4-DIGIT
005400      *                              CENTURY.  THE HISTOGRAM VALUES ARE
005500      *                              A DURATION IN SECONDS, NOT A DATE.
005600      *                              SIGNED OFF.
005700      *-----------------------------------------------------------------
005800      * WGR-0341 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE AND
005900      *                              WK-C-PRMM-TABLE TO 5000 ENTRIES TO
006000      *                              MATCH WXGWCRT/WXPMCRT.
006100      *-----------------------------------------------------------------
006200      * WGR-0355 14/06/2011 TNO    - CORRECTED THE BUCKET WIDTH
006300      *                              TRUNCATION SO A REMAINDER SECOND
006400      *                              LEFT OVER WHEN (MAX-DUR - MIN-DUR)
006500      *                              IS NOT EXACTLY DIVISIBLE BY 20 IS
006600      *                              ABSORBED BY THE LAST BUCKET RATHER
006700      *                              THAN LOST - THE LAST BUCKET'S END
006800      *                              IS ALWAYS MAX-DUR ITSELF, NOT
006900      *                              START-OF-LAST-BUCKET + WIDTH.
007000      *-----------------------------------------------------------------
007010      * WGR-0312 11/02/2004 TNO    - WK-C-GTWM-T-RECORD WAS STILL X(236)
007020      *                              AFTER WGR-0301 WIDENED GTWMSTR TO
007030      *                              250 BYTES, AND WK-C-PRMM-T-RECORD
007040      *                              DID NOT AGREE WITH THE CURRENT
007050      *                              207-BYTE PRMMSTR LAYOUT EITHER.
007060      *                              CORRECTED BOTH TABLE ENTRIES - THIS
007070      *                              PROGRAM ONLY READS THE OLD
007080      *                              GENERATIONS, BUT A MIS-SIZED TABLE
007090      *                              ENTRY WOULD STILL MISALIGN EVERY
007100      *                              FIELD PAST THE GATEWAY/PARAMETER
007110      *                              CODE ON LOAD.
007120      *-----------------------------------------------------------------
007130
007200       ENVIRONMENT DIVISION.
007300      **********************
007400       CONFIGURATION SECTION.
007500       SOURCE-COMPUTER. IBM-AS400.
007600       OBJECT-COMPUTER. IBM-AS400.
007700       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007800           C01 IS TOP-OF-FORM
007900           UPSI-0 IS UPSI-SWITCH-0
008000               ON STATUS IS U0-ON
008100               OFF STATUS IS U0-OFF
008200           UPSI-1 IS UPSI-SWITCH-1
008300               ON STATUS IS U1-ON
008400               OFF STATUS IS U1-OFF.
008500 
008600       INPUT-OUTPUT SECTION.
008700       FILE-CONTROL.
008800           SELECT REPORT-REQUEST ASSIGN TO GWRQIN
008900               ORGANIZATION IS SEQUENTIAL
009000               FILE STATUS IS WK-C-REQ-FILE-STATUS.
009100           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
009200               ORGANIZATION IS SEQUENTIAL
009300               FILE STATUS IS WK-C-FILE-STATUS.
009400           SELECT PARAMETER-MASTER ASSIGN TO PRMMAST
009500               ORGANIZATION IS SEQUENTIAL
009600               FILE STATUS IS WK-C-PRM-FILE-STATUS.
009700           SELECT MEASUREMENT-STORE ASSIGN TO MEASTORE
009800               ORGANIZATION IS SEQUENTIAL
009900               FILE STATUS IS WK-C-MEA-FILE-STATUS.
010000           SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
010100           SELECT GATEWAY-REPORT-OUT ASSIGN TO GWRPTOUT
010200               ORGANIZATION IS SEQUENTIAL
010300               FILE STATUS IS WK-C-RPT-FILE-STATUS.
010400 
010500       DATA DIVISION.
010600      ***************
010700       FILE SECTION.
010800      ***************
010900       FD  REPORT-REQUEST
011000           LABEL RECORDS ARE OMITTED
011100           DATA RECORD IS GWRQ-RECORD.
011200       01  GWRQ-RECORD.
011300           05  GWRQ-GATEWAY-CODE          PIC X(07).
011400      *                        GATEWAY TO REPORT ON - REQUIRED.
011500           05  GWRQ-START-DATE            PIC X(19).
011600      *                        "CCYY-MM-DD HH:MM:SS" OR SPACES FOR NO
011700      *                        LOWER BOUND.
011800           05  GWRQ-END-DATE              PIC X(19).
011900      *                        "CCYY-MM-DD HH:MM:SS" OR SPACES FOR NO
012000      *                        UPPER BOUND.
012100           05  FILLER                     PIC X(87).
012200 
012300       FD  GATEWAY-MASTER
012400           LABEL RECORDS ARE OMITTED
012500           DATA RECORD IS GTWM-RECORD.
012600           COPY GTWMSTR.
012700 
012800       FD  PARAMETER-MASTER
012900           LABEL RECORDS ARE OMITTED
013000           DATA RECORD IS PRMM-RECORD.
013100           COPY PRMMSTR.
013200 
013300       FD  MEASUREMENT-STORE
013400           LABEL RECORDS ARE OMITTED
013500           DATA RECORD IS MEAR-RECORD.
013600           COPY MEARECD.
013700 
013800       SD  SORT-WORK-FILE
013900           DATA RECORD IS SW-RECORD.
014000       01  SW-RECORD.
014100           05  SW-TIMESTAMP               PIC 9(14).
014200           05  SW-TIMESTAMP-R REDEFINES SW-TIMESTAMP.
014300               10  SW-TS-CCYY             PIC 9(04).
014400               10  SW-TS-MM               PIC 9(02).
014500               10  SW-TS-DD               PIC 9(02).
014600               10  SW-TS-HH               PIC 9(02).
014700               10  SW-TS-MN               PIC 9(02).
014800               10  SW-TS-SS               PIC 9(02).
014900           05  SW-SENSOR-CODE             PIC X(10).
015000           05  SW-VALUE                   PIC S9(06)V9(02) COMP-3.
015100           05  FILLER                     PIC X(05).
015200 
015300       FD  GATEWAY-REPORT-OUT
015400           LABEL RECORDS ARE OMITTED
015500           DATA RECORD IS GWRPT-OUT-RECORD.
015600       01  GWRPT-OUT-RECORD.
015700           05  GWRPT-OUT-TEXT             PIC X(122).
015800           05  FILLER                     PIC X(10).
015900 
016000      *************************
016100       WORKING-STORAGE SECTION.
016200      *************************
016300       01  FILLER                     PIC X(24) VALUE
016400           "** PROGRAM WXGWRPT   **".
016500 
016600      * ------------------ PROGRAM WORKING STORAGE --------------------*
016700       COPY WGFILST.
016800       COPY WGCOMWK.
016900 
017000       01  WK-C-REQ-FILE-STATUS-AREA.
017100           05  WK-C-REQ-FILE-STATUS       PIC X(02).
017200               88  WK-C-REQ-SUCCESSFUL        VALUE "00".
017300               88  WK-C-REQ-END-OF-FILE       VALUE "10".
017350           05  FILLER                     PIC X(08).
017400       01  WK-C-PRM-FILE-STATUS-AREA.
017500           05  WK-C-PRM-FILE-STATUS       PIC X(02).
017600               88  WK-C-PRM-SUCCESSFUL        VALUE "00".
017700               88  WK-C-PRM-END-OF-FILE       VALUE "10".
017750           05  FILLER                     PIC X(08).
017800       01  WK-C-MEA-FILE-STATUS-AREA.
017900           05  WK-C-MEA-FILE-STATUS       PIC X(02).
018000               88  WK-C-MEA-SUCCESSFUL        VALUE "00".
018100               88  WK-C-MEA-END-OF-FILE       VALUE "10".
018150           05  FILLER                     PIC X(08).
018200       01  WK-C-RPT-FILE-STATUS-AREA.
018300           05  WK-C-RPT-FILE-STATUS       PIC X(02).
018310           05  FILLER                     PIC X(08).
018400
018500      * ----------------- REQUEST AND WINDOW WORK AREA -----------------*
018600       01  WK-C-REQUEST-WORK.
018700           05  WK-C-REQ-GATEWAY-CODE      PIC X(07) VALUE SPACES.
018800           05  WK-C-WINDOW-START-STAMP    PIC 9(14) VALUE ZERO.
018900           05  WK-C-WINDOW-END-STAMP      PIC 9(14) VALUE ZERO.
019000           05  WK-C-WINDOW-START-R REDEFINES WK-C-WINDOW-START-STAMP.
019100               10  WK-C-WST-CCYY          PIC 9(04).
019200               10  WK-C-WST-MM            PIC 9(02).
019300               10  WK-C-WST-DD            PIC 9(02).
019400               10  WK-C-WST-HH            PIC 9(02).
019500               10  WK-C-WST-MN            PIC 9(02).
019600               10  WK-C-WST-SS            PIC 9(02).
019700           05  FILLER                     PIC X(10).
019800 
019900      * ----------------- ONE-SHOT DATE/TIME TEXT VALIDATOR -------------*
020000      *    PERFORMED ONCE FOR GWRQ-START-DATE AND ONCE FOR GWRQ-END-
020100      *    DATE - MOVE THE CANDIDATE TEXT INTO WK-C-DTV-TEXT FIRST.
020200       01  WK-C-DTV-AREA.
020300           05  WK-C-DTV-TEXT              PIC X(19) VALUE SPACES.
020400           05  WK-C-DTV-VALID-SW          PIC X(01) VALUE "Y".
020500               88  WK-C-DTV-VALID             VALUE "Y".
020600           05  WK-C-DTV-CCYY-A            PIC X(04).
020700           05  WK-C-DTV-MM-A              PIC X(02).
020800           05  WK-C-DTV-DD-A              PIC X(02).
020900           05  WK-C-DTV-HH-A              PIC X(02).
021000           05  WK-C-DTV-MN-A              PIC X(02).
021100           05  WK-C-DTV-SS-A              PIC X(02).
021200           05  WK-C-DTV-STAMP             PIC 9(14) VALUE ZERO.
021300           05  FILLER                     PIC X(08).
021400 
021500      * --------------------- GATEWAY TABLE AREA ------------------------*
021600       01  WK-C-SUBSCRIPTS.
021700           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
021800           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
021900           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
022000           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
022100           05  WK-C-PRMM-MAX              PIC S9(04) COMP VALUE 5000.
022200           05  WK-C-PRMM-COUNT            PIC S9(04) COMP VALUE ZERO.
022300           05  WK-C-PRMM-IX               PIC S9(04) COMP VALUE ZERO.
022350           05  FILLER                     PIC X(08).
022400
022500       01  WK-C-GTWM-TABLE.
022600           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
022700               10  WK-C-GTWM-T-RECORD     PIC X(250).
022800               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
022900                   15  WK-C-GTWM-T-CODE   PIC X(07).
023000                   15  FILLER             PIC X(243).
023100
023200       01  WK-C-PRMM-TABLE.
023300           05  WK-C-PRMM-ENTRY OCCURS 5000 TIMES.
023400               10  WK-C-PRMM-T-RECORD     PIC X(207).
023500               10  WK-C-PRMM-T-RECORD-R REDEFINES WK-C-PRMM-T-RECORD.
023600                   15  WK-C-PRMM-T-GTW-CODE   PIC X(07).
023700                   15  WK-C-PRMM-T-CODE       PIC X(30).
023800                   15  WK-C-PRMM-T-NAME       PIC X(40).
023900                   15  WK-C-PRMM-T-DESC       PIC X(100).
024000                   15  WK-C-PRMM-T-VALUE      PIC S9(06)V9(04) COMP-3.
024100                   15  FILLER                 PIC X(24).
024200 
024300      * -------------- SHARED "FIND ONE PARAMETER" WORK AREA -----------*
024400      *    USED FOR BATTERY_CHARGE, EXPECTED_MEAN AND EXPECTED_STD_DEV -
024500      *    MOVE THE WELL-KNOWN CODE TO WK-C-PARM-SEARCH-CODE, PERFORM
024600      *    C550-FIND-PARAMETER-VALUE, THEN TEST WK-C-PARM-FOUND.
024700       01  WK-C-PARM-LOOKUP.
024800           05  WK-C-PARM-SEARCH-CODE      PIC X(30) VALUE SPACES.
024900           05  WK-C-PARM-FOUND-SW         PIC X(01) VALUE "N".
025000               88  WK-C-PARM-FOUND            VALUE "Y".
025100           05  WK-C-PARM-FOUND-VALUE      PIC S9(06)V9(04) COMP-3
025200                                                 VALUE ZERO.
025250           05  FILLER                     PIC X(08).
025300
025400       01  WK-C-OUTLIER-PARMS.
025500           05  WK-C-MEAN-FOUND-SW         PIC X(01) VALUE "N".
025600               88  WK-C-MEAN-FOUND            VALUE "Y".
025700           05  WK-C-MEAN-VALUE            PIC S9(06)V9(04) COMP-3
025800                                                 VALUE ZERO.
025900           05  WK-C-STDDEV-FOUND-SW       PIC X(01) VALUE "N".
026000               88  WK-C-STDDEV-FOUND          VALUE "Y".
026100           05  WK-C-STDDEV-VALUE          PIC S9(06)V9(04) COMP-3
026200                                                 VALUE ZERO.
026300           05  WK-C-SEN-MEAN              PIC S9(06)V9(04) COMP-3
026400                                                 VALUE ZERO.
026500           05  WK-C-OUT-DIFF              PIC S9(06)V9(04) COMP-3
026600                                                 VALUE ZERO.
026700           05  WK-C-OUT-THRESHOLD         PIC S9(06)V9(04) COMP-3
026800                                                 VALUE ZERO.
026850           05  FILLER                     PIC X(08).
026900
027000      * --------------------- PER-SENSOR TABLE --------------------------*
027100       01  WK-C-SENSOR-WORK.
027200           05  WK-C-SEN-MAX               PIC S9(04) COMP VALUE 200.
027300           05  WK-C-SEN-COUNT             PIC S9(04) COMP VALUE ZERO.
027400           05  WK-C-SEN-IX                PIC S9(04) COMP VALUE ZERO.
027500           05  WK-C-SEN-FOUND-IX          PIC S9(04) COMP VALUE ZERO.
027600           05  WK-C-FILTER-COUNT          PIC S9(09) COMP VALUE ZERO.
027700           05  WK-C-MAX-COUNT             PIC S9(09) COMP VALUE ZERO.
027800           05  WK-C-MIN-COUNT             PIC S9(09) COMP VALUE ZERO.
027850           05  FILLER                     PIC X(08).
027900
028000       01  WK-C-SENSOR-TABLE.
028100           05  WK-C-SEN-ENTRY OCCURS 200 TIMES.
028200               10  WK-C-SEN-CODE          PIC X(10).
028300               10  WK-C-SEN-MEAS-COUNT    PIC S9(09) COMP VALUE ZERO.
028400               10  WK-C-SEN-VALUE-SUM     PIC S9(09)V9(02) COMP-3
028500                                                 VALUE ZERO.
028550               10  FILLER                 PIC X(05).
028600
028700      * --------------- CHRONOLOGICAL SORT / HISTOGRAM WORK -------------*
028800       01  WK-C-HISTOGRAM-WORK.
028900           05  WK-C-SORT-EOF-SW           PIC X(01) VALUE "N".
029000               88  WK-C-SORT-EOF              VALUE "Y".
029100           05  WK-C-PREV-SW               PIC X(01) VALUE "N".
029200               88  WK-C-HAVE-PREV              VALUE "Y".
029300           05  WK-C-PREV-SECONDS          PIC S9(11) COMP VALUE ZERO.
029400           05  WK-C-DUR-MAX               PIC S9(04) COMP VALUE 5000.
029500           05  WK-C-DUR-COUNT             PIC S9(09) COMP VALUE ZERO.
029600           05  WK-C-DUR-IX                PIC S9(09) COMP VALUE ZERO.
029700           05  WK-C-MIN-DUR               PIC S9(09) COMP VALUE ZERO.
029800           05  WK-C-MAX-DUR               PIC S9(09) COMP VALUE ZERO.
029900           05  WK-C-BUCKET-WIDTH          PIC S9(09) COMP VALUE ZERO.
030000           05  WK-C-HIST-IX               PIC S9(04) COMP VALUE ZERO.
030100           05  WK-C-ASSIGNED-BUCKET       PIC S9(04) COMP VALUE ZERO.
030150           05  FILLER                     PIC X(08).
030200
030300       01  WK-C-DUR-TABLE.
030400           05  WK-C-DUR-ENTRY OCCURS 5000 TIMES
030500                                  PIC S9(09) COMP.
030550           05  FILLER                     PIC X(08).
030600
030700      * ----------- JULIAN DAY WORK - CONVERTS A CCYYMMDDHHMNSS ---------*
030800      *    TIMESTAMP TO ELAPSED WHOLE SECONDS SINCE AN ARBITRARY
030900      *    EPOCH SO TWO STAMPS CAN BE SUBTRACTED STRAIGHT ACROSS A
031000      *    MONTH, YEAR OR CENTURY BOUNDARY - SEE E360-CONVERT-TO-
031100      *    SECONDS.  EACH DIVISION IS ITS OWN COMPUTE SO THE REMAINDER
031200      *    IS DROPPED AT EVERY STEP, THE SAME WAY THE ALGORITHM IS
031300      *    PUBLISHED.
031400       01  WK-C-JULIAN-WORK.
031500           05  WK-C-JW-A                  PIC S9(04) COMP VALUE ZERO.
031600           05  WK-C-JW-Y                  PIC S9(09) COMP VALUE ZERO.
031700           05  WK-C-JW-M                  PIC S9(04) COMP VALUE ZERO.
031800           05  WK-C-JW-T1                 PIC S9(09) COMP VALUE ZERO.
031900           05  WK-C-JW-T2                 PIC S9(09) COMP VALUE ZERO.
032000           05  WK-C-JW-T3                 PIC S9(09) COMP VALUE ZERO.
032100           05  WK-C-JW-T4                 PIC S9(09) COMP VALUE ZERO.
032200           05  WK-C-JW-JULIAN-DAY         PIC S9(09) COMP VALUE ZERO.
032300           05  WK-C-JW-SECONDS            PIC S9(11) COMP VALUE ZERO.
032350           05  FILLER                     PIC X(08).
032400
032500      * --------------------- PRINT LINE WORK AREA ----------------------*
032600       COPY GWRPTLN.
032700 
032800       EJECT
032900      ********************************************
033000       PROCEDURE DIVISION.
033100      ********************************************
033200       MAIN-MODULE.
033300           PERFORM A050-READ-REQUEST
033400              THRU A059-READ-REQUEST-EX.
033500           IF WK-C-REQ-GATEWAY-CODE = SPACES
033600               DISPLAY "WXGWRPT - NO GATEWAY CODE ON REQUEST RECORD"
033700               PERFORM Y900-ABNORMAL-TERMINATION
033800                  THRU Y900-ABNORMAL-TERMINATION-EX
033900               GO TO Z999-END-PROGRAM.
034000 
034100           PERFORM A100-LOAD-GATEWAY-TABLE
034200              THRU A199-LOAD-GATEWAY-TABLE-EX.
034300           PERFORM A300-FIND-GATEWAY
034400              THRU A399-FIND-GATEWAY-EX.
034500           IF WK-C-GTWM-FOUND-IX = ZERO
034600               DISPLAY "WXGWRPT - GATEWAY NOT FOUND - "
034700                       WK-C-REQ-GATEWAY-CODE
034800               PERFORM Y900-ABNORMAL-TERMINATION
034900                  THRU Y900-ABNORMAL-TERMINATION-EX
035000               GO TO Z999-END-PROGRAM.
035100 
035200           PERFORM B000-RESOLVE-DATE-WINDOW
035300              THRU B099-RESOLVE-DATE-WINDOW-EX.
035400 
035500           PERFORM A500-LOAD-PARAMETER-TABLE
035600              THRU A599-LOAD-PARAMETER-TABLE-EX.
035700 
035800           PERFORM C500-GET-BATTERY-CHARGE
035900              THRU C599-GET-BATTERY-CHARGE-EX.
036000 
036100           PERFORM C600-SCAN-MEASUREMENTS
036200              THRU C699-SCAN-MEASUREMENTS-EX.
036300 
036400           MOVE WK-C-REQ-GATEWAY-CODE TO GWRP-CODE.
036500           MOVE GWRQ-START-DATE TO GWRP-START-DATE.
036600           MOVE GWRQ-END-DATE TO GWRP-END-DATE.
036700           MOVE WK-C-FILTER-COUNT TO GWRP-NUMBER-OF-MEAS.
036800 
036900           IF WK-C-FILTER-COUNT = ZERO
037000               PERFORM F100-BUILD-EMPTY-REPORT
037100                  THRU F199-BUILD-EMPTY-REPORT-EX
037200           ELSE
037300               PERFORM D100-FIND-MOST-LEAST-ACTIVE
037400                  THRU D199-FIND-MOST-LEAST-ACTIVE-EX
037500               PERFORM D200-COMPUTE-LOAD-RATIOS
037600                  THRU D299-COMPUTE-LOAD-RATIOS-EX
037700               PERFORM D300-GET-OUTLIER-PARMS
037800                  THRU D399-GET-OUTLIER-PARMS-EX
037900               PERFORM D400-CHECK-OUTLIERS
038000                  THRU D499-CHECK-OUTLIERS-EX
038100               PERFORM E000-BUILD-HISTOGRAM
038200                  THRU E999-BUILD-HISTOGRAM-EX
038300           END-IF.
038400 
038500           PERFORM G000-WRITE-REPORT
038600              THRU G999-WRITE-REPORT-EX.
038700 
038800           GO TO Z999-END-PROGRAM.
038900 
039000      *-----------------------------------------------------------------*
039100       A050-READ-REQUEST.
039200      *-----------------------------------------------------------------*
039300           MOVE SPACES TO WK-C-REQ-GATEWAY-CODE.
039400           OPEN INPUT REPORT-REQUEST.
039500           IF NOT WK-C-REQ-SUCCESSFUL AND NOT WK-C-REQ-END-OF-FILE
039600               DISPLAY "WXGWRPT - OPEN FILE ERROR - GWRQIN"
039700               DISPLAY "FILE STATUS IS " WK-C-REQ-FILE-STATUS
039800               GO TO A059-READ-REQUEST-EX.
039900           READ REPORT-REQUEST.
040000           IF WK-C-REQ-SUCCESSFUL
040100               MOVE GWRQ-GATEWAY-CODE TO WK-C-REQ-GATEWAY-CODE
040200           END-IF.
040300           CLOSE REPORT-REQUEST.
040400       A059-READ-REQUEST-EX.
040500           EXIT.
040600 
040700      *-----------------------------------------------------------------*
040800       A100-LOAD-GATEWAY-TABLE.
040900      *-----------------------------------------------------------------*
041000           MOVE ZERO TO WK-C-GTWM-COUNT.
041100           OPEN INPUT GATEWAY-MASTER.
041200           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
041300               DISPLAY "WXGWRPT - OPEN FILE ERROR - GTWMAST"
041400               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041500               GO TO A199-LOAD-GATEWAY-TABLE-EX.
041600           PERFORM A150-READ-GATEWAY-MASTER
041700              THRU A150-READ-GATEWAY-MASTER-EX.
041800           PERFORM A160-STORE-GATEWAY-ENTRY
041900              THRU A160-STORE-GATEWAY-ENTRY-EX
042000                  UNTIL WK-C-END-OF-FILE
042100                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.
042200           CLOSE GATEWAY-MASTER.
042300       A199-LOAD-GATEWAY-TABLE-EX.
042400           EXIT.
042500 
042600      *-----------------------------------------------------------------*
042700       A150-READ-GATEWAY-MASTER.
042800      *-----------------------------------------------------------------*
042900           READ GATEWAY-MASTER.
043000       A150-READ-GATEWAY-MASTER-EX.
043100           EXIT.
043200 
043300      *-----------------------------------------------------------------*
043400       A160-STORE-GATEWAY-ENTRY.
043500      *-----------------------------------------------------------------*
043600           ADD 1 TO WK-C-GTWM-COUNT.
043700           MOVE GTWM-RECORD TO
043800               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
043900           PERFORM A150-READ-GATEWAY-MASTER
044000              THRU A150-READ-GATEWAY-MASTER-EX.
044100       A160-STORE-GATEWAY-ENTRY-EX.
044200           EXIT.
044300 
044400      *-----------------------------------------------------------------*
044500       A300-FIND-GATEWAY.
044600      *-----------------------------------------------------------------*
044700           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
044800           PERFORM A310-COMPARE-ONE-GATEWAY
044900              THRU A310-COMPARE-ONE-GATEWAY-EX
045000                  VARYING WK-C-GTWM-IX FROM 1 BY 1
045100                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
045200                        OR WK-C-GTWM-FOUND-IX NOT = ZERO.
045300       A399-FIND-GATEWAY-EX.
045400           EXIT.
045500 
045600       A310-COMPARE-ONE-GATEWAY.
045700           IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) = WK-C-REQ-GATEWAY-CODE
045800               MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
045900           END-IF.
046000       A310-COMPARE-ONE-GATEWAY-EX.
046100           EXIT.
046200 
046300      *-----------------------------------------------------------------*
046400       A500-LOAD-PARAMETER-TABLE.
046500      *-----------------------------------------------------------------*
046600           MOVE ZERO TO WK-C-PRMM-COUNT.
046700           OPEN INPUT PARAMETER-MASTER.
046800           IF NOT WK-C-PRM-SUCCESSFUL AND NOT WK-C-PRM-END-OF-FILE
046900               DISPLAY "WXGWRPT - OPEN FILE ERROR - PRMMAST"
047000               DISPLAY "FILE STATUS IS " WK-C-PRM-FILE-STATUS
047100               GO TO A599-LOAD-PARAMETER-TABLE-EX.
047200           PERFORM A550-READ-PARAMETER-MASTER
047300              THRU A550-READ-PARAMETER-MASTER-EX.
047400           PERFORM A560-STORE-PARAMETER-ENTRY
047500              THRU A560-STORE-PARAMETER-ENTRY-EX
047600                  UNTIL WK-C-PRM-END-OF-FILE
047700                     OR WK-C-PRMM-COUNT >= WK-C-PRMM-MAX.
047800           CLOSE PARAMETER-MASTER.
047900       A599-LOAD-PARAMETER-TABLE-EX.
048000           EXIT.
048100 
048200       A550-READ-PARAMETER-MASTER.
048300           READ PARAMETER-MASTER.
048400       A550-READ-PARAMETER-MASTER-EX.
048500           EXIT.
048600 
048700       A560-STORE-PARAMETER-ENTRY.
048800           ADD 1 TO WK-C-PRMM-COUNT.
048900           MOVE PRMM-RECORD TO
049000               WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
049100           PERFORM A550-READ-PARAMETER-MASTER
049200              THRU A550-READ-PARAMETER-MASTER-EX.
049300       A560-STORE-PARAMETER-ENTRY-EX.
049400           EXIT.
049500 
049600      *-----------------------------------------------------------------*
049700       B000-RESOLVE-DATE-WINDOW.
049800      *-----------------------------------------------------------------*
049900      *    STEP 2 OF THE REPORT FLOW - DEFAULT TO THE WIDEST POSSIBLE
050000      *    WINDOW, THEN NARROW IT IF THE REQUEST SUPPLIED ONE OR BOTH
050100      *    BOUNDS.  AN UNPARSEABLE SUPPLIED DATE IS TREATED AS "NOT
050200      *    SUPPLIED" RATHER THAN ABENDING THE JOB - THE GATEWAY CODE IS
050300      *    THE ONLY REQUIRED FIELD ON THE REQUEST RECORD.
050400           MOVE 00010101000000 TO WK-C-WINDOW-START-STAMP.
050500           MOVE 99991231235959 TO WK-C-WINDOW-END-STAMP.
050600 
050700           IF GWRQ-START-DATE NOT = SPACES
050800               MOVE GWRQ-START-DATE TO WK-C-DTV-TEXT
050900               PERFORM B060-PARSE-WINDOW-DATE
051000                  THRU B069-PARSE-WINDOW-DATE-EX
051100               IF WK-C-DTV-VALID
051200                   MOVE WK-C-DTV-STAMP TO WK-C-WINDOW-START-STAMP
051300               ELSE
051400                   DISPLAY "WXGWRPT - START DATE NOT VALID - IGNORED"
051500               END-IF
051600           END-IF.
051700 
051800           IF GWRQ-END-DATE NOT = SPACES
051900               MOVE GWRQ-END-DATE TO WK-C-DTV-TEXT
052000               PERFORM B060-PARSE-WINDOW-DATE
052100                  THRU B069-PARSE-WINDOW-DATE-EX
052200               IF WK-C-DTV-VALID
052300                   MOVE WK-C-DTV-STAMP TO WK-C-WINDOW-END-STAMP
052400               ELSE
052500                   DISPLAY "WXGWRPT - END DATE NOT VALID - IGNORED"
052600               END-IF
052700           END-IF.
052800       B099-RESOLVE-DATE-WINDOW-EX.
052900           EXIT.
053000 
053100      *-----------------------------------------------------------------*
053200       B060-PARSE-WINDOW-DATE.
053300      *-----------------------------------------------------------------*
053400      *    VALIDATES WK-C-DTV-TEXT AS "CCYY-MM-DD HH:MM:SS" AND, IF
053500      *    GOOD, LEAVES THE 14-DIGIT STAMP IN WK-C-DTV-STAMP.
053600           MOVE "Y" TO WK-C-DTV-VALID-SW.
053700           IF WK-C-DTV-TEXT (5:1) NOT = "-"
053800              OR WK-C-DTV-TEXT (8:1) NOT = "-"
053900              OR WK-C-DTV-TEXT (11:1) NOT = " "
054000              OR WK-C-DTV-TEXT (14:1) NOT = ":"
054100              OR WK-C-DTV-TEXT (17:1) NOT = ":"
054200               MOVE "N" TO WK-C-DTV-VALID-SW
054300               GO TO B069-PARSE-WINDOW-DATE-EX.
054400 
054500           MOVE WK-C-DTV-TEXT (1:4)  TO WK-C-DTV-CCYY-A.
054600           MOVE WK-C-DTV-TEXT (6:2)  TO WK-C-DTV-MM-A.
054700           MOVE WK-C-DTV-TEXT (9:2)  TO WK-C-DTV-DD-A.
054800           MOVE WK-C-DTV-TEXT (12:2) TO WK-C-DTV-HH-A.
054900           MOVE WK-C-DTV-TEXT (15:2) TO WK-C-DTV-MN-A.
055000           MOVE WK-C-DTV-TEXT (18:2) TO WK-C-DTV-SS-A.
055100 
055200           IF WK-C-DTV-CCYY-A NOT NUMERIC
055300              OR WK-C-DTV-MM-A NOT NUMERIC
055400              OR WK-C-DTV-DD-A NOT NUMERIC
055500              OR WK-C-DTV-HH-A NOT NUMERIC
055600              OR WK-C-DTV-MN-A NOT NUMERIC
055700              OR WK-C-DTV-SS-A NOT NUMERIC
055800               MOVE "N" TO WK-C-DTV-VALID-SW
055900               GO TO B069-PARSE-WINDOW-DATE-EX.
056000 
056100           IF WK-C-DTV-MM-A < "01" OR WK-C-DTV-MM-A > "12"
056200              OR WK-C-DTV-DD-A < "01" OR WK-C-DTV-DD-A > "31"
056300              OR WK-C-DTV-HH-A > "23"
056400              OR WK-C-DTV-MN-A > "59"
056500              OR WK-C-DTV-SS-A > "59"
056600               MOVE "N" TO WK-C-DTV-VALID-SW
056700               GO TO B069-PARSE-WINDOW-DATE-EX.
056800 
056900           STRING WK-C-DTV-CCYY-A WK-C-DTV-MM-A WK-C-DTV-DD-A
057000                  WK-C-DTV-HH-A WK-C-DTV-MN-A WK-C-DTV-SS-A
057100                  DELIMITED BY SIZE INTO WK-C-DTV-STAMP.
057200       B069-PARSE-WINDOW-DATE-EX.
057300           EXIT.
057400 
057500      *-----------------------------------------------------------------*
057600       C500-GET-BATTERY-CHARGE.
057700      *-----------------------------------------------------------------*
057800      *    BATTERY CHARGE RULE - ALWAYS EMITTED, ZERO IF NOT CONFIGURED,
057900      *    INDEPENDENT OF THE DATE WINDOW OR WHETHER ANY MEASUREMENTS
058000      *    EXIST - SO THIS IS PERFORMED BEFORE THE ZERO-MEASUREMENT
058100      *    SHORT CIRCUIT BELOW, NOT AFTER IT.
058200           MOVE "BATTERY_CHARGE" TO WK-C-PARM-SEARCH-CODE.
058300           PERFORM C550-FIND-PARAMETER-VALUE
058400              THRU C559-FIND-PARAMETER-VALUE-EX.
058500           IF WK-C-PARM-FOUND
058600               MOVE WK-C-PARM-FOUND-VALUE TO GWRP-BATTERY-CHARGE-PCT
058700           ELSE
058800               MOVE ZERO TO GWRP-BATTERY-CHARGE-PCT
058900           END-IF.
059000       C599-GET-BATTERY-CHARGE-EX.
059100           EXIT.
059200 
059300      *-----------------------------------------------------------------*
059400       C550-FIND-PARAMETER-VALUE.
059500      *-----------------------------------------------------------------*
059600      *    SHARED PARAMETER LOOKUP - CALLER SETS WK-C-PARM-SEARCH-CODE
059700      *    TO ONE OF THE THREE WELL-KNOWN CODES FIRST.
059800           MOVE "N" TO WK-C-PARM-FOUND-SW.
059900           MOVE ZERO TO WK-C-PARM-FOUND-VALUE.
060000           PERFORM C560-SEARCH-ONE-PARAMETER
060100              THRU C560-SEARCH-ONE-PARAMETER-EX
060200                  VARYING WK-C-PRMM-IX FROM 1 BY 1
060300                     UNTIL WK-C-PRMM-IX > WK-C-PRMM-COUNT
060400                        OR WK-C-PARM-FOUND.
060500       C559-FIND-PARAMETER-VALUE-EX.
060600           EXIT.
060700 
060800       C560-SEARCH-ONE-PARAMETER.
060900           IF WK-C-PRMM-T-GTW-CODE (WK-C-PRMM-IX) = WK-C-REQ-GATEWAY-CODE
061000              AND WK-C-PRMM-T-CODE (WK-C-PRMM-IX) = WK-C-PARM-SEARCH-CODE
061100               MOVE "Y" TO WK-C-PARM-FOUND-SW
061200               MOVE WK-C-PRMM-T-VALUE (WK-C-PRMM-IX)
061300                   TO WK-C-PARM-FOUND-VALUE
061400           END-IF.
061500       C560-SEARCH-ONE-PARAMETER-EX.
061600           EXIT.
061700 
061800      *-----------------------------------------------------------------*
061900       C600-SCAN-MEASUREMENTS.
062000      *-----------------------------------------------------------------*
062100      *    STEP 3 AND 4 OF THE REPORT FLOW - ONE SEQUENTIAL PASS OVER
062200      *    MEASUREMENT-STORE, KEEPING A RUNNING PER-SENSOR COUNT AND
062300      *    VALUE TOTAL FOR EVERY MEASUREMENT THAT MATCHES THE GATEWAY
062400      *    AND FALLS INSIDE THE DATE WINDOW (BOTH ENDS INCLUSIVE).
062500           MOVE ZERO TO WK-C-FILTER-COUNT.
062600           MOVE ZERO TO WK-C-SEN-COUNT.
062700           OPEN INPUT MEASUREMENT-STORE.
062800           IF NOT WK-C-MEA-SUCCESSFUL AND NOT WK-C-MEA-END-OF-FILE
062900               DISPLAY "WXGWRPT - OPEN FILE ERROR - MEASTORE"
063000               DISPLAY "FILE STATUS IS " WK-C-MEA-FILE-STATUS
063100               GO TO C699-SCAN-MEASUREMENTS-EX.
063200           PERFORM C620-READ-MEASUREMENT
063300              THRU C620-READ-MEASUREMENT-EX.
063400           PERFORM C640-APPLY-ONE-MEASUREMENT
063500              THRU C640-APPLY-ONE-MEASUREMENT-EX
063600                  UNTIL WK-C-MEA-END-OF-FILE.
063700           CLOSE MEASUREMENT-STORE.
063800       C699-SCAN-MEASUREMENTS-EX.
063900           EXIT.
064000 
064100       C620-READ-MEASUREMENT.
064200           READ MEASUREMENT-STORE.
064300       C620-READ-MEASUREMENT-EX.
064400           EXIT.
064500 
064600       C640-APPLY-ONE-MEASUREMENT.
064700           IF MEAR-GATEWAY-CODE = WK-C-REQ-GATEWAY-CODE
064800              AND MEAR-TIMESTAMP >= WK-C-WINDOW-START-STAMP
064900              AND MEAR-TIMESTAMP <= WK-C-WINDOW-END-STAMP
065000               ADD 1 TO WK-C-FILTER-COUNT
065100               PERFORM C660-POST-TO-SENSOR-TABLE
065200                  THRU C660-POST-TO-SENSOR-TABLE-EX
065300           END-IF.
065400           PERFORM C620-READ-MEASUREMENT
065500              THRU C620-READ-MEASUREMENT-EX.
065600       C640-APPLY-ONE-MEASUREMENT-EX.
065700           EXIT.
065800 
065900       C660-POST-TO-SENSOR-TABLE.
066000           MOVE ZERO TO WK-C-SEN-FOUND-IX.
066100           PERFORM C670-COMPARE-ONE-SENSOR
066200              THRU C670-COMPARE-ONE-SENSOR-EX
066300                  VARYING WK-C-SEN-IX FROM 1 BY 1
066400                     UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT
066500                        OR WK-C-SEN-FOUND-IX NOT = ZERO.
066600           IF WK-C-SEN-FOUND-IX = ZERO
066700              AND WK-C-SEN-COUNT < WK-C-SEN-MAX
066800               ADD 1 TO WK-C-SEN-COUNT
066900               MOVE WK-C-SEN-COUNT TO WK-C-SEN-FOUND-IX
067000               MOVE MEAR-SENSOR-CODE TO WK-C-SEN-CODE (WK-C-SEN-FOUND-IX)
067100               MOVE ZERO TO WK-C-SEN-MEAS-COUNT (WK-C-SEN-FOUND-IX)
067200               MOVE ZERO TO WK-C-SEN-VALUE-SUM (WK-C-SEN-FOUND-IX)
067300           END-IF.
067400           IF WK-C-SEN-FOUND-IX NOT = ZERO
067500               ADD 1 TO WK-C-SEN-MEAS-COUNT (WK-C-SEN-FOUND-IX)
067600               ADD MEAR-VALUE TO WK-C-SEN-VALUE-SUM (WK-C-SEN-FOUND-IX)
067700           END-IF.
067800       C660-POST-TO-SENSOR-TABLE-EX.
067900           EXIT.
068000 
068100       C670-COMPARE-ONE-SENSOR.
068200           IF WK-C-SEN-CODE (WK-C-SEN-IX) = MEAR-SENSOR-CODE
068300               MOVE WK-C-SEN-IX TO WK-C-SEN-FOUND-IX
068400           END-IF.
068500       C670-COMPARE-ONE-SENSOR-EX.
068600           EXIT.
068700 
068800      *-----------------------------------------------------------------*
068900       D100-FIND-MOST-LEAST-ACTIVE.
069000      *-----------------------------------------------------------------*
069100           MOVE ZERO TO GWRP-MOST-ACTIVE-COUNT.
069200           MOVE ZERO TO GWRP-LEAST-ACTIVE-COUNT.
069300           PERFORM D110-SCAN-ONE-SENSOR-COUNT
069400              THRU D110-SCAN-ONE-SENSOR-COUNT-EX
069500                  VARYING WK-C-SEN-IX FROM 1 BY 1
069600                     UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT.
069700           PERFORM D120-COLLECT-MOST-LEAST
069800              THRU D120-COLLECT-MOST-LEAST-EX
069900                  VARYING WK-C-SEN-IX FROM 1 BY 1
070000                     UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT.
070100       D199-FIND-MOST-LEAST-ACTIVE-EX.
070200           EXIT.
070300 
070400       D110-SCAN-ONE-SENSOR-COUNT.
070500           IF WK-C-SEN-IX = 1
070600               MOVE WK-C-SEN-MEAS-COUNT (1) TO WK-C-MAX-COUNT
070700               MOVE WK-C-SEN-MEAS-COUNT (1) TO WK-C-MIN-COUNT
070800           ELSE
070900               IF WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) > WK-C-MAX-COUNT
071000                   MOVE WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX)
071100                       TO WK-C-MAX-COUNT
071200               END-IF
071300               IF WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) < WK-C-MIN-COUNT
071400                   MOVE WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX)
071500                       TO WK-C-MIN-COUNT
071600               END-IF
071700           END-IF.
071800       D110-SCAN-ONE-SENSOR-COUNT-EX.
071900           EXIT.
072000 
072100       D120-COLLECT-MOST-LEAST.
072200           IF WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) = WK-C-MAX-COUNT
072300               ADD 1 TO GWRP-MOST-ACTIVE-COUNT
072400               MOVE WK-C-SEN-CODE (WK-C-SEN-IX)
072500                   TO GWRP-MOST-ACTIVE-TAB (GWRP-MOST-ACTIVE-COUNT)
072600           END-IF.
072700           IF WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) = WK-C-MIN-COUNT
072800               ADD 1 TO GWRP-LEAST-ACTIVE-COUNT
072900               MOVE WK-C-SEN-CODE (WK-C-SEN-IX)
073000                   TO GWRP-LEAST-ACTIVE-TAB (GWRP-LEAST-ACTIVE-COUNT)
073100           END-IF.
073200       D120-COLLECT-MOST-LEAST-EX.
073300           EXIT.
073400 
073500      *-----------------------------------------------------------------*
073600       D200-COMPUTE-LOAD-RATIOS.
073700      *-----------------------------------------------------------------*
073800      *    LOAD RATIO RULE - COUNT(S) OVER N, COMPUTE ROUNDED TO 6
073900      *    DECIMALS.  N IS NEVER ZERO HERE - THE CALLER ONLY PERFORMS
074000      *    THIS PARAGRAPH WHEN WK-C-FILTER-COUNT IS POSITIVE.
074100           MOVE ZERO TO GWRP-LOAD-RATIO-COUNT.
074200           PERFORM D210-COMPUTE-ONE-RATIO
074300              THRU D210-COMPUTE-ONE-RATIO-EX
074400                  VARYING WK-C-SEN-IX FROM 1 BY 1
074500                     UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT.
074600       D299-COMPUTE-LOAD-RATIOS-EX.
074700           EXIT.
074800 
074900       D210-COMPUTE-ONE-RATIO.
075000           ADD 1 TO GWRP-LOAD-RATIO-COUNT.
075100           MOVE WK-C-SEN-CODE (WK-C-SEN-IX)
075200               TO GWRP-LR-SENSOR-CODE (GWRP-LOAD-RATIO-COUNT).
075300           COMPUTE GWRP-LR-RATIO (GWRP-LOAD-RATIO-COUNT) ROUNDED =
075400               WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) / WK-C-FILTER-COUNT.
075500       D210-COMPUTE-ONE-RATIO-EX.
075600           EXIT.
075700 
075800      *-----------------------------------------------------------------*
075900       D300-GET-OUTLIER-PARMS.
076000      *-----------------------------------------------------------------*
076100           MOVE "EXPECTED_MEAN" TO WK-C-PARM-SEARCH-CODE.
076200           PERFORM C550-FIND-PARAMETER-VALUE
076300              THRU C559-FIND-PARAMETER-VALUE-EX.
076400           MOVE WK-C-PARM-FOUND-SW TO WK-C-MEAN-FOUND-SW.
076500           MOVE WK-C-PARM-FOUND-VALUE TO WK-C-MEAN-VALUE.
076600 
076700           MOVE "EXPECTED_STD_DEV" TO WK-C-PARM-SEARCH-CODE.
076800           PERFORM C550-FIND-PARAMETER-VALUE
076900              THRU C559-FIND-PARAMETER-VALUE-EX.
077000           MOVE WK-C-PARM-FOUND-SW TO WK-C-STDDEV-FOUND-SW.
077100           MOVE WK-C-PARM-FOUND-VALUE TO WK-C-STDDEV-VALUE.
077200       D399-GET-OUTLIER-PARMS-EX.
077300           EXIT.
077400 
077500      *-----------------------------------------------------------------*
077600       D400-CHECK-OUTLIERS.
077700      *-----------------------------------------------------------------*
077800      *    OUTLIER RULE - ONLY RUN WHEN BOTH EXPECTED_MEAN AND
077900      *    EXPECTED_STD_DEV ARE CONFIGURED ON THE GATEWAY.  NEITHER
078000      *    THE SENSOR MEAN NOR THE COMPARISON IS ROUNDED.
078100           MOVE ZERO TO GWRP-OUTLIER-COUNT.
078200           IF WK-C-MEAN-FOUND AND WK-C-STDDEV-FOUND
078300               PERFORM D410-CHECK-ONE-SENSOR
078400                  THRU D410-CHECK-ONE-SENSOR-EX
078500                      VARYING WK-C-SEN-IX FROM 1 BY 1
078600                         UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT
078700           END-IF.
078800       D499-CHECK-OUTLIERS-EX.
078900           EXIT.
079000 
079100       D410-CHECK-ONE-SENSOR.
079200           COMPUTE WK-C-SEN-MEAN =
079300               WK-C-SEN-VALUE-SUM (WK-C-SEN-IX)
079400                   / WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX).
079500           COMPUTE WK-C-OUT-DIFF = WK-C-SEN-MEAN - WK-C-MEAN-VALUE.
079600           IF WK-C-OUT-DIFF < ZERO
079700               MULTIPLY -1 BY WK-C-OUT-DIFF
079800           END-IF.
079900           COMPUTE WK-C-OUT-THRESHOLD = 2.0 * WK-C-STDDEV-VALUE.
080000           IF WK-C-OUT-DIFF NOT LESS THAN WK-C-OUT-THRESHOLD
080100               ADD 1 TO GWRP-OUTLIER-COUNT
080200               MOVE WK-C-SEN-CODE (WK-C-SEN-IX)
080300                   TO GWRP-OUTLIER-TAB (GWRP-OUTLIER-COUNT)
080400           END-IF.
080500       D410-CHECK-ONE-SENSOR-EX.
080600           EXIT.
080700 
080800      *-----------------------------------------------------------------*
080900       E000-BUILD-HISTOGRAM.
081000      *-----------------------------------------------------------------*
081100      *    HISTOGRAM RULE - SORT THE FILTERED MEASUREMENTS
081200      *    CHRONOLOGICALLY (A SECOND PASS OVER MEASUREMENT-STORE, SEE
081300      *    E100), DERIVE THE N-1 INTER-ARRIVAL DURATIONS, THEN SPLIT
081400      *    [MIN-DUR,MAX-DUR] INTO 20 EQUAL-WIDTH BUCKETS.
081500           PERFORM E900-ZERO-ALL-BUCKETS
081600              THRU E900-ZERO-ALL-BUCKETS-EX
081700                  VARYING WK-C-HIST-IX FROM 1 BY 1
081800                     UNTIL WK-C-HIST-IX > 20.
081900           IF WK-C-FILTER-COUNT < 2
082000               GO TO E999-BUILD-HISTOGRAM-EX.
082100 
082200           SORT SORT-WORK-FILE
082300               ASCENDING KEY SW-TIMESTAMP
082400               INPUT PROCEDURE IS E100-RELEASE-FILTERED-MEASUREMENTS
082500               OUTPUT PROCEDURE IS E300-RETURN-SORTED-MEASUREMENTS.
082600 
082700           PERFORM E500-COMPUTE-BUCKET-WIDTH
082800              THRU E500-COMPUTE-BUCKET-WIDTH-EX.
082900           PERFORM E610-ASSIGN-ONE-DURATION
083000              THRU E610-ASSIGN-ONE-DURATION-EX
083100                  VARYING WK-C-DUR-IX FROM 1 BY 1
083200                     UNTIL WK-C-DUR-IX > WK-C-DUR-COUNT.
083300           PERFORM E710-SET-ONE-BUCKET-BOUNDARY
083400              THRU E710-SET-ONE-BUCKET-BOUNDARY-EX
083500                  VARYING WK-C-HIST-IX FROM 1 BY 1
083600                     UNTIL WK-C-HIST-IX > 20.
083700       E999-BUILD-HISTOGRAM-EX.
083800           EXIT.
083900 
084000      *-----------------------------------------------------------------*
084100       E100-RELEASE-FILTERED-MEASUREMENTS.
084200      *-----------------------------------------------------------------*
084300      *    SORT INPUT PROCEDURE - REPEATS THE SAME GATEWAY/WINDOW
084400      *    FILTER AS C600, RELEASING ONLY THE TIMESTAMP/SENSOR/VALUE
084500      *    THE HISTOGRAM ACTUALLY NEEDS.
084600           OPEN INPUT MEASUREMENT-STORE.
084700           IF NOT WK-C-MEA-SUCCESSFUL AND NOT WK-C-MEA-END-OF-FILE
084800               DISPLAY "WXGWRPT - OPEN FILE ERROR - MEASTORE (SORT)"
084900               GO TO E199-RELEASE-FILTERED-MEASUREMENTS-EX.
085000           PERFORM E120-READ-MEASUREMENT
085100              THRU E120-READ-MEASUREMENT-EX.
085200           PERFORM E140-RELEASE-ONE-MEASUREMENT
085300              THRU E140-RELEASE-ONE-MEASUREMENT-EX
085400                  UNTIL WK-C-MEA-END-OF-FILE.
085500           CLOSE MEASUREMENT-STORE.
085600       E199-RELEASE-FILTERED-MEASUREMENTS-EX.
085700           EXIT.
085800 
085900       E120-READ-MEASUREMENT.
086000           READ MEASUREMENT-STORE.
086100       E120-READ-MEASUREMENT-EX.
086200           EXIT.
086300 
086400       E140-RELEASE-ONE-MEASUREMENT.
086500           IF MEAR-GATEWAY-CODE = WK-C-REQ-GATEWAY-CODE
086600              AND MEAR-TIMESTAMP >= WK-C-WINDOW-START-STAMP
086700              AND MEAR-TIMESTAMP <= WK-C-WINDOW-END-STAMP
086800               MOVE MEAR-TIMESTAMP TO SW-TIMESTAMP
086900               MOVE MEAR-SENSOR-CODE TO SW-SENSOR-CODE
087000               MOVE MEAR-VALUE TO SW-VALUE
087100               RELEASE SW-RECORD
087200           END-IF.
087300           PERFORM E120-READ-MEASUREMENT
087400              THRU E120-READ-MEASUREMENT-EX.
087500       E140-RELEASE-ONE-MEASUREMENT-EX.
087600           EXIT.
087700 
087800      *-----------------------------------------------------------------*
087900       E300-RETURN-SORTED-MEASUREMENTS.
088000      *-----------------------------------------------------------------*
088100      *    SORT OUTPUT PROCEDURE - BUILDS THE INTER-ARRIVAL DURATION
088200      *    TABLE AND TRACKS MIN-DUR/MAX-DUR AS THE SORTED RECORDS COME
088300      *    BACK ONE AT A TIME.
088400           MOVE ZERO TO WK-C-DUR-COUNT.
088500           MOVE "N" TO WK-C-PREV-SW.
088600           MOVE ZERO TO WK-C-MIN-DUR.
088700           MOVE ZERO TO WK-C-MAX-DUR.
088800           PERFORM E320-RETURN-ONE-SORTED
088900              THRU E320-RETURN-ONE-SORTED-EX.
089000           PERFORM E340-PROCESS-ONE-SORTED
089100              THRU E340-PROCESS-ONE-SORTED-EX
089200                  UNTIL WK-C-SORT-EOF.
089300       E399-RETURN-SORTED-MEASUREMENTS-EX.
089400           EXIT.
089500 
089600       E320-RETURN-ONE-SORTED.
089700           RETURN SORT-WORK-FILE
089800               AT END MOVE "Y" TO WK-C-SORT-EOF-SW.
089900       E320-RETURN-ONE-SORTED-EX.
090000           EXIT.
090100 
090200       E340-PROCESS-ONE-SORTED.
090300           PERFORM E360-CONVERT-TO-SECONDS
090400              THRU E360-CONVERT-TO-SECONDS-EX.
090500           IF WK-C-HAVE-PREV
090600              AND WK-C-DUR-COUNT < WK-C-DUR-MAX
090700               ADD 1 TO WK-C-DUR-COUNT
090800               COMPUTE WK-C-DUR-ENTRY (WK-C-DUR-COUNT) =
090900                   WK-C-JW-SECONDS - WK-C-PREV-SECONDS
091000               IF WK-C-DUR-COUNT = 1
091100                   MOVE WK-C-DUR-ENTRY (1) TO WK-C-MIN-DUR
091200                   MOVE WK-C-DUR-ENTRY (1) TO WK-C-MAX-DUR
091300               ELSE
091400                   IF WK-C-DUR-ENTRY (WK-C-DUR-COUNT) < WK-C-MIN-DUR
091500                       MOVE WK-C-DUR-ENTRY (WK-C-DUR-COUNT)
091600                           TO WK-C-MIN-DUR
091700                   END-IF
091800                   IF WK-C-DUR-ENTRY (WK-C-DUR-COUNT) > WK-C-MAX-DUR
091900                       MOVE WK-C-DUR-ENTRY (WK-C-DUR-COUNT)
092000                           TO WK-C-MAX-DUR
092100                   END-IF
092200               END-IF
092300           ELSE
092400               MOVE "Y" TO WK-C-PREV-SW
092500           END-IF.
092600           MOVE WK-C-JW-SECONDS TO WK-C-PREV-SECONDS.
092700           PERFORM E320-RETURN-ONE-SORTED
092800              THRU E320-RETURN-ONE-SORTED-EX.
092900       E340-PROCESS-ONE-SORTED-EX.
093000           EXIT.
093100 
093200      *-----------------------------------------------------------------*
093300       E360-CONVERT-TO-SECONDS.
093400      *-----------------------------------------------------------------*
093500      *    STANDARD INTEGER JULIAN DAY NUMBER ALGORITHM - SEE THE
093600      *    WORKING-STORAGE NOTE ABOVE WK-C-JULIAN-WORK.
093700           COMPUTE WK-C-JW-A = (14 - SW-TS-MM) / 12.
093800           COMPUTE WK-C-JW-Y = SW-TS-CCYY + 4800 - WK-C-JW-A.
093900           COMPUTE WK-C-JW-M = SW-TS-MM + (12 * WK-C-JW-A) - 3.
094000           COMPUTE WK-C-JW-T1 = ((153 * WK-C-JW-M) + 2) / 5.
094100           COMPUTE WK-C-JW-T2 = WK-C-JW-Y / 4.
094200           COMPUTE WK-C-JW-T3 = WK-C-JW-Y / 100.
094300           COMPUTE WK-C-JW-T4 = WK-C-JW-Y / 400.
094400           COMPUTE WK-C-JW-JULIAN-DAY =
094500               SW-TS-DD + WK-C-JW-T1 + (365 * WK-C-JW-Y)
094600               + WK-C-JW-T2 - WK-C-JW-T3 + WK-C-JW-T4 - 32045.
094700           COMPUTE WK-C-JW-SECONDS =
094800               (WK-C-JW-JULIAN-DAY * 86400)
094900               + (SW-TS-HH * 3600) + (SW-TS-MN * 60) + SW-TS-SS.
095000       E360-CONVERT-TO-SECONDS-EX.
095100           EXIT.
095200 
095300      *-----------------------------------------------------------------*
095400       E500-COMPUTE-BUCKET-WIDTH.
095500      *-----------------------------------------------------------------*
095600           COMPUTE WK-C-BUCKET-WIDTH =
095700               (WK-C-MAX-DUR - WK-C-MIN-DUR) / 20.
095800       E500-COMPUTE-BUCKET-WIDTH-EX.
095900           EXIT.
096000 
096100       E610-ASSIGN-ONE-DURATION.
096200           PERFORM E620-FIND-BUCKET-FOR-DURATION
096300              THRU E620-FIND-BUCKET-FOR-DURATION-EX.
096400           ADD 1 TO GWRP-HIST-COUNT (WK-C-ASSIGNED-BUCKET).
096500       E610-ASSIGN-ONE-DURATION-EX.
096600           EXIT.
096700 
096800       E620-FIND-BUCKET-FOR-DURATION.
096900           IF WK-C-BUCKET-WIDTH = ZERO
097000               MOVE 20 TO WK-C-ASSIGNED-BUCKET
097100               GO TO E620-FIND-BUCKET-FOR-DURATION-EX.
097200           COMPUTE WK-C-ASSIGNED-BUCKET =
097300               ((WK-C-DUR-ENTRY (WK-C-DUR-IX) - WK-C-MIN-DUR)
097400                   / WK-C-BUCKET-WIDTH) + 1.
097500           IF WK-C-ASSIGNED-BUCKET > 20
097600               MOVE 20 TO WK-C-ASSIGNED-BUCKET
097700           END-IF.
097800       E620-FIND-BUCKET-FOR-DURATION-EX.
097900           EXIT.
098000 
098100       E710-SET-ONE-BUCKET-BOUNDARY.
098200           COMPUTE GWRP-HIST-BUCKET-START (WK-C-HIST-IX) =
098300               WK-C-MIN-DUR + ((WK-C-HIST-IX - 1) * WK-C-BUCKET-WIDTH).
098400           IF WK-C-HIST-IX = 20
098500               MOVE WK-C-MAX-DUR TO GWRP-HIST-BUCKET-END (WK-C-HIST-IX)
098600           ELSE
098700               COMPUTE GWRP-HIST-BUCKET-END (WK-C-HIST-IX) =
098800                   WK-C-MIN-DUR + (WK-C-HIST-IX * WK-C-BUCKET-WIDTH)
098900           END-IF.
099000       E710-SET-ONE-BUCKET-BOUNDARY-EX.
099100           EXIT.
099200 
099300       E900-ZERO-ALL-BUCKETS.
099400           MOVE ZERO TO GWRP-HIST-BUCKET-START (WK-C-HIST-IX).
099500           MOVE ZERO TO GWRP-HIST-BUCKET-END (WK-C-HIST-IX).
099600           MOVE ZERO TO GWRP-HIST-COUNT (WK-C-HIST-IX).
099700       E900-ZERO-ALL-BUCKETS-EX.
099800           EXIT.
099900 
100000      *-----------------------------------------------------------------*
100100       F100-BUILD-EMPTY-REPORT.
100200      *-----------------------------------------------------------------*
100300      *    STEP 6 OF THE REPORT FLOW - NO MEASUREMENTS MATCHED, SO
100400      *    EVERY SENSOR TABLE AND THE HISTOGRAM STAY EMPTY.  THE
100500      *    HISTOGRAM BUCKETS ARE ALREADY ZERO FROM E900 BUT THE CALLER
100600      *    NEVER PERFORMED E000 ON THIS PATH, SO ZERO THEM HERE TOO.
100700           MOVE ZERO TO GWRP-MOST-ACTIVE-COUNT.
100800           MOVE ZERO TO GWRP-LEAST-ACTIVE-COUNT.
100900           MOVE ZERO TO GWRP-LOAD-RATIO-COUNT.
101000           MOVE ZERO TO GWRP-OUTLIER-COUNT.
101100           PERFORM E900-ZERO-ALL-BUCKETS
101200              THRU E900-ZERO-ALL-BUCKETS-EX
101300                  VARYING WK-C-HIST-IX FROM 1 BY 1
101400                     UNTIL WK-C-HIST-IX > 20.
101500       F199-BUILD-EMPTY-REPORT-EX.
101600           EXIT.
101700 
101800      *-----------------------------------------------------------------*
101900       G000-WRITE-REPORT.
102000      *-----------------------------------------------------------------*
102100           OPEN OUTPUT GATEWAY-REPORT-OUT.
102200           MOVE SPACES TO GWRPT-OUT-RECORD.
102300 
102400           MOVE GWRP-CODE TO HL1-GATEWAY-CODE.
102500           MOVE GWRP-PRINT-HEADING-1 TO GWRPT-OUT-TEXT.
102600           WRITE GWRPT-OUT-RECORD.
102700 
102800           MOVE GWRP-START-DATE TO HL2-START-DATE.
102900           MOVE GWRP-END-DATE TO HL2-END-DATE.
103000           MOVE GWRP-PRINT-HEADING-2 TO GWRPT-OUT-TEXT.
103100           WRITE GWRPT-OUT-RECORD.
103200 
103300           MOVE GWRP-BATTERY-CHARGE-PCT TO DL-BATTERY-PCT.
103400           MOVE GWRP-PRINT-DETAIL-BATTERY TO GWRPT-OUT-TEXT.
103500           WRITE GWRPT-OUT-RECORD.
103600 
103700           IF GWRP-MOST-ACTIVE-COUNT > ZERO
103800               PERFORM G110-WRITE-MOST-ACTIVE-LINE
103900                  THRU G110-WRITE-MOST-ACTIVE-LINE-EX
104000                      VARYING WK-C-SEN-IX FROM 1 BY 1
104100                         UNTIL WK-C-SEN-IX > GWRP-MOST-ACTIVE-COUNT
104200           END-IF.
104300           IF GWRP-LEAST-ACTIVE-COUNT > ZERO
104400               PERFORM G130-WRITE-LEAST-ACTIVE-LINE
104500                  THRU G130-WRITE-LEAST-ACTIVE-LINE-EX
104600                      VARYING WK-C-SEN-IX FROM 1 BY 1
104700                         UNTIL WK-C-SEN-IX > GWRP-LEAST-ACTIVE-COUNT
104800           END-IF.
104900           IF GWRP-LOAD-RATIO-COUNT > ZERO
105000               PERFORM G150-WRITE-LOAD-RATIO-LINE
105100                  THRU G150-WRITE-LOAD-RATIO-LINE-EX
105200                      VARYING WK-C-SEN-IX FROM 1 BY 1
105300                         UNTIL WK-C-SEN-IX > GWRP-LOAD-RATIO-COUNT
105400           END-IF.
105500           IF GWRP-OUTLIER-COUNT > ZERO
105600               PERFORM G170-WRITE-OUTLIER-LINE
105700                  THRU G170-WRITE-OUTLIER-LINE-EX
105800                      VARYING WK-C-SEN-IX FROM 1 BY 1
105900                         UNTIL WK-C-SEN-IX > GWRP-OUTLIER-COUNT
106000           END-IF.
106100 
106200           IF WK-C-FILTER-COUNT > ZERO
106300               PERFORM G200-WRITE-HISTOGRAM-LINE
106400                  THRU G200-WRITE-HISTOGRAM-LINE-EX
106500                      VARYING WK-C-HIST-IX FROM 1 BY 1
106600                         UNTIL WK-C-HIST-IX > 20
106700           END-IF.
106800 
106900           MOVE GWRP-NUMBER-OF-MEAS TO TL-NUMBER-OF-MEAS.
107000           MOVE GWRP-PRINT-TOTAL TO GWRPT-OUT-TEXT.
107100           WRITE GWRPT-OUT-RECORD.
107200 
107300           CLOSE GATEWAY-REPORT-OUT.
107400       G999-WRITE-REPORT-EX.
107500           EXIT.
107600 
107700       G110-WRITE-MOST-ACTIVE-LINE.
107800           MOVE "MOST ACTIVE   " TO DL-SENSOR-ROLE.
107900           MOVE GWRP-MOST-ACTIVE-TAB (WK-C-SEN-IX) TO DL-SENSOR-CODE.
108000           MOVE ZERO TO DL-SENSOR-RATIO.
108100           MOVE GWRP-PRINT-DETAIL-SENSOR TO GWRPT-OUT-TEXT.
108200           WRITE GWRPT-OUT-RECORD.
108300       G110-WRITE-MOST-ACTIVE-LINE-EX.
108400           EXIT.
108500 
108600       G130-WRITE-LEAST-ACTIVE-LINE.
108700           MOVE "LEAST ACTIVE  " TO DL-SENSOR-ROLE.
108800           MOVE GWRP-LEAST-ACTIVE-TAB (WK-C-SEN-IX) TO DL-SENSOR-CODE.
108900           MOVE ZERO TO DL-SENSOR-RATIO.
109000           MOVE GWRP-PRINT-DETAIL-SENSOR TO GWRPT-OUT-TEXT.
109100           WRITE GWRPT-OUT-RECORD.
109200       G130-WRITE-LEAST-ACTIVE-LINE-EX.
109300           EXIT.
109400 
109500       G150-WRITE-LOAD-RATIO-LINE.
109600           MOVE "LOAD RATIO    " TO DL-SENSOR-ROLE.
109700           MOVE GWRP-LR-SENSOR-CODE (WK-C-SEN-IX) TO DL-SENSOR-CODE.
109800           MOVE GWRP-LR-RATIO (WK-C-SEN-IX) TO DL-SENSOR-RATIO.
109900           MOVE GWRP-PRINT-DETAIL-SENSOR TO GWRPT-OUT-TEXT.
110000           WRITE GWRPT-OUT-RECORD.
110100       G150-WRITE-LOAD-RATIO-LINE-EX.
110200           EXIT.
110300 
110400       G170-WRITE-OUTLIER-LINE.
110500           MOVE "OUTLIER       " TO DL-SENSOR-ROLE.
110600           MOVE GWRP-OUTLIER-TAB (WK-C-SEN-IX) TO DL-SENSOR-CODE.
110700           MOVE ZERO TO DL-SENSOR-RATIO.
110800           MOVE GWRP-PRINT-DETAIL-SENSOR TO GWRPT-OUT-TEXT.
110900           WRITE GWRPT-OUT-RECORD.
111000       G170-WRITE-OUTLIER-LINE-EX.
111100           EXIT.
111200 
111300       G200-WRITE-HISTOGRAM-LINE.
111400           MOVE WK-C-HIST-IX TO DL-HIST-BUCKET-NO.
111500           MOVE GWRP-HIST-BUCKET-START (WK-C-HIST-IX) TO DL-HIST-START.
111600           MOVE GWRP-HIST-BUCKET-END (WK-C-HIST-IX) TO DL-HIST-END.
111700           MOVE GWRP-HIST-COUNT (WK-C-HIST-IX) TO DL-HIST-COUNT.
111800           MOVE GWRP-PRINT-DETAIL-HIST TO GWRPT-OUT-TEXT.
111900           WRITE GWRPT-OUT-RECORD.
112000       G200-WRITE-HISTOGRAM-LINE-EX.
112100           EXIT.
112200 
112300      *-----------------------------------------------------------------*
112400       Y900-ABNORMAL-TERMINATION.
112500      *-----------------------------------------------------------------*
112600           SET UPSI-SWITCH-1 TO TRUE.
112700           DISPLAY "WXGWRPT - JOB ENDED ABNORMALLY - SEE MESSAGES ABOVE".
112800       Y900-ABNORMAL-TERMINATION-EX.
112900           EXIT.
113000 
113100      *-----------------------------------------------------------------*
113200       Z999-END-PROGRAM.
113300      *-----------------------------------------------------------------*
113400           STOP RUN.
113500 
113600      ******************************************************************
113700      ***************** END OF PROGRAM SOURCE WXGWRPT *****************
113800      ******************************************************************
