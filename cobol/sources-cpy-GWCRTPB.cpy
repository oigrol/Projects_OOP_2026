000100******************************************************************
000200* GWCRTPB.cpybk
000300*
000400* NAME       :  GWCRTPB
000500* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXGWCRT CALLED
000600*               PROGRAM - CREATE GATEWAY.
000700*
000800* PREFIX     :  WK-C-GWCRT-
000900*
001000******************************************************************
001100* AMENDMENT HISTORY:
001200******************************************************************
001300* 1988-02-22 DHK  WGR-0032   INITIAL VERSION.
001400******************************************************************
001500 
001600 01  WK-C-GWCRTPB.
001700     05  WK-C-GWCRT-INPUT.
001800         10  WK-C-GWCRT-CODE        PIC X(07).
001900         10  WK-C-GWCRT-NAME        PIC X(40).
002000         10  WK-C-GWCRT-DESCRIPTION PIC X(100).
002100         10  WK-C-GWCRT-USERNAME    PIC X(20).
002200     05  WK-C-GWCRT-OUTPUT.
002300         10  WK-C-GWCRT-ERROR-CD    PIC X(07).
002400             88  WK-C-GWCRT-88-OK               VALUE SPACES.
002500*                        "WGR0001" INVALID INPUT (CODE OR USERNAME
002600*                                  BLANK)
002700*                        "WGR0002" UNAUTHORIZED
002800*                        "WGR0005" CODE FORMAT INVALID
002900*                        "WGR0004" DUPLICATE CODE
003000*                        SPACES    GATEWAY CREATED
003100         10  FILLER                 PIC X(10).
