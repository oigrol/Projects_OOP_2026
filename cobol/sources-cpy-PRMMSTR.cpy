000100******************************************************************
000200* PRMMSTR.cpybk
000300*
000400* NAME       :  PRMMSTR
000500* DESCRIPTION:  GATEWAY CONFIGURATION PARAMETER RECORD - A CHILD
000600*               RECORD OF GTWMSTR, KEYED BY GATEWAY CODE PLUS THE
000700*               PARAMETER'S OWN CODE.  PARAMETER CODES ARE UNIQUE
000800*               WITHIN THE OWNING GATEWAY ONLY, NOT GLOBALLY - TWO
000900*               DIFFERENT GATEWAYS MAY EACH HAVE A PARAMETER CODED
001000*               EXPECTED_MEAN.
001100*
001200*               THE THREE WELL-KNOWN CODES READ BY THE GATEWAY
001300*               REPORT PROGRAM ARE:
001400*                  EXPECTED_MEAN      - OUTLIER DETECTION MEAN
001500*                  EXPECTED_STD_DEV   - OUTLIER DETECTION STD DEV
001600*                  BATTERY_CHARGE     - CURRENT BATTERY PERCENTAGE
001700*               ANY OTHER CODE IS STORED AND MAINTAINED BUT IS NOT
001800*               READ BY A CURRENT WGR PROGRAM.
001900*
002000*               FILE ORGANIZATION IS SEQUENTIAL, IN ASCENDING
002100*               GATEWAY CODE / PARAMETER CODE SEQUENCE, LOADED
002200*               WHOLE INTO THE PRMM-TABLE BY EACH PROGRAM THAT
002300*               NEEDS TO SEARCH IT - SAME RATIONALE AS GTWMSTR.
002400*
002500* PREFIX     :  PRMM-
002600*
002700******************************************************************
002800* AMENDMENT HISTORY:
002900******************************************************************
003000* 1986-11-10 RFM  WGR-0003   INITIAL VERSION.
003100* 1992-08-05 DHK  WGR-0150   CHANGED PRMM-VALUE FROM ZONED TO
003200*                             COMP-3 TO SHRINK THE PARAMETER FILE -
003300*                             IT HAD GROWN TO OVER 4000 PARAMETERS
003400*                             ACROSS ALL GATEWAYS.
003500* 1999-02-02 PLC  WGR-0242   Y2K REVIEW - RECORD CARRIES NO DATE
003600*                             FIELDS.  NOT APPLICABLE.
003610* 2000-03-27 TNO  WGR-0260   ADDED PRMM-UNIT-CODE AND PRMM-
003620*                             LAST-REVIEWED-DATE (WITH ITS CCYY/
003630*                             MM/DD REDEFINES, SAME PATTERN AS
003640*                             GTWMSTR) FOR THE NEW PARAMETER-AUDIT
003650*                             SPREADSHEET THE ENGINEERING GROUP
003660*                             PULLS QUARTERLY.  NEITHER FIELD IS
003670*                             READ OR MAINTAINED BY WXPMCRT OR
003680*                             WXPMUPD - THE SPREADSHEET EXTRACT
003690*                             POPULATES THEM OFFLINE.
003700******************************************************************
003800
003900 01  PRMM-RECORD.
004000     05  PRMM-GATEWAY-CODE          PIC X(07).
004100*                        OWNING GATEWAY - FOREIGN KEY TO GTWMSTR.
004200     05  PRMM-CODE                  PIC X(30).
004300         88  PRMM-88-EXPECTED-MEAN        VALUE "EXPECTED_MEAN".
004400         88  PRMM-88-EXPECTED-STD-DEV     VALUE "EXPECTED_STD_DEV".
004500         88  PRMM-88-BATTERY-CHARGE       VALUE "BATTERY_CHARGE".
004600*                        PARAMETER CODE - UNIQUE WITHIN THE OWNING
004700*                        GATEWAY.
004800     05  PRMM-NAME                  PIC X(40).
004900*                        OPTIONAL DISPLAY NAME.
005000     05  PRMM-DESCRIPTION           PIC X(100).
005100*                        OPTIONAL FREE TEXT.
005200     05  PRMM-VALUE                 PIC S9(06)V9(04) COMP-3.
005300*                        NUMERIC PARAMETER VALUE, 4 DECIMAL PLACES
005400*                        (GIVES THE OUTLIER COMPARISON ENOUGH
005500*                        PRECISION - SEE WXGWRPT).
005510     05  PRMM-UNIT-CODE             PIC X(06).
005520*                        ENGINEERING UNIT OF PRMM-VALUE, E.G.
005530*                        "DEGC", "PCT", "VOLT".  DISPLAY ONLY -
005540*                        NOT VALIDATED OR READ BY ANY WGR PROGRAM.
005550     05  PRMM-LAST-REVIEWED-DATE    PIC 9(08) VALUE ZERO.
005560*                        CCYYMMDD - SEE WGR-0260 ABOVE.  ZERO
005570*                        UNTIL THE OFFLINE EXTRACT FIRST SETS IT.
005580     05  PRMM-LAST-REVIEWED-DATE-R REDEFINES
005590             PRMM-LAST-REVIEWED-DATE.
005600         10  PRMM-REVIEWED-CCYY     PIC 9(04).
005610         10  PRMM-REVIEWED-MM       PIC 9(02).
005620         10  PRMM-REVIEWED-DD       PIC 9(02).
005630     05  FILLER                     PIC X(10).
005700*                        RESERVED FOR FUTURE EXPANSION.
