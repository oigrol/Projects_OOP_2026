000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXPMCRT.
000400       AUTHOR. D H KWAN.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 16 MAR 1988.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *DESCRIPTION : CALLED PROGRAM - CREATE A NEW CONFIGURATION
001100      *              PARAMETER ON AN EXISTING GATEWAY.  CHECKS THE
001200      *              CALLING USER IS AN AUTHORIZED MAINTAINER, LOOKS
001300      *              UP THE OWNING GATEWAY, CHECKS THE PARAMETER
001400      *              CODE IS NOT ALREADY USED ON THAT GATEWAY, THEN
001500      *              APPENDS THE NEW PARAMETER RECORD AND STAMPS THE
001600      *              OWNING GATEWAY'S MODIFIED-BY/MODIFIED-AT PAIR.
001700      *
001800      *=================================================================
001900      * HISTORY OF MODIFICATION:
002000      *=================================================================
002100      * WGR-0035 16/03/1988 DHK    - INITIAL VERSION.
002200      *-----------------------------------------------------------------
002300      * WGR-0150 05/08/1992 DHK    - CHANGED PRMM-VALUE ON THE NEW
002400      *                              RECORD TO COMP-3 TO MATCH THE
002500      *                              REVISED PRMMSTR LAYOUT.
002600      *-----------------------------------------------------------------
002700      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - THIS PROGRAM ONLY
002800      *                              STAMPS THE OWNING GATEWAY'S
002900      *                              MODIFIED-AT, WHICH IS A FULL
003000      *                              4-DIGIT CENTURY-AND-YEAR FIELD.
003100      *                              SIGNED OFF, NO CODE CHANGE.
003200      *-----------------------------------------------------------------
003300      * WGR-0340 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE AND
003400      *                              WK-C-PRMM-TABLE FROM 1000 TO 5000
003500      *                              ENTRIES TO MATCH WXGWCRT.
003600      *-----------------------------------------------------------------
003610      * WGR-0312 11/02/2004 TNO    - GTWM-NEW-RECORD/WK-C-GTWM-T-RECORD
003620      *                              WERE STILL X(236) AFTER WGR-0301
003630      *                              WIDENED GTWMSTR TO 250 BYTES, AND
003640      *                              PRMM-NEW-RECORD/WK-C-PRMM-T-RECORD
003650      *                              DID NOT AGREE WITH THE CURRENT
003660      *                              207-BYTE PRMMSTR LAYOUT EITHER.
003670      *                              CORRECTED ALL FOUR TO THE TRUE
003680      *                              RECORD LENGTHS.
003690      *-----------------------------------------------------------------
003700
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-AS400.
004200       OBJECT-COMPUTER. IBM-AS400.
004300       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004400           UPSI-0 IS UPSI-SWITCH-0
004500               ON STATUS IS U0-ON
004600               OFF STATUS IS U0-OFF.
004700 
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
005100               ORGANIZATION IS SEQUENTIAL
005200               FILE STATUS IS WK-C-FILE-STATUS.
005300           SELECT GATEWAY-MASTER-NEW ASSIGN TO GTWMASTN
005400               ORGANIZATION IS SEQUENTIAL
005500               FILE STATUS IS WK-C-NEW-FILE-STATUS.
005600           SELECT PARAMETER-MASTER ASSIGN TO PRMMAST
005700               ORGANIZATION IS SEQUENTIAL
005800               FILE STATUS IS WK-C-PRM-FILE-STATUS.
005900           SELECT PARAMETER-MASTER-NEW ASSIGN TO PRMMASTN
006000               ORGANIZATION IS SEQUENTIAL
006100               FILE STATUS IS WK-C-PRM-NEW-FILE-STATUS.
006200 
006300       DATA DIVISION.
006400      ***************
006500       FILE SECTION.
006600      ***************
006700       FD  GATEWAY-MASTER
006800           LABEL RECORDS ARE OMITTED
006900           DATA RECORD IS GTWM-RECORD.
007100           COPY GTWMSTR.
007200 
007300       FD  GATEWAY-MASTER-NEW
007400           LABEL RECORDS ARE OMITTED
007500           DATA RECORD IS GTWM-NEW-RECORD.
007600       01  GTWM-NEW-RECORD               PIC X(250).
007700 
007800       FD  PARAMETER-MASTER
007900           LABEL RECORDS ARE OMITTED
008000           DATA RECORD IS PRMM-RECORD.
008200           COPY PRMMSTR.
008300 
008400       FD  PARAMETER-MASTER-NEW
008500           LABEL RECORDS ARE OMITTED
008600           DATA RECORD IS PRMM-NEW-RECORD.
008700       01  PRMM-NEW-RECORD                PIC X(207).
008800 
008900      *************************
009000       WORKING-STORAGE SECTION.
009100      *************************
009200       01  FILLER                     PIC X(24) VALUE
009300           "** PROGRAM WXPMCRT   **".
009400 
009500      * ------------------ PROGRAM WORKING STORAGE --------------------*
009600       COPY WGFILST.
009700       COPY WGCOMWK.
009800 
009900       01  WK-C-NEW-FILE-STATUS-AREA.
010000           05  WK-C-NEW-FILE-STATUS       PIC X(02).
010050           05  FILLER                     PIC X(08).
010100       01  WK-C-PRM-FILE-STATUS-AREA.
010200           05  WK-C-PRM-FILE-STATUS       PIC X(02).
010300               88  WK-C-PRM-SUCCESSFUL        VALUE "00".
010400               88  WK-C-PRM-END-OF-FILE       VALUE "10".
010450           05  FILLER                     PIC X(08).
010500       01  WK-C-PRM-NEW-FILE-STATUS-AREA.
010600           05  WK-C-PRM-NEW-FILE-STATUS   PIC X(02).
010650           05  FILLER                     PIC X(08).
010700 
010800      * ------------- PARAMETER BLOCK FOR CALL TO WXUSRAUT -------------*
010900       COPY USRAUPB.
011000 
011100       01  WK-C-SUBSCRIPTS.
011200           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
011300           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
011400           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
011500           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
011600           05  WK-C-PRMM-MAX              PIC S9(04) COMP VALUE 5000.
011700           05  WK-C-PRMM-COUNT            PIC S9(04) COMP VALUE ZERO.
011800           05  WK-C-PRMM-IX               PIC S9(04) COMP VALUE ZERO.
011900           05  WK-C-PRMM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
011950           05  FILLER                     PIC X(08).
012000
012100       01  WK-C-GTWM-TABLE.
012200           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
012300               10  WK-C-GTWM-T-RECORD     PIC X(250).
012400               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
012500                   15  WK-C-GTWM-T-CODE   PIC X(07).
012600                   15  FILLER             PIC X(243).
012700 
012800       01  WK-C-PRMM-TABLE.
012900           05  WK-C-PRMM-ENTRY OCCURS 5000 TIMES.
013000               10  WK-C-PRMM-T-RECORD     PIC X(207).
013100               10  WK-C-PRMM-T-RECORD-R REDEFINES WK-C-PRMM-T-RECORD.
013200                   15  WK-C-PRMM-T-GTW-CODE PIC X(07).
013300                   15  WK-C-PRMM-T-CODE     PIC X(30).
013400                   15  FILLER               PIC X(170).
013500 
013600      *****************
013700       LINKAGE SECTION.
013800      *****************
013900       COPY PMCRTPB.
014000 
014100       EJECT
014200      ********************************************
014300       PROCEDURE DIVISION USING WK-C-PMCRTPB.
014400      ********************************************
014500       MAIN-MODULE.
014600           MOVE SPACES TO WK-C-PMCRT-ERROR-CD.
014700 
014800           IF WK-C-PMCRT-GATEWAY-CODE = SPACES
014900              OR WK-C-PMCRT-CODE = SPACES
015000              OR WK-C-PMCRT-USERNAME = SPACES
015100               MOVE "WGR0001" TO WK-C-PMCRT-ERROR-CD
015200               GO TO Z999-END-PROGRAM.
015300 
015400           MOVE WK-C-PMCRT-USERNAME TO WK-C-USRAU-USERNAME.
015500           CALL "WXUSRAUT" USING WK-C-USRAUPB.
015600           IF NOT WK-C-USRAU-88-AUTHORIZED
015700               MOVE "WGR0002" TO WK-C-PMCRT-ERROR-CD
015800               GO TO Z999-END-PROGRAM.
015900 
016000           PERFORM A100-LOAD-GATEWAY-TABLE
016100              THRU A199-LOAD-GATEWAY-TABLE-EX.
016200           PERFORM A300-FIND-GATEWAY
016300              THRU A399-FIND-GATEWAY-EX.
016400           IF WK-C-GTWM-FOUND-IX = ZERO
016500               MOVE "WGR0003" TO WK-C-PMCRT-ERROR-CD
016600               GO TO Z999-END-PROGRAM.
016700 
016800           PERFORM A500-LOAD-PARAMETER-TABLE
016900              THRU A599-LOAD-PARAMETER-TABLE-EX.
017000           PERFORM A700-CHECK-DUPLICATE
017100              THRU A799-CHECK-DUPLICATE-EX.
017200           IF WK-C-PRMM-FOUND-IX NOT = ZERO
017300               MOVE "WGR0004" TO WK-C-PMCRT-ERROR-CD
017400               GO TO Z999-END-PROGRAM.
017500 
017600           PERFORM B100-APPEND-NEW-PARAMETER
017700              THRU B199-APPEND-NEW-PARAMETER-EX.
017800 
017900           PERFORM B300-STAMP-GATEWAY-MODIFIED
018000              THRU B399-STAMP-GATEWAY-MODIFIED-EX.
018100 
018200           PERFORM C100-REWRITE-GATEWAY-MASTER
018300              THRU C199-REWRITE-GATEWAY-MASTER-EX.
018400           PERFORM C300-REWRITE-PARAMETER-MASTER
018500              THRU C399-REWRITE-PARAMETER-MASTER-EX.
018600 
018700           MOVE SPACES TO WK-C-PMCRT-ERROR-CD.
018800           GO TO Z999-END-PROGRAM.
018900 
019000      *-----------------------------------------------------------------*
019100       A100-LOAD-GATEWAY-TABLE.
019200      *-----------------------------------------------------------------*
019300           MOVE ZERO TO WK-C-GTWM-COUNT.
019400           OPEN INPUT GATEWAY-MASTER.
019500           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
019600               DISPLAY "WXPMCRT - OPEN FILE ERROR - GTWMAST"
019700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800               GO TO A199-LOAD-GATEWAY-TABLE-EX.
019900           PERFORM A150-READ-GATEWAY-MASTER
020000              THRU A150-READ-GATEWAY-MASTER-EX.
020100           PERFORM A160-STORE-GATEWAY-ENTRY
020200              THRU A160-STORE-GATEWAY-ENTRY-EX
020300                  UNTIL WK-C-END-OF-FILE
020400                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.
020500           CLOSE GATEWAY-MASTER.
020600       A199-LOAD-GATEWAY-TABLE-EX.
020700           EXIT.
020800 
020900      *-----------------------------------------------------------------*
021000       A150-READ-GATEWAY-MASTER.
021100      *-----------------------------------------------------------------*
021200           READ GATEWAY-MASTER.
021300       A150-READ-GATEWAY-MASTER-EX.
021400           EXIT.
021500 
021600      *-----------------------------------------------------------------*
021700       A160-STORE-GATEWAY-ENTRY.
021800      *-----------------------------------------------------------------*
021900           ADD 1 TO WK-C-GTWM-COUNT.
022000           MOVE GTWM-RECORD TO
022100               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
022200           PERFORM A150-READ-GATEWAY-MASTER
022300              THRU A150-READ-GATEWAY-MASTER-EX.
022400       A160-STORE-GATEWAY-ENTRY-EX.
022500           EXIT.
022600 
022700      *-----------------------------------------------------------------*
022800       A300-FIND-GATEWAY.
022900      *-----------------------------------------------------------------*
023000           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
023050           PERFORM A350-COMPARE-ONE-GATEWAY
023060              THRU A350-COMPARE-ONE-GATEWAY-EX
023070                  VARYING WK-C-GTWM-IX FROM 1 BY 1
023080                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
023090                        OR WK-C-GTWM-FOUND-IX NOT = ZERO.
023900       A399-FIND-GATEWAY-EX.
024000           EXIT.
024010
024020      *-----------------------------------------------------------------*
024030       A350-COMPARE-ONE-GATEWAY.
024040      *-----------------------------------------------------------------*
024050           IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) =
024060                 WK-C-PMCRT-GATEWAY-CODE
024070               MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
024080           END-IF.
024090       A350-COMPARE-ONE-GATEWAY-EX.
024095           EXIT.
024100 
024200      *-----------------------------------------------------------------*
024300       A500-LOAD-PARAMETER-TABLE.
024400      *-----------------------------------------------------------------*
024500           MOVE ZERO TO WK-C-PRMM-COUNT.
024600           OPEN INPUT PARAMETER-MASTER.
024700           IF NOT WK-C-PRM-SUCCESSFUL AND NOT WK-C-PRM-END-OF-FILE
024800               DISPLAY "WXPMCRT - OPEN FILE ERROR - PRMMAST"
024900               DISPLAY "FILE STATUS IS " WK-C-PRM-FILE-STATUS
025000               GO TO A599-LOAD-PARAMETER-TABLE-EX.
025100           PERFORM A550-READ-PARAMETER-MASTER
025200              THRU A550-READ-PARAMETER-MASTER-EX.
025300           PERFORM A560-STORE-PARAMETER-ENTRY
025400              THRU A560-STORE-PARAMETER-ENTRY-EX
025500                  UNTIL WK-C-PRM-END-OF-FILE
025600                     OR WK-C-PRMM-COUNT >= WK-C-PRMM-MAX.
025700           CLOSE PARAMETER-MASTER.
025800       A599-LOAD-PARAMETER-TABLE-EX.
025900           EXIT.
026000 
026100      *-----------------------------------------------------------------*
026200       A550-READ-PARAMETER-MASTER.
026300      *-----------------------------------------------------------------*
026400           READ PARAMETER-MASTER.
026500       A550-READ-PARAMETER-MASTER-EX.
026600           EXIT.
026700 
026800      *-----------------------------------------------------------------*
026900       A560-STORE-PARAMETER-ENTRY.
027000      *-----------------------------------------------------------------*
027100           ADD 1 TO WK-C-PRMM-COUNT.
027200           MOVE PRMM-RECORD TO
027300               WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
027400           PERFORM A550-READ-PARAMETER-MASTER
027500              THRU A550-READ-PARAMETER-MASTER-EX.
027600       A560-STORE-PARAMETER-ENTRY-EX.
027700           EXIT.
027800 
027900      *-----------------------------------------------------------------*
028000       A700-CHECK-DUPLICATE.
028100      *-----------------------------------------------------------------*
028200           MOVE ZERO TO WK-C-PRMM-FOUND-IX.
028250           PERFORM A750-COMPARE-ONE-PARAMETER
028260              THRU A750-COMPARE-ONE-PARAMETER-EX
028270                  VARYING WK-C-PRMM-IX FROM 1 BY 1
028280                     UNTIL WK-C-PRMM-IX > WK-C-PRMM-COUNT
028290                        OR WK-C-PRMM-FOUND-IX NOT = ZERO.
029300       A799-CHECK-DUPLICATE-EX.
029400           EXIT.
029410
029420      *-----------------------------------------------------------------*
029430       A750-COMPARE-ONE-PARAMETER.
029440      *-----------------------------------------------------------------*
029450           IF WK-C-PRMM-T-GTW-CODE (WK-C-PRMM-IX) =
029460                 WK-C-PMCRT-GATEWAY-CODE
029470              AND WK-C-PRMM-T-CODE (WK-C-PRMM-IX) =
029480                 WK-C-PMCRT-CODE
029490               MOVE WK-C-PRMM-IX TO WK-C-PRMM-FOUND-IX
029495           END-IF.
029496       A750-COMPARE-ONE-PARAMETER-EX.
029497           EXIT.
029500 
029600      *-----------------------------------------------------------------*
029700       B100-APPEND-NEW-PARAMETER.
029800      *-----------------------------------------------------------------*
029900           ADD 1 TO WK-C-PRMM-COUNT.
030000           MOVE SPACES TO WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
030100           MOVE WK-C-PMCRT-GATEWAY-CODE TO PRMM-GATEWAY-CODE.
030200           MOVE WK-C-PMCRT-CODE        TO PRMM-CODE.
030300           MOVE WK-C-PMCRT-NAME        TO PRMM-NAME.
030400           MOVE WK-C-PMCRT-DESCRIPTION TO PRMM-DESCRIPTION.
030500           MOVE WK-C-PMCRT-VALUE       TO PRMM-VALUE.
030600           MOVE PRMM-RECORD TO WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
030700       B199-APPEND-NEW-PARAMETER-EX.
030800           EXIT.
030900 
031000      *-----------------------------------------------------------------*
031100       B300-STAMP-GATEWAY-MODIFIED.
031200      *-----------------------------------------------------------------*
031300           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-FOUND-IX) TO GTWM-RECORD.
031400           MOVE WK-C-PMCRT-USERNAME TO GTWM-MODIFIED-BY.
031450           PERFORM B350-GET-CURRENT-TIMESTAMP
031460              THRU B350-GET-CURRENT-TIMESTAMP-EX.
031500           MOVE WK-C-TODAY-STAMP TO GTWM-MODIFIED-AT.
031600           MOVE GTWM-RECORD TO
031700               WK-C-GTWM-T-RECORD (WK-C-GTWM-FOUND-IX).
031800       B399-STAMP-GATEWAY-MODIFIED-EX.
031900           EXIT.
031910
031920      *-----------------------------------------------------------------*
031930       B350-GET-CURRENT-TIMESTAMP.
031940      *-----------------------------------------------------------------*
031950      *TNO 15/03/2004 WGR-0313 - BUILD WK-C-TODAY-STAMP FOR THE
031960      *    OWNING GATEWAY'S MODIFIED-AT.  ACCEPT FROM DATE/TIME ON
031970      *    THIS BOX RETURNS A 2-DIGIT YEAR, SO IT IS WINDOWED THE
031980      *    SAME WAY THE WGR-0241 Y2K FIX WINDOWED EVERY OTHER
031990      *    2-DIGIT YEAR IN THE JOB STREAM: 00-49 IS 20XX, 50-99 IS
032000      *    19XX.
032005           ACCEPT WK-C-TODAY-RAW-DATE FROM DATE.
032010           ACCEPT WK-C-TODAY-RAW-TIME FROM TIME.
032015           IF WK-C-TODAY-RAW-YY < 50
032020               COMPUTE WK-C-TODAY-CCYY = 2000 + WK-C-TODAY-RAW-YY
032025           ELSE
032030               COMPUTE WK-C-TODAY-CCYY = 1900 + WK-C-TODAY-RAW-YY
032035           END-IF.
032040           MOVE WK-C-TODAY-RAW-MM TO WK-C-TODAY-MM.
032045           MOVE WK-C-TODAY-RAW-DD TO WK-C-TODAY-DD.
032050           MOVE WK-C-TODAY-RAW-HH TO WK-C-TODAY-HH.
032055           MOVE WK-C-TODAY-RAW-MN TO WK-C-TODAY-MN.
032060           MOVE WK-C-TODAY-RAW-SS TO WK-C-TODAY-SS.
032065       B350-GET-CURRENT-TIMESTAMP-EX.
032070           EXIT.
032075
032080      *-----------------------------------------------------------------*
032100       C100-REWRITE-GATEWAY-MASTER.
032300      *-----------------------------------------------------------------*
032400           OPEN OUTPUT GATEWAY-MASTER-NEW.
032500           PERFORM C150-WRITE-NEW-GATEWAY
032600              THRU C150-WRITE-NEW-GATEWAY-EX
032700                  VARYING WK-C-GTWM-IX FROM 1 BY 1
032800                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
032900           CLOSE GATEWAY-MASTER-NEW.
033000       C199-REWRITE-GATEWAY-MASTER-EX.
033100           EXIT.
033200 
033300      *-----------------------------------------------------------------*
033400       C150-WRITE-NEW-GATEWAY.
033500      *-----------------------------------------------------------------*
033600           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO GTWM-NEW-RECORD.
033700           WRITE GTWM-NEW-RECORD.
033800       C150-WRITE-NEW-GATEWAY-EX.
033900           EXIT.
034000 
034100      *-----------------------------------------------------------------*
034200       C300-REWRITE-PARAMETER-MASTER.
034300      *-----------------------------------------------------------------*
034400           OPEN OUTPUT PARAMETER-MASTER-NEW.
034500           PERFORM C350-WRITE-NEW-PARAMETER
034600              THRU C350-WRITE-NEW-PARAMETER-EX
034700                  VARYING WK-C-PRMM-IX FROM 1 BY 1
034800                     UNTIL WK-C-PRMM-IX > WK-C-PRMM-COUNT.
034900           CLOSE PARAMETER-MASTER-NEW.
035000       C399-REWRITE-PARAMETER-MASTER-EX.
035100           EXIT.
035200 
035300      *-----------------------------------------------------------------*
035400       C350-WRITE-NEW-PARAMETER.
035500      *-----------------------------------------------------------------*
035600           MOVE WK-C-PRMM-T-RECORD (WK-C-PRMM-IX) TO PRMM-NEW-RECORD.
035700           WRITE PRMM-NEW-RECORD.
035800       C350-WRITE-NEW-PARAMETER-EX.
035900           EXIT.
036000 
036100      *-----------------------------------------------------------------*
036200       Z999-END-PROGRAM.
036300      *-----------------------------------------------------------------*
036400           EXIT PROGRAM.
036500 
036600      ******************************************************************
036700      ***************** END OF PROGRAM SOURCE WXPMCRT *****************
036800      ******************************************************************
