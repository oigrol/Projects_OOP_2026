000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXUSRAUT.
000400       AUTHOR. R F MULRONEY.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 08 FEB 1988.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *DESCRIPTION : CALLED ROUTINE TO CHECK A USERNAME AGAINST
001100      *              USER-MASTER AND REPORT BACK WHETHER IT IS AN
001200      *              EXISTING MAINTAINER.  EVERY GATEWAY/PARAMETER
001300      *              MAINTENANCE PROGRAM (WXGWCRT, WXGWUPD, WXGWDEL,
001400      *              WXPMCRT, WXPMUPD) CALLS THIS ROUTINE BEFORE IT
001500      *              TOUCHES A MASTER FILE.
001600      *
001700      *              READ-ONLY OPERATIONS (LISTING GATEWAYS, THE
001800      *              GATEWAY REPORT) DO NOT CALL THIS ROUTINE.
001900      *
002000      *=================================================================
002100      * HISTORY OF MODIFICATION:
002200      *=================================================================
002300      * WGR-0030 08/02/1988 RFM    - INITIAL VERSION.
002400      *-----------------------------------------------------------------
002500      * WGR-0118 14/02/1991 DHK    - RETURN "I" (INVALID) RATHER THAN
002600      *                              "U" (UNAUTHORIZED) WHEN THE
002700      *                              USERNAME PASSED IN IS SPACES, SO
002800      *                              CALLERS CAN TELL A BAD CALL FROM
002900      *                              A REAL UNAUTHORIZED USER.
003000      *-----------------------------------------------------------------
003100      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - THIS PROGRAM HOLDS NO
003200      *                              DATE FIELDS.  SIGNED OFF, NO CODE
003300      *                              CHANGE.
003400      *-----------------------------------------------------------------
003500      * WGR-0318 11/09/2006 TNO    - RAISED WK-C-USRM-TABLE FROM 500 TO
003600      *                              2000 ENTRIES - THE USER BASE GREW
003700      *                              PAST 500 WHEN THE REGIONAL OFFICES
003800      *                              WERE BROUGHT ON LINE.
003900      *-----------------------------------------------------------------
003910      * WGR-0312 11/02/2004 TNO    - WK-C-USRM-T-RECORD WAS STILL X(35),
003920      *                              3 SHORT OF USRMSTR'S CURRENT 50-BYTE
003930      *                              RECORD.  HARMLESS TODAY BECAUSE THIS
003940      *                              PROGRAM NEVER READS PAST USRM-TYPE,
003950      *                              BUT WIDENED TO X(50) TO MATCH THE
003960      *                              COPYBOOK SO A FUTURE FIELD PAST
003970      *                              USRM-TYPE IS NOT SILENTLY LOST.
003980      *-----------------------------------------------------------------
004000
004100       ENVIRONMENT DIVISION.
004200      **********************
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-AS400.
004500       OBJECT-COMPUTER. IBM-AS400.
004600       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700           UPSI-0 IS UPSI-SWITCH-0
004800               ON STATUS IS U0-ON
004900               OFF STATUS IS U0-OFF.
005000 
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT USER-MASTER ASSIGN TO USRMAST
005400               ORGANIZATION IS SEQUENTIAL
005500               FILE STATUS IS WK-C-FILE-STATUS.
005600 
005700       DATA DIVISION.
005800      ***************
005900       FILE SECTION.
006000      ***************
006100       FD  USER-MASTER
006200           LABEL RECORDS ARE OMITTED
006300           DATA RECORD IS USRM-RECORD.
006500           COPY USRMSTR.
006600 
006700      *************************
006800       WORKING-STORAGE SECTION.
006900      *************************
007000       01  FILLER                     PIC X(24) VALUE
007100           "** PROGRAM WXUSRAUT  **".
007200 
007300      * ------------------ PROGRAM WORKING STORAGE --------------------*
007400       COPY WGFILST.
007500       COPY WGCOMWK.
007600 
007700       01  WK-C-SUBSCRIPTS.
007800           05  WK-C-USRM-MAX          PIC S9(04) COMP VALUE 2000.
007900           05  WK-C-USRM-COUNT        PIC S9(04) COMP VALUE ZERO.
008000           05  WK-C-USRM-IX           PIC S9(04) COMP VALUE ZERO.
008100           05  WK-C-USRM-FOUND-IX     PIC S9(04) COMP VALUE ZERO.
008150           05  FILLER                 PIC X(08).
008200
008300       01  WK-C-USRM-TABLE.
008400           05  WK-C-USRM-ENTRY OCCURS 2000 TIMES
008500                                  INDEXED BY WK-C-USRM-NDX.
008600               10  WK-C-USRM-T-RECORD       PIC X(50).
008700               10  WK-C-USRM-T-RECORD-R REDEFINES
008800                       WK-C-USRM-T-RECORD.
008900                   15  WK-C-USRM-T-USERNAME     PIC X(20).
009000                   15  WK-C-USRM-T-TYPE         PIC X(01).
009100                       88  WK-C-USRM-T-88-MAINTAINER  VALUE "M".
009200                   15  FILLER                   PIC X(29).
009300 
009400      * ----------- ALTERNATE NUMERIC VIEW OF TODAY'S STAMP ------------*
009500      *    USED WHEN THIS ROUTINE IS RUN STANDALONE FOR AN AUDIT
009600      *    LISTING OF LOGINS CHECKED TODAY (SEE THE OPERATOR JCL).
009700       01  WK-C-USRAU-AUDIT-STAMP         PIC 9(14) VALUE ZERO.
009800       01  WK-C-USRAU-AUDIT-STAMP-R REDEFINES
009900               WK-C-USRAU-AUDIT-STAMP.
010000           05  WK-C-USRAU-AUDIT-CCYY      PIC 9(04).
010100           05  WK-C-USRAU-AUDIT-MM        PIC 9(02).
010200           05  WK-C-USRAU-AUDIT-DD        PIC 9(02).
010300           05  WK-C-USRAU-AUDIT-HH        PIC 9(02).
010400           05  WK-C-USRAU-AUDIT-MN        PIC 9(02).
010500           05  WK-C-USRAU-AUDIT-SS        PIC 9(02).
010550           05  FILLER                     PIC X(08).
010600
010700       01  WK-C-USRAU-AUDIT-COUNT         PIC S9(04) COMP VALUE ZERO.
010800       01  WK-C-USRAU-AUDIT-COUNT-ALPHA REDEFINES
010900               WK-C-USRAU-AUDIT-COUNT      PIC X(02).
011000 
011100      *****************
011200       LINKAGE SECTION.
011300      *****************
011400       COPY USRAUPB.
011500 
011600       EJECT
011700      ********************************************
011800       PROCEDURE DIVISION USING WK-C-USRAUPB.
011900      ********************************************
012000       MAIN-MODULE.
012100           MOVE SPACES TO WK-C-USRAU-RESULT.
012200           MOVE SPACES TO WK-C-USRAU-ERROR-CD.
012300 
012400           IF WK-C-USRAU-USERNAME = SPACES
012500               MOVE "I" TO WK-C-USRAU-RESULT
012600               MOVE "WGR0001" TO WK-C-USRAU-ERROR-CD
012700               GO TO Z999-END-PROGRAM.
012800 
012900           PERFORM A100-LOAD-USER-TABLE
013000              THRU A199-LOAD-USER-TABLE-EX.
013100 
013200           PERFORM B100-SEARCH-USER-TABLE
013300              THRU B199-SEARCH-USER-TABLE-EX.
013400 
013500           IF WK-C-USRM-FOUND-IX = ZERO
013600               MOVE "U" TO WK-C-USRAU-RESULT
013700               MOVE "WGR0002" TO WK-C-USRAU-ERROR-CD
013800               GO TO Z999-END-PROGRAM.
013900 
014000           IF WK-C-USRM-T-88-MAINTAINER (WK-C-USRM-FOUND-IX)
014100               MOVE "A" TO WK-C-USRAU-RESULT
014200               MOVE SPACES TO WK-C-USRAU-ERROR-CD
014300           ELSE
014400               MOVE "U" TO WK-C-USRAU-RESULT
014500               MOVE "WGR0002" TO WK-C-USRAU-ERROR-CD.
014600 
014700           GO TO Z999-END-PROGRAM.
014800 
014900      *-----------------------------------------------------------------*
015000       A100-LOAD-USER-TABLE.
015100      *-----------------------------------------------------------------*
015200           MOVE ZERO TO WK-C-USRM-COUNT.
015300           OPEN INPUT USER-MASTER.
015400           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
015500               DISPLAY "WXUSRAUT - OPEN FILE ERROR - USRMAST"
015600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700               GO TO A199-LOAD-USER-TABLE-EX.
015800 
015900           PERFORM A150-READ-USER-MASTER
016000              THRU A150-READ-USER-MASTER-EX.
016100 
016200           PERFORM A160-STORE-USER-ENTRY
016300              THRU A160-STORE-USER-ENTRY-EX
016400                  UNTIL WK-C-END-OF-FILE
016500                     OR WK-C-USRM-COUNT >= WK-C-USRM-MAX.
016600 
016700           CLOSE USER-MASTER.
016800 
016900       A199-LOAD-USER-TABLE-EX.
017000           EXIT.
017100 
017200      *-----------------------------------------------------------------*
017300       A150-READ-USER-MASTER.
017400      *-----------------------------------------------------------------*
017500           READ USER-MASTER.
017600       A150-READ-USER-MASTER-EX.
017700           EXIT.
017800 
017900      *-----------------------------------------------------------------*
018000       A160-STORE-USER-ENTRY.
018100      *-----------------------------------------------------------------*
018200           ADD 1 TO WK-C-USRM-COUNT.
018300           MOVE USRM-USERNAME TO WK-C-USRM-T-USERNAME (WK-C-USRM-COUNT).
018400           MOVE USRM-TYPE     TO WK-C-USRM-T-TYPE (WK-C-USRM-COUNT).
018500           PERFORM A150-READ-USER-MASTER
018600              THRU A150-READ-USER-MASTER-EX.
018700       A160-STORE-USER-ENTRY-EX.
018800           EXIT.
018900 
019000      *-----------------------------------------------------------------*
019100       B100-SEARCH-USER-TABLE.
019200      *-----------------------------------------------------------------*
019300           MOVE ZERO TO WK-C-USRM-FOUND-IX.
019350           PERFORM B150-COMPARE-ONE-USER
019360              THRU B150-COMPARE-ONE-USER-EX
019370                  VARYING WK-C-USRM-IX FROM 1 BY 1
019380                     UNTIL WK-C-USRM-IX > WK-C-USRM-COUNT
019390                        OR WK-C-USRM-FOUND-IX NOT = ZERO.
020200       B199-SEARCH-USER-TABLE-EX.
020300           EXIT.
020310
020320      *-----------------------------------------------------------------*
020330       B150-COMPARE-ONE-USER.
020340      *-----------------------------------------------------------------*
020350           IF WK-C-USRM-T-USERNAME (WK-C-USRM-IX)
020360                 = WK-C-USRAU-USERNAME
020370               MOVE WK-C-USRM-IX TO WK-C-USRM-FOUND-IX
020380           END-IF.
020390       B150-COMPARE-ONE-USER-EX.
020395           EXIT.
020400
020500      *-----------------------------------------------------------------*
020600       Z999-END-PROGRAM.
020700      *-----------------------------------------------------------------*
020800           EXIT PROGRAM.
020900 
021000      ******************************************************************
021100      ***************** END OF PROGRAM SOURCE WXUSRAUT ****************
021200      ******************************************************************
