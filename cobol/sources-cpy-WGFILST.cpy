000100******************************************************************
000200* WGFILST.cpybk
000300*
000400* NAME     :  WGFILST
000500* PURPOSE  :  COMMON FILE STATUS WORK AREA AND CONDITION NAMES
000600*             FOR THE WEATHER GATEWAY REPORTING (WGR) JOB STREAM.
000700*             COPIED INTO EVERY WGR PROGRAM THAT OPENS A FILE SO
000800*             THAT "SUCCESSFUL", "NOT FOUND" AND "END OF FILE"
000900*             ARE TESTED THE SAME WAY EVERYWHERE.
001000*
001100* PREFIX   :  WK-C-
001200*
001300******************************************************************
001400* AMENDMENT HISTORY:
001500******************************************************************
001600* 1987-06-09 RFM  WGR-0001   INITIAL VERSION - LIFTED OUT OF THE
001700*                             OLD TRANSFER VALIDATION FILE STATUS
001800*                             COPYBOOK AND RENAMED FOR THE WEATHER
001900*                             GATEWAY PROJECT.
002000* 1991-02-14 DHK  WGR-0118   ADDED WK-C-DUPLICATE-KEY FOR THE
002100*                             GATEWAY/PARAMETER CREATE PROGRAMS.
002200* 1998-11-03 PLC  WGR-0240   Y2K REVIEW - FILE STATUS VALUES ARE
002300*                             TWO-DIGIT CODES, NOT DATE FIELDS,
002400*                             NO CHANGE REQUIRED.  SIGNED OFF.
002500******************************************************************
002600 
002700 01  WK-C-FILE-STATUS-AREA.
002800     05  WK-C-FILE-STATUS           PIC X(02).
002900         88  WK-C-SUCCESSFUL                    VALUE "00".
003000         88  WK-C-DUPLICATE-KEY                 VALUE "22".
003100         88  WK-C-RECORD-NOT-FOUND              VALUE "23".
003200         88  WK-C-END-OF-FILE                   VALUE "10".
003300         88  WK-C-PERMANENT-ERROR               VALUE "30" "34" "35"
003400                                                       "37" "38" "39"
003500                                                       "41" "42" "44"
003600                                                       "46" "47" "48".
003700     05  FILLER                     PIC X(08).
