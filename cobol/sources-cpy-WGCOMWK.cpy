000100******************************************************************
000200* WGCOMWK.cpybk
000300*
000400* NAME     :  WGCOMWK
000500* PURPOSE  :  COMMON WORKING STORAGE FOR THE WEATHER GATEWAY
000600*             REPORTING JOB STREAM - TODAY'S DATE/TIME (FOR
000700*             STAMPING CREATED-AT / MODIFIED-AT) AND A SHARED
000800*             RETURN-CODE AREA USED WHEN A CALLED SUBPROGRAM
000900*             REPORTS BACK TO ITS CALLER.
001000*
001100* PREFIX   :  WK-C-
001200*
001300******************************************************************
001400* AMENDMENT HISTORY:
001500******************************************************************
001600* 1987-06-09 RFM  WGR-0001   INITIAL VERSION.
001700* 1993-09-21 DHK  WGR-0177   ADDED WK-C-RETURN-CODE FOR USE BY THE
001800*                             GATEWAY AND PARAMETER MAINTENANCE
001900*                             PROGRAMS WHEN CALLING WXUSRAUT.
002000* 1999-01-08 PLC  WGR-0241   Y2K REVIEW - WK-C-TODAY-CCYY IS A
002100*                             FULL FOUR-DIGIT CENTURY-AND-YEAR
002200*                             FIELD ALREADY.  NO CHANGE REQUIRED.
002210* 2004-03-15 TNO  WGR-0313   ADDED WK-C-TODAY-RAW-DATE/-RAW-TIME
002220*                             (THE NATIVE ACCEPT FROM DATE/TIME
002230*                             FORMS) AND REDEFINED WK-C-TODAY-STAMP
002240*                             OVER WK-C-TODAY-DATE/WK-C-TODAY-TIME
002250*                             SO A SINGLE CENTURY-WINDOWED MOVE OF
002260*                             THE RAW FIELDS INTO THE CCYY/MM/DD/
002270*                             HH/MN/SS ELEMENTS ALSO BUILDS THE
002280*                             14-DIGIT STAMP - NO CALLING PROGRAM
002290*                             HAD ANY WAY TO ASSEMBLE THE STAMP
002300*                             BEFORE THIS CHANGE.  SEE THE NEW
002310*                             GET-CURRENT-TIMESTAMP PARAGRAPH IN
002320*                             WXGWCRT/WXGWUPD/WXPMCRT/WXPMUPD.
002330******************************************************************
002400
002500 01  WK-C-COMMON-WORK.
002510     05  WK-C-TODAY-RAW-DATE.
002520         10  WK-C-TODAY-RAW-YY      PIC 9(02).
002530         10  WK-C-TODAY-RAW-MM      PIC 9(02).
002540         10  WK-C-TODAY-RAW-DD      PIC 9(02).
002550     05  WK-C-TODAY-RAW-TIME.
002560         10  WK-C-TODAY-RAW-HH      PIC 9(02).
002570         10  WK-C-TODAY-RAW-MN      PIC 9(02).
002580         10  WK-C-TODAY-RAW-SS      PIC 9(02).
002590         10  WK-C-TODAY-RAW-HS      PIC 9(02).
002600     05  WK-C-TODAY-GROUP.
002700         10  WK-C-TODAY-DATE.
002701             15  WK-C-TODAY-CCYY    PIC 9(04).
002702             15  WK-C-TODAY-MM      PIC 9(02).
002703             15  WK-C-TODAY-DD      PIC 9(02).
002800         10  WK-C-TODAY-TIME.
002801             15  WK-C-TODAY-HH      PIC 9(02).
002802             15  WK-C-TODAY-MN      PIC 9(02).
002803             15  WK-C-TODAY-SS      PIC 9(02).
003400     05  WK-C-TODAY-STAMP REDEFINES WK-C-TODAY-GROUP PIC 9(14).
003500     05  WK-C-RETURN-CODE           PIC X(07)  VALUE SPACES.
003600         88  WK-C-RC-OK                        VALUE "WGR0000".
003700         88  WK-C-RC-INVALID-INPUT              VALUE "WGR0001".
003800         88  WK-C-RC-UNAUTHORIZED                VALUE "WGR0002".
003900         88  WK-C-RC-NOT-FOUND                  VALUE "WGR0003".
004000         88  WK-C-RC-DUPLICATE                  VALUE "WGR0004".
004100     05  FILLER                     PIC X(20).
