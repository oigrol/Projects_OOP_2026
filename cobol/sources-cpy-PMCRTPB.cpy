000100******************************************************************
000200* PMCRTPB.cpybk
000300*
000400* NAME       :  PMCRTPB
000500* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXPMCRT CALLED
000600*               PROGRAM - CREATE GATEWAY PARAMETER.
000700*
000800* PREFIX     :  WK-C-PMCRT-
000900*
001000******************************************************************
001100* AMENDMENT HISTORY:
001200******************************************************************
001300* 1988-03-16 DHK  WGR-0035   INITIAL VERSION.
001400******************************************************************
001500 
001600 01  WK-C-PMCRTPB.
001700     05  WK-C-PMCRT-INPUT.
001800         10  WK-C-PMCRT-GATEWAY-CODE PIC X(07).
001900         10  WK-C-PMCRT-CODE         PIC X(30).
002000         10  WK-C-PMCRT-NAME         PIC X(40).
002100         10  WK-C-PMCRT-DESCRIPTION  PIC X(100).
002200         10  WK-C-PMCRT-VALUE        PIC S9(06)V9(04) COMP-3.
002300         10  WK-C-PMCRT-USERNAME     PIC X(20).
002400     05  WK-C-PMCRT-OUTPUT.
002500         10  WK-C-PMCRT-ERROR-CD     PIC X(07).
002600             88  WK-C-PMCRT-88-OK                VALUE SPACES.
002700*                        "WGR0001" INVALID INPUT (GATEWAY CODE,
002800*                                  CODE OR USERNAME BLANK)
002900*                        "WGR0002" UNAUTHORIZED
003000*                        "WGR0003" GATEWAY NOT FOUND
003100*                        "WGR0004" DUPLICATE PARAMETER CODE
003200*                        SPACES    PARAMETER CREATED
003300         10  FILLER                  PIC X(10).
