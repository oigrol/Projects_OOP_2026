000100******************************************************************
000200* USRMSTR.cpybk
000300*
000400* NAME       :  USRMSTR
000500* DESCRIPTION:  AUTHORIZATION RECORD - ONE PER USER KNOWN TO THE
000600*               WEATHER GATEWAY REPORTING JOB STREAM.  EVERY
000700*               MUTATING GATEWAY/PARAMETER OPERATION CALLS
000800*               WXUSRAUT, WHICH SEARCHES THIS FILE TO CONFIRM THE
000900*               CALLING USERNAME EXISTS AND IS TYPE M (MAINTAINER)
001000*               BEFORE ALLOWING THE CHANGE.
001100*
001200* RECORD LEN :  50 BYTES (ZONED DECIMAL / DISPLAY - NO PACKED
001300*               FIELDS IN THIS RECORD).
001400*
001500* PREFIX     :  USRM-
001600*
001700******************************************************************
001800* AMENDMENT HISTORY:
001900******************************************************************
002000* 1986-11-03 RFM  WGR-0004   INITIAL VERSION.
002100* 1996-08-14 DHK  WGR-0211   ADDED USRM-DEPT-CODE AND THE USRM-
002200*                             CREATED-AT STAMP (WITH ITS CCYY/MM/
002300*                             DD/HH/MN/SS REDEFINES, SAME PATTERN
002400*                             AS GTWMSTR) SO THE NEW USER-ADMIN
002500*                             TERMINAL SCREEN AT THE HELP DESK
002600*                             COULD SHOW WHO A LOGON ID BELONGS
002700*                             TO AND WHEN IT WAS SET UP.  WXUSRAUT
002800*                             ITSELF DOES NOT CONSULT EITHER FIELD.
002900* 1997-01-09 DHK  WGR-0219   ADDED USRM-LOCKED-SW FOR THE HELP
003000*                             DESK SCREEN TO FLAG AN ID WITHOUT
003100*                             DELETING THE RECORD.  NOT YET WIRED
003200*                             INTO WXUSRAUT'S OWN LOOKUP - THE
003300*                             JOB STREAM STILL TREATS ANY RECORD
003400*                             ON FILE AS AN ACTIVE ID.
003500* 1999-02-02 PLC  WGR-0242   Y2K REVIEW - USRM-CREATED-AT CARRIES
003600*                             A FULL 4-DIGIT CENTURY-AND-YEAR
003700*                             (USRM-CREATED-CCYY).  NO 2-DIGIT
003800*                             YEAR FIELDS EXIST ON THIS RECORD.
003900*                             SIGNED OFF FOR Y2K.
004000******************************************************************
004100
004200 01  USRM-RECORD.
004300     05  USRM-USERNAME              PIC X(20).
004400*                        UNIQUE USER IDENTIFIER.
004500     05  USRM-TYPE                  PIC X(01).
004600         88  USRM-88-VIEWER                     VALUE "V".
004700         88  USRM-88-MAINTAINER                 VALUE "M".
004800*                        V = VIEWER (READ-ONLY), M = MAINTAINER
004900*                        (READ/WRITE).
005000     05  USRM-DEPT-CODE             PIC X(04).
005100*                        HELP-DESK DEPARTMENT/REGION CODE THE ID
005200*                        WAS ISSUED UNDER.  DISPLAY ONLY - NOT
005300*                        READ BY WXUSRAUT.
005400     05  USRM-CREATED-AT            PIC 9(14).
005500*                        CCYYMMDDHHMNSS ID-ISSUED STAMP.  DISPLAY
005600*                        ONLY - NOT READ BY WXUSRAUT.
005700     05  USRM-CREATED-AT-R REDEFINES USRM-CREATED-AT.
005800         10  USRM-CREATED-CCYY      PIC 9(04).
005900         10  USRM-CREATED-MM        PIC 9(02).
006000         10  USRM-CREATED-DD        PIC 9(02).
006100         10  USRM-CREATED-HH        PIC 9(02).
006200         10  USRM-CREATED-MN        PIC 9(02).
006300         10  USRM-CREATED-SS        PIC 9(02).
006400     05  USRM-LOCKED-SW             PIC X(01) VALUE "N".
006500         88  USRM-88-LOCKED                     VALUE "Y".
006600         88  USRM-88-NOT-LOCKED                 VALUE "N".
006700*                        HELP-DESK "ID LOCKED" FLAG - SEE WGR-0219
006800*                        ABOVE.  NOT YET CONSULTED BY WXUSRAUT.
006900     05  FILLER                     PIC X(10).
007000*                        RESERVED FOR FUTURE EXPANSION.
