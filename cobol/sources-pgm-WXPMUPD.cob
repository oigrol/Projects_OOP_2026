000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXPMUPD.
000400       AUTHOR. D H KWAN.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 23 MAR 1988.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *DESCRIPTION : CALLED PROGRAM - UPDATE THE VALUE OF AN EXISTING
001100      *              GATEWAY CONFIGURATION PARAMETER.  CHECKS THE
001200      *              CALLING USER IS AN AUTHORIZED MAINTAINER, LOOKS
001300      *              UP THE OWNING GATEWAY AND THE PARAMETER WITHIN
001400      *              IT, OVERWRITES THE VALUE AND STAMPS THE OWNING
001500      *              GATEWAY'S MODIFIED-BY/MODIFIED-AT PAIR.
001600      *
001700      *=================================================================
001800      * HISTORY OF MODIFICATION:
001900      *=================================================================
002000      * WGR-0036 23/03/1988 DHK    - INITIAL VERSION.
002100      *-----------------------------------------------------------------
002200      * WGR-0150 05/08/1992 DHK    - CHANGED PRMM-VALUE COMPARE/MOVE TO
002300      *                              COMP-3 TO MATCH THE REVISED
002400      *                              PRMMSTR LAYOUT.
002500      *-----------------------------------------------------------------
002600      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - THIS PROGRAM ONLY
002700      *                              STAMPS THE OWNING GATEWAY'S
002800      *                              MODIFIED-AT, A FULL 4-DIGIT
002900      *                              CENTURY-AND-YEAR FIELD.  SIGNED
003000      *                              OFF, NO CODE CHANGE.
003100      *-----------------------------------------------------------------
003200      * WGR-0340 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE AND
003300      *                              WK-C-PRMM-TABLE FROM 1000 TO 5000
003400      *                              ENTRIES TO MATCH WXGWCRT.
003500      *-----------------------------------------------------------------
003510      * WGR-0312 11/02/2004 TNO    - GTWM-NEW-RECORD/WK-C-GTWM-T-RECORD
003520      *                              WERE STILL X(236) AFTER WGR-0301
003530      *                              WIDENED GTWMSTR TO 250 BYTES, AND
003540      *                              PRMM-NEW-RECORD/WK-C-PRMM-T-RECORD
003550      *                              DID NOT AGREE WITH THE CURRENT
003560      *                              207-BYTE PRMMSTR LAYOUT EITHER.
003570      *                              CORRECTED ALL FOUR TO THE TRUE
003580      *                              RECORD LENGTHS.
003590      *-----------------------------------------------------------------
003600
003700       ENVIRONMENT DIVISION.
003800      **********************
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-AS400.
004100       OBJECT-COMPUTER. IBM-AS400.
004200       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300           UPSI-0 IS UPSI-SWITCH-0
004400               ON STATUS IS U0-ON
004500               OFF STATUS IS U0-OFF.
004600 
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
005000               ORGANIZATION IS SEQUENTIAL
005100               FILE STATUS IS WK-C-FILE-STATUS.
005200           SELECT GATEWAY-MASTER-NEW ASSIGN TO GTWMASTN
005300               ORGANIZATION IS SEQUENTIAL
005400               FILE STATUS IS WK-C-NEW-FILE-STATUS.
005500           SELECT PARAMETER-MASTER ASSIGN TO PRMMAST
005600               ORGANIZATION IS SEQUENTIAL
005700               FILE STATUS IS WK-C-PRM-FILE-STATUS.
005800           SELECT PARAMETER-MASTER-NEW ASSIGN TO PRMMASTN
005900               ORGANIZATION IS SEQUENTIAL
006000               FILE STATUS IS WK-C-PRM-NEW-FILE-STATUS.
006100 
006200       DATA DIVISION.
006300      ***************
006400       FILE SECTION.
006500      ***************
006600       FD  GATEWAY-MASTER
006700           LABEL RECORDS ARE OMITTED
006800           DATA RECORD IS GTWM-RECORD.
007000           COPY GTWMSTR.
007100 
007200       FD  GATEWAY-MASTER-NEW
007300           LABEL RECORDS ARE OMITTED
007400           DATA RECORD IS GTWM-NEW-RECORD.
007500       01  GTWM-NEW-RECORD               PIC X(250).
007600 
007700       FD  PARAMETER-MASTER
007800           LABEL RECORDS ARE OMITTED
007900           DATA RECORD IS PRMM-RECORD.
008100           COPY PRMMSTR.
008200 
008300       FD  PARAMETER-MASTER-NEW
008400           LABEL RECORDS ARE OMITTED
008500           DATA RECORD IS PRMM-NEW-RECORD.
008600       01  PRMM-NEW-RECORD                PIC X(207).
008700 
008800      *************************
008900       WORKING-STORAGE SECTION.
009000      *************************
009100       01  FILLER                     PIC X(24) VALUE
009200           "** PROGRAM WXPMUPD   **".
009300 
009400      * ------------------ PROGRAM WORKING STORAGE --------------------*
009500       COPY WGFILST.
009600       COPY WGCOMWK.
009700 
009800       01  WK-C-NEW-FILE-STATUS-AREA.
009900           05  WK-C-NEW-FILE-STATUS       PIC X(02).
009950           05  FILLER                     PIC X(08).
010000       01  WK-C-PRM-FILE-STATUS-AREA.
010100           05  WK-C-PRM-FILE-STATUS       PIC X(02).
010200               88  WK-C-PRM-SUCCESSFUL        VALUE "00".
010300               88  WK-C-PRM-END-OF-FILE       VALUE "10".
010350           05  FILLER                     PIC X(08).
010400       01  WK-C-PRM-NEW-FILE-STATUS-AREA.
010500           05  WK-C-PRM-NEW-FILE-STATUS   PIC X(02).
010550           05  FILLER                     PIC X(08).
010600 
010700      * ------------- PARAMETER BLOCK FOR CALL TO WXUSRAUT -------------*
010800       COPY USRAUPB.
010900 
011000       01  WK-C-SUBSCRIPTS.
011100           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
011200           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
011300           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
011400           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
011500           05  WK-C-PRMM-MAX              PIC S9(04) COMP VALUE 5000.
011600           05  WK-C-PRMM-COUNT            PIC S9(04) COMP VALUE ZERO.
011700           05  WK-C-PRMM-IX               PIC S9(04) COMP VALUE ZERO.
011800           05  WK-C-PRMM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
011850           05  FILLER                     PIC X(08).
011900
012000       01  WK-C-GTWM-TABLE.
012100           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
012200               10  WK-C-GTWM-T-RECORD     PIC X(250).
012300               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
012400                   15  WK-C-GTWM-T-CODE   PIC X(07).
012500                   15  FILLER             PIC X(243).
012600 
012700       01  WK-C-PRMM-TABLE.
012800           05  WK-C-PRMM-ENTRY OCCURS 5000 TIMES.
012900               10  WK-C-PRMM-T-RECORD     PIC X(207).
013000               10  WK-C-PRMM-T-RECORD-R REDEFINES WK-C-PRMM-T-RECORD.
013100                   15  WK-C-PRMM-T-GTW-CODE PIC X(07).
013200                   15  WK-C-PRMM-T-CODE     PIC X(30).
013300                   15  FILLER               PIC X(170).
013400 
013500      *****************
013600       LINKAGE SECTION.
013700      *****************
013800       COPY PMUPDPB.
013900 
014000       EJECT
014100      ********************************************
014200       PROCEDURE DIVISION USING WK-C-PMUPDPB.
014300      ********************************************
014400       MAIN-MODULE.
014500           MOVE SPACES TO WK-C-PMUPD-ERROR-CD.
014600 
014700           IF WK-C-PMUPD-GATEWAY-CODE = SPACES
014800              OR WK-C-PMUPD-CODE = SPACES
014900              OR WK-C-PMUPD-USERNAME = SPACES
015000               MOVE "WGR0001" TO WK-C-PMUPD-ERROR-CD
015100               GO TO Z999-END-PROGRAM.
015200 
015300           MOVE WK-C-PMUPD-USERNAME TO WK-C-USRAU-USERNAME.
015400           CALL "WXUSRAUT" USING WK-C-USRAUPB.
015500           IF NOT WK-C-USRAU-88-AUTHORIZED
015600               MOVE "WGR0002" TO WK-C-PMUPD-ERROR-CD
015700               GO TO Z999-END-PROGRAM.
015800 
015900           PERFORM A100-LOAD-GATEWAY-TABLE
016000              THRU A199-LOAD-GATEWAY-TABLE-EX.
016100           PERFORM A300-FIND-GATEWAY
016200              THRU A399-FIND-GATEWAY-EX.
016300           IF WK-C-GTWM-FOUND-IX = ZERO
016400               MOVE "WGR0003" TO WK-C-PMUPD-ERROR-CD
016500               GO TO Z999-END-PROGRAM.
016600 
016700           PERFORM A500-LOAD-PARAMETER-TABLE
016800              THRU A599-LOAD-PARAMETER-TABLE-EX.
016900           PERFORM A700-FIND-PARAMETER
017000              THRU A799-FIND-PARAMETER-EX.
017100           IF WK-C-PRMM-FOUND-IX = ZERO
017200               MOVE "WGR0003" TO WK-C-PMUPD-ERROR-CD
017300               GO TO Z999-END-PROGRAM.
017400 
017500           PERFORM B100-APPLY-UPDATE
017600              THRU B199-APPLY-UPDATE-EX.
017700 
017800           PERFORM B300-STAMP-GATEWAY-MODIFIED
017900              THRU B399-STAMP-GATEWAY-MODIFIED-EX.
018000 
018100           PERFORM C100-REWRITE-GATEWAY-MASTER
018200              THRU C199-REWRITE-GATEWAY-MASTER-EX.
018300           PERFORM C300-REWRITE-PARAMETER-MASTER
018400              THRU C399-REWRITE-PARAMETER-MASTER-EX.
018500 
018600           MOVE SPACES TO WK-C-PMUPD-ERROR-CD.
018700           GO TO Z999-END-PROGRAM.
018800 
018900      *-----------------------------------------------------------------*
019000       A100-LOAD-GATEWAY-TABLE.
019100      *-----------------------------------------------------------------*
019200           MOVE ZERO TO WK-C-GTWM-COUNT.
019300           OPEN INPUT GATEWAY-MASTER.
019400           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
019500               DISPLAY "WXPMUPD - OPEN FILE ERROR - GTWMAST"
019600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700               GO TO A199-LOAD-GATEWAY-TABLE-EX.
019800           PERFORM A150-READ-GATEWAY-MASTER
019900              THRU A150-READ-GATEWAY-MASTER-EX.
020000           PERFORM A160-STORE-GATEWAY-ENTRY
020100              THRU A160-STORE-GATEWAY-ENTRY-EX
020200                  UNTIL WK-C-END-OF-FILE
020300                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.
020400           CLOSE GATEWAY-MASTER.
020500       A199-LOAD-GATEWAY-TABLE-EX.
020600           EXIT.
020700 
020800      *-----------------------------------------------------------------*
020900       A150-READ-GATEWAY-MASTER.
021000      *-----------------------------------------------------------------*
021100           READ GATEWAY-MASTER.
021200       A150-READ-GATEWAY-MASTER-EX.
021300           EXIT.
021400 
021500      *-----------------------------------------------------------------*
021600       A160-STORE-GATEWAY-ENTRY.
021700      *-----------------------------------------------------------------*
021800           ADD 1 TO WK-C-GTWM-COUNT.
021900           MOVE GTWM-RECORD TO
022000               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
022100           PERFORM A150-READ-GATEWAY-MASTER
022200              THRU A150-READ-GATEWAY-MASTER-EX.
022300       A160-STORE-GATEWAY-ENTRY-EX.
022400           EXIT.
022500 
022600      *-----------------------------------------------------------------*
022700       A300-FIND-GATEWAY.
022800      *-----------------------------------------------------------------*
022900           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
022950           PERFORM A350-COMPARE-ONE-GATEWAY
022960              THRU A350-COMPARE-ONE-GATEWAY-EX
022970                  VARYING WK-C-GTWM-IX FROM 1 BY 1
022980                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
022990                        OR WK-C-GTWM-FOUND-IX NOT = ZERO.
023800       A399-FIND-GATEWAY-EX.
023900           EXIT.
023910
023920      *-----------------------------------------------------------------*
023930       A350-COMPARE-ONE-GATEWAY.
023940      *-----------------------------------------------------------------*
023950           IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) =
023960                 WK-C-PMUPD-GATEWAY-CODE
023970               MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
023980           END-IF.
023990       A350-COMPARE-ONE-GATEWAY-EX.
023995           EXIT.
024000 
024100      *-----------------------------------------------------------------*
024200       A500-LOAD-PARAMETER-TABLE.
024300      *-----------------------------------------------------------------*
024400           MOVE ZERO TO WK-C-PRMM-COUNT.
024500           OPEN INPUT PARAMETER-MASTER.
024600           IF NOT WK-C-PRM-SUCCESSFUL AND NOT WK-C-PRM-END-OF-FILE
024700               DISPLAY "WXPMUPD - OPEN FILE ERROR - PRMMAST"
024800               DISPLAY "FILE STATUS IS " WK-C-PRM-FILE-STATUS
024900               GO TO A599-LOAD-PARAMETER-TABLE-EX.
025000           PERFORM A550-READ-PARAMETER-MASTER
025100              THRU A550-READ-PARAMETER-MASTER-EX.
025200           PERFORM A560-STORE-PARAMETER-ENTRY
025300              THRU A560-STORE-PARAMETER-ENTRY-EX
025400                  UNTIL WK-C-PRM-END-OF-FILE
025500                     OR WK-C-PRMM-COUNT >= WK-C-PRMM-MAX.
025600           CLOSE PARAMETER-MASTER.
025700       A599-LOAD-PARAMETER-TABLE-EX.
025800           EXIT.
025900 
026000      *-----------------------------------------------------------------*
026100       A550-READ-PARAMETER-MASTER.
026200      *-----------------------------------------------------------------*
026300           READ PARAMETER-MASTER.
026400       A550-READ-PARAMETER-MASTER-EX.
026500           EXIT.
026600 
026700      *-----------------------------------------------------------------*
026800       A560-STORE-PARAMETER-ENTRY.
026900      *-----------------------------------------------------------------*
027000           ADD 1 TO WK-C-PRMM-COUNT.
027100           MOVE PRMM-RECORD TO
027200               WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
027300           PERFORM A550-READ-PARAMETER-MASTER
027400              THRU A550-READ-PARAMETER-MASTER-EX.
027500       A560-STORE-PARAMETER-ENTRY-EX.
027600           EXIT.
027700 
027800      *-----------------------------------------------------------------*
027900       A700-FIND-PARAMETER.
028000      *-----------------------------------------------------------------*
028100           MOVE ZERO TO WK-C-PRMM-FOUND-IX.
028150           PERFORM A750-COMPARE-ONE-PARAMETER
028160              THRU A750-COMPARE-ONE-PARAMETER-EX
028170                  VARYING WK-C-PRMM-IX FROM 1 BY 1
028180                     UNTIL WK-C-PRMM-IX > WK-C-PRMM-COUNT
028190                        OR WK-C-PRMM-FOUND-IX NOT = ZERO.
029200       A799-FIND-PARAMETER-EX.
029300           EXIT.
029310
029320      *-----------------------------------------------------------------*
029330       A750-COMPARE-ONE-PARAMETER.
029340      *-----------------------------------------------------------------*
029350           IF WK-C-PRMM-T-GTW-CODE (WK-C-PRMM-IX) =
029360                 WK-C-PMUPD-GATEWAY-CODE
029370              AND WK-C-PRMM-T-CODE (WK-C-PRMM-IX) =
029380                 WK-C-PMUPD-CODE
029390               MOVE WK-C-PRMM-IX TO WK-C-PRMM-FOUND-IX
029395           END-IF.
029396       A750-COMPARE-ONE-PARAMETER-EX.
029397           EXIT.
029400
029500      *-----------------------------------------------------------------*
029600       B100-APPLY-UPDATE.
029700      *-----------------------------------------------------------------*
029800           MOVE WK-C-PRMM-T-RECORD (WK-C-PRMM-FOUND-IX) TO PRMM-RECORD.
029900           MOVE WK-C-PMUPD-VALUE TO PRMM-VALUE.
030000           MOVE PRMM-RECORD TO
030100               WK-C-PRMM-T-RECORD (WK-C-PRMM-FOUND-IX).
030200       B199-APPLY-UPDATE-EX.
030300           EXIT.
030400 
030500      *-----------------------------------------------------------------*
030600       B300-STAMP-GATEWAY-MODIFIED.
030700      *-----------------------------------------------------------------*
030800           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-FOUND-IX) TO GTWM-RECORD.
030900           MOVE WK-C-PMUPD-USERNAME TO GTWM-MODIFIED-BY.
030950           PERFORM B350-GET-CURRENT-TIMESTAMP
030960              THRU B350-GET-CURRENT-TIMESTAMP-EX.
031000           MOVE WK-C-TODAY-STAMP TO GTWM-MODIFIED-AT.
031100           MOVE GTWM-RECORD TO
031200               WK-C-GTWM-T-RECORD (WK-C-GTWM-FOUND-IX).
031300       B399-STAMP-GATEWAY-MODIFIED-EX.
031400           EXIT.
031410
031420      *-----------------------------------------------------------------*
031430       B350-GET-CURRENT-TIMESTAMP.
031440      *-----------------------------------------------------------------*
031450      *TNO 15/03/2004 WGR-0313 - BUILD WK-C-TODAY-STAMP FOR THE
031460      *    OWNING GATEWAY'S MODIFIED-AT.  ACCEPT FROM DATE/TIME ON
031470      *    THIS BOX RETURNS A 2-DIGIT YEAR, SO IT IS WINDOWED THE
031480      *    SAME WAY THE WGR-0241 Y2K FIX WINDOWED EVERY OTHER
031490      *    2-DIGIT YEAR IN THE JOB STREAM: 00-49 IS 20XX, 50-99 IS
031500      *    19XX.
031510           ACCEPT WK-C-TODAY-RAW-DATE FROM DATE.
031520           ACCEPT WK-C-TODAY-RAW-TIME FROM TIME.
031530           IF WK-C-TODAY-RAW-YY < 50
031540               COMPUTE WK-C-TODAY-CCYY = 2000 + WK-C-TODAY-RAW-YY
031550           ELSE
031560               COMPUTE WK-C-TODAY-CCYY = 1900 + WK-C-TODAY-RAW-YY
031570           END-IF.
031580           MOVE WK-C-TODAY-RAW-MM TO WK-C-TODAY-MM.
031590           MOVE WK-C-TODAY-RAW-DD TO WK-C-TODAY-DD.
031600           MOVE WK-C-TODAY-RAW-HH TO WK-C-TODAY-HH.
031610           MOVE WK-C-TODAY-RAW-MN TO WK-C-TODAY-MN.
031620           MOVE WK-C-TODAY-RAW-SS TO WK-C-TODAY-SS.
031630       B350-GET-CURRENT-TIMESTAMP-EX.
031640           EXIT.
031650
031660      *-----------------------------------------------------------------*
031700       C100-REWRITE-GATEWAY-MASTER.
031800      *-----------------------------------------------------------------*
031900           OPEN OUTPUT GATEWAY-MASTER-NEW.
032000           PERFORM C150-WRITE-NEW-GATEWAY
032100              THRU C150-WRITE-NEW-GATEWAY-EX
032200                  VARYING WK-C-GTWM-IX FROM 1 BY 1
032300                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
032400           CLOSE GATEWAY-MASTER-NEW.
032500       C199-REWRITE-GATEWAY-MASTER-EX.
032600           EXIT.
032700 
032800      *-----------------------------------------------------------------*
032900       C150-WRITE-NEW-GATEWAY.
033000      *-----------------------------------------------------------------*
033100           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO GTWM-NEW-RECORD.
033200           WRITE GTWM-NEW-RECORD.
033300       C150-WRITE-NEW-GATEWAY-EX.
033400           EXIT.
033500 
033600      *-----------------------------------------------------------------*
033700       C300-REWRITE-PARAMETER-MASTER.
033800      *-----------------------------------------------------------------*
033900           OPEN OUTPUT PARAMETER-MASTER-NEW.
034000           PERFORM C350-WRITE-NEW-PARAMETER
034100              THRU C350-WRITE-NEW-PARAMETER-EX
034200                  VARYING WK-C-PRMM-IX FROM 1 BY 1
034300                     UNTIL WK-C-PRMM-IX > WK-C-PRMM-COUNT.
034400           CLOSE PARAMETER-MASTER-NEW.
034500       C399-REWRITE-PARAMETER-MASTER-EX.
034600           EXIT.
034700 
034800      *-----------------------------------------------------------------*
034900       C350-WRITE-NEW-PARAMETER.
035000      *-----------------------------------------------------------------*
035100           MOVE WK-C-PRMM-T-RECORD (WK-C-PRMM-IX) TO PRMM-NEW-RECORD.
035200           WRITE PRMM-NEW-RECORD.
035300       C350-WRITE-NEW-PARAMETER-EX.
035400           EXIT.
035500 
035600      *-----------------------------------------------------------------*
035700       Z999-END-PROGRAM.
035800      *-----------------------------------------------------------------*
035900           EXIT PROGRAM.
036000 
036100      ******************************************************************
036200      ***************** END OF PROGRAM SOURCE WXPMUPD *****************
036300      ******************************************************************
