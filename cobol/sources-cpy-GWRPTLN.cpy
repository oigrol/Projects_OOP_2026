000100******************************************************************
000200* GWRPTLN.cpybk
000300*
000400* NAME       :  GWRPTLN
000500* DESCRIPTION:  OUTPUT OF THE GATEWAY REPORT PROGRAM (WXGWRPT) -
000600*               THE WORKING-STORAGE RESULT AREA BUILT BY THE
000700*               READ/PROCESS PASS OVER MEASUREMENT-STORE, AND THE
000800*               PRINT LINES USED TO RENDER IT ON GATEWAY-REPORT-OUT.
000900*
001000*               THE SENSOR-LIST TABLES (MOST-ACTIVE, LEAST-ACTIVE,
001100*               LOAD-RATIO, OUTLIER) ARE FIXED AT 200 ENTRIES - A
001200*               GATEWAY WITH MORE THAN 200 DISTINCT SENSORS IN ONE
001300*               REPORT WINDOW IS NOT EXPECTED ON THIS NETWORK.  THE
001400*               xxxx-COUNT FIELD ALONGSIDE EACH TABLE SAYS HOW MANY
001500*               OF THE 200 SLOTS ARE ACTUALLY IN USE.
001600*
001700* PREFIX     :  GWRP-
001800*
001900******************************************************************
002000* AMENDMENT HISTORY:
002100******************************************************************
002200* 1987-07-20 RFM  WGR-0006   INITIAL VERSION - CODE, DATE WINDOW,
002300*                             COUNT, BATTERY CHARGE.
002400* 1987-09-02 RFM  WGR-0011   ADDED MOST/LEAST-ACTIVE-SENSOR TABLES.
002500* 1988-01-15 DHK  WGR-0040   ADDED SENSOR LOAD RATIO TABLE.
002600* 1988-03-09 DHK  WGR-0048   ADDED OUTLIER SENSOR TABLE AND THE
002700*                             20-BUCKET INTER-ARRIVAL HISTOGRAM.
002800* 1990-10-11 DHK  WGR-0105   ADDED THE PRINT LINE LAYOUTS SO THE
002900*                             REPORT CAN BE RENDERED ON A PRINTER
003000*                             INSTEAD OF JUST HELD IN STORAGE.
003100* 1999-02-03 PLC  WGR-0242   Y2K REVIEW - GWRP-START-DATE AND
003200*                             GWRP-END-DATE ARE ECHOED INPUT TEXT
003300*                             (CCYY-MM-DD HH:MM:SS), ALREADY FULL
003400*                             CENTURY.  HISTOGRAM FIELDS ARE A
003500*                             DURATION IN SECONDS, NOT A DATE.
003600*                             SIGNED OFF.
003700******************************************************************
003800 
003900 01  GWRP-RECORD.
004000     05  GWRP-CODE                  PIC X(07).
004100*                        GATEWAY CODE THE REPORT WAS BUILT FOR.
004200     05  GWRP-START-DATE            PIC X(19).
004300*                        ECHOED INPUT LOWER BOUND - MAY BE SPACES.
004400     05  GWRP-END-DATE              PIC X(19).
004500*                        ECHOED INPUT UPPER BOUND - MAY BE SPACES.
004600     05  GWRP-NUMBER-OF-MEAS        PIC 9(09).
004700*                        COUNT OF MEASUREMENTS CONSIDERED.
004800     05  GWRP-MOST-ACTIVE-COUNT     PIC S9(04) COMP.
004900     05  GWRP-MOST-ACTIVE-TAB OCCURS 200 TIMES
005000                                    PIC X(10).
005100*                        SENSOR CODES SHARING THE MAX COUNT.
005200     05  GWRP-LEAST-ACTIVE-COUNT    PIC S9(04) COMP.
005300     05  GWRP-LEAST-ACTIVE-TAB OCCURS 200 TIMES
005400                                    PIC X(10).
005500*                        SENSOR CODES SHARING THE MIN COUNT.
005600     05  GWRP-LOAD-RATIO-COUNT      PIC S9(04) COMP.
005700     05  GWRP-LOAD-RATIO-TAB OCCURS 200 TIMES.
005800         10  GWRP-LR-SENSOR-CODE    PIC X(10).
005900         10  GWRP-LR-RATIO          PIC S9(01)V9(06) COMP-3.
006000*                        PER-SENSOR SHARE OF THE GATEWAY TOTAL,
006100*                        6 DECIMAL PLACES, COMPUTE ... ROUNDED.
006200     05  GWRP-OUTLIER-COUNT         PIC S9(04) COMP.
006300     05  GWRP-OUTLIER-TAB OCCURS 200 TIMES
006400                                    PIC X(10).
006500*                        SENSORS WHOSE MEAN IS >= 2 STD DEV FROM
006600*                        THE EXPECTED MEAN.
006700     05  GWRP-BATTERY-CHARGE-PCT    PIC S9(03)V9(04) COMP-3.
006800*                        CURRENT BATTERY_CHARGE PARAMETER VALUE,
006900*                        ZERO IF NOT CONFIGURED.
007000     05  GWRP-HISTOGRAM-TAB OCCURS 20 TIMES.
007100         10  GWRP-HIST-BUCKET-START PIC 9(09).
007200         10  GWRP-HIST-BUCKET-END   PIC 9(09).
007300         10  GWRP-HIST-COUNT        PIC 9(09).
007400*                        INTER-ARRIVAL TIME BUCKETS, IN WHOLE
007500*                        SECONDS, ALWAYS 20 OF THEM, ASCENDING.
007600     05  FILLER                     PIC X(50).
007700*                        RESERVED FOR FUTURE EXPANSION.
007800 
007900******************************************************************
008000* PRINT LINE LAYOUTS FOR GATEWAY-REPORT-OUT.
008100******************************************************************
008200 
008300 01  GWRP-PRINT-HEADING-1.
008400     05  FILLER                     PIC X(01) VALUE SPACE.
008500     05  FILLER                     PIC X(20)
008600         VALUE "WEATHER GATEWAY REPORT".
008700     05  FILLER                     PIC X(10) VALUE SPACES.
008800     05  HL1-GATEWAY-CODE           PIC X(07).
008900     05  FILLER                     PIC X(92) VALUE SPACES.
009000 
009100 01  GWRP-PRINT-HEADING-2.
009200     05  FILLER                     PIC X(01) VALUE SPACE.
009300     05  FILLER                     PIC X(12) VALUE "PERIOD FROM ".
009400     05  HL2-START-DATE             PIC X(19).
009500     05  FILLER                     PIC X(04) VALUE " TO ".
009600     05  HL2-END-DATE               PIC X(19).
009700     05  FILLER                     PIC X(75) VALUE SPACES.
009800 
009900 01  GWRP-PRINT-DETAIL-SENSOR.
010000     05  FILLER                     PIC X(01) VALUE SPACE.
010100     05  DL-SENSOR-ROLE             PIC X(14).
010200*                        "MOST ACTIVE  ", "LEAST ACTIVE ",
010300*                        "LOAD RATIO   " OR "OUTLIER      ".
010400     05  DL-SENSOR-CODE             PIC X(10).
010500     05  FILLER                     PIC X(03) VALUE SPACES.
010600     05  DL-SENSOR-RATIO            PIC Z.999999.
010700     05  FILLER                     PIC X(99) VALUE SPACES.
010800 
010900 01  GWRP-PRINT-DETAIL-HIST.
011000     05  FILLER                     PIC X(01) VALUE SPACE.
011100     05  FILLER                     PIC X(08) VALUE "BUCKET  ".
011200     05  DL-HIST-BUCKET-NO          PIC Z9.
011300     05  FILLER                     PIC X(03) VALUE SPACES.
011400     05  DL-HIST-START              PIC ZZZZZZZZ9.
011500     05  FILLER                     PIC X(04) VALUE " TO ".
011600     05  DL-HIST-END                PIC ZZZZZZZZ9.
011700     05  FILLER                     PIC X(05) VALUE " CNT ".
011800     05  DL-HIST-COUNT              PIC ZZZZZZZZ9.
011900     05  FILLER                     PIC X(80) VALUE SPACES.
012000 
012100 01  GWRP-PRINT-DETAIL-BATTERY.
012200     05  FILLER                     PIC X(01) VALUE SPACE.
012300     05  FILLER                     PIC X(20)
012400         VALUE "BATTERY CHARGE PCT  ".
012500     05  DL-BATTERY-PCT             PIC ZZZ.9999.
012600     05  FILLER                     PIC X(96) VALUE SPACES.
012700 
012800 01  GWRP-PRINT-TOTAL.
012900     05  FILLER                     PIC X(01) VALUE SPACE.
013000     05  FILLER                     PIC X(28)
013100         VALUE "** TOTAL MEASUREMENTS READ ".
013200     05  TL-NUMBER-OF-MEAS          PIC ZZZZZZZZ9.
013300     05  FILLER                     PIC X(88) VALUE SPACES.
