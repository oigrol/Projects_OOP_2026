000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXMIMPRT IS INITIAL.
000400       AUTHOR. R F MULRONEY.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 20 JUL 1987.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : BATCH DRIVER FOR THE NIGHTLY MEASUREMENT IMPORT
001200      *              JOB.  READS THE GATEWAY MEASUREMENT FEED (A CSV
001300      *              FILE DROPPED BY THE FIELD COLLECTION SYSTEM),
001400      *              SKIPS THE HEADER LINE, SPLITS EACH DATA LINE ON
001500      *              COMMA INTO THE FIVE MEASUREMENT FIELDS, VALIDATES
001600      *              THE TIMESTAMP AND VALUE, AND APPENDS EACH GOOD
001700      *              LINE TO MEASUREMENT-STORE.  A BAD LINE IS LOGGED
001800      *              AND SKIPPED - IT DOES NOT STOP THE RUN.  AFTER
001900      *              EVERY SUCCESSFUL APPEND THE SENSOR THRESHOLD
002000      *              CHECK ROUTINE IS CALLED (CURRENTLY A STUB).
002100      *----------------------------------------------------------------*
002200      * HISTORY OF MODIFICATION:                                      *
002300      *----------------------------------------------------------------*
002400      *|USER    |DATE      | TAG      | DESCRIPTION                  |*
002500      *----------------------------------------------------------------*
002600      *|RFM     |20/07/1987| WGR-0007 | INITIAL VERSION.             |*
002700      *|DHK     |03/11/1991| WGR-0131 | ADDED THE "EXACTLY 5 FIELD"  |*
002800      *|        |          |          | CHECK - WAS SILENTLY         |*
002900      *|        |          |          | ACCEPTING SHORT LINES AS     |*
003000      *|        |          |          | VALID WITH TRAILING SPACES.  |*
003100      *|DHK     |14/04/1994| WGR-0188 | TRIM LEADING/TRAILING SPACES |*
003200      *|        |          |          | OFF NETWORK/GATEWAY/SENSOR   |*
003300      *|        |          |          | CODES ON SUCCESSFUL PARSE -  |*
003400      *|        |          |          | FIELD CREWS WERE PUTTING A   |*
003500      *|        |          |          | SPACE AFTER EVERY COMMA.     |*
003600      *|PLC     |03/02/1999| WGR-0242 | Y2K REVIEW - THE 4-DIGIT     |*
003700      *|        |          |          | CCYY IS VALIDATED DIRECTLY   |*
003800      *|        |          |          | OFF THE INCOMING STRING, NO  |*
003900      *|        |          |          | 2-DIGIT YEAR WINDOWING IS    |*
004000      *|        |          |          | PERFORMED ANYWHERE IN THIS   |*
004100      *|        |          |          | PROGRAM.  SIGNED OFF.        |*
004200      *|TNO     |14/11/2004| WGR-0305 | WIDENED WK-C-CSV-LINE FROM   |*
004300      *|        |          |          | 100 TO 160 BYTES - THE       |*
004400      *|        |          |          | NEWER GATEWAY FIRMWARE SENDS |*
004500      *|        |          |          | LONGER SENSOR CODES.         |*
004600      *----------------------------------------------------------------*
004700 
004800       EJECT
004900       ENVIRONMENT DIVISION.
005000      **********************
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER. IBM-AS400.
005300       OBJECT-COMPUTER. IBM-AS400.
005400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                         UPSI-0 IS UPSI-SWITCH-0
005600                           ON  STATUS IS U0-ON
005700                           OFF STATUS IS U0-OFF
005800                         UPSI-1 IS UPSI-SWITCH-1
005900                           ON  STATUS IS U1-ON
006000                           OFF STATUS IS U1-OFF.
006100 
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400           SELECT MEASUREMENTS-IN ASSIGN TO MEASIN
006500               ORGANIZATION IS LINE SEQUENTIAL
006600               FILE STATUS IS WK-C-IN-FILE-STATUS.
006700           SELECT MEASUREMENT-STORE ASSIGN TO MEASTORE
006800               ORGANIZATION IS SEQUENTIAL
006900               FILE STATUS IS WK-C-FILE-STATUS.
007000 
007100       DATA DIVISION.
007200      ***************
007300       FILE SECTION.
007400      ***************
007500       FD  MEASUREMENTS-IN
007600           LABEL RECORDS ARE OMITTED
007700           DATA RECORD IS WK-C-CSV-LINE.
007800       01  WK-C-CSV-LINE.
007900           05  WK-C-CSV-TEXT               PIC X(150).
008000           05  FILLER                      PIC X(10).
008100 
008200       FD  MEASUREMENT-STORE
008300           LABEL RECORDS ARE OMITTED
008400           DATA RECORD IS MEAR-RECORD.
008600           COPY MEARECD.
008700 
008800      *************************
008900       WORKING-STORAGE SECTION.
009000      *************************
009100       01  FILLER                     PIC X(24) VALUE
009200           "** PROGRAM WXMIMPRT  **".
009300 
009400      * ------------------ PROGRAM WORKING STORAGE --------------------*
009500       COPY WGFILST.
009600       COPY WGCOMWK.
009700 
009800       01  WK-C-IN-FILE-STATUS-AREA.
009900           05  WK-C-IN-FILE-STATUS        PIC X(02).
010000               88  WK-C-IN-SUCCESSFUL         VALUE "00".
010100               88  WK-C-IN-END-OF-FILE        VALUE "10".
010200               88  WK-C-IN-NOT-FOUND           VALUE "35".
010290           05  FILLER                     PIC X(08).
010300
010400       01  WK-C-COUNTERS.
010500           05  WK-C-LINES-READ            PIC S9(09) COMP VALUE ZERO.
010600           05  WK-C-LINES-LOADED          PIC S9(09) COMP VALUE ZERO.
010700           05  WK-C-LINES-SKIPPED         PIC S9(09) COMP VALUE ZERO.
010800           05  WK-C-HEADER-DONE-SW        PIC X(01) VALUE "N".
010900               88  WK-C-88-HEADER-DONE        VALUE "Y".
011000           05  WK-C-LINE-VALID-SW         PIC X(01) VALUE "Y".
011100               88  WK-C-88-LINE-VALID         VALUE "Y".
011150           05  FILLER                     PIC X(08).
011200
011300      * -------------------- FIELD SPLIT WORK AREA ---------------------*
011400       01  WK-C-SPLIT-AREA.
011500           05  WK-C-FLD-TIMESTAMP         PIC X(19).
011600           05  WK-C-FLD-NETWORK           PIC X(20).
011700           05  WK-C-FLD-GATEWAY           PIC X(20).
011800           05  WK-C-FLD-SENSOR            PIC X(20).
011900           05  WK-C-FLD-VALUE             PIC X(15).
012000           05  WK-C-FLD-OVERFLOW          PIC X(20).
012010           05  WK-C-FLD-TRIM-WORK         PIC X(20).
012050           05  FILLER                     PIC X(08).
012100
012200      * -------------------- TIMESTAMP EDIT WORK AREA ------------------*
012300       01  WK-C-TS-EDIT-AREA.
012400           05  WK-C-TS-DATE-PART          PIC X(10).
012500           05  WK-C-TS-TIME-PART          PIC X(08).
012600           05  WK-C-TS-CCYY               PIC X(04).
012700           05  WK-C-TS-CCYY-R REDEFINES WK-C-TS-CCYY
012800                                          PIC 9(04).
012900           05  WK-C-TS-MM                 PIC X(02).
013000           05  WK-C-TS-MM-R REDEFINES WK-C-TS-MM
013100                                          PIC 9(02).
013200           05  WK-C-TS-DD                 PIC X(02).
013300           05  WK-C-TS-DD-R REDEFINES WK-C-TS-DD
013400                                          PIC 9(02).
013500           05  WK-C-TS-HH                 PIC X(02).
013600           05  WK-C-TS-HH-R REDEFINES WK-C-TS-HH
013700                                          PIC 9(02).
013800           05  WK-C-TS-MN                 PIC X(02).
013900           05  WK-C-TS-MN-R REDEFINES WK-C-TS-MN
014000                                          PIC 9(02).
014100           05  WK-C-TS-SS                 PIC X(02).
014200           05  WK-C-TS-SS-R REDEFINES WK-C-TS-SS
014300                                          PIC 9(02).
014400           05  WK-C-TS-STAMP              PIC 9(14) VALUE ZERO.
014450           05  FILLER                     PIC X(08).
014500
014600      * --------------------- VALUE EDIT WORK AREA ----------------------*
014700       01  WK-C-VALUE-EDIT-AREA.
014800           05  WK-C-VALUE-LEN             PIC S9(04) COMP VALUE ZERO.
014900           05  WK-C-VALUE-IX              PIC S9(04) COMP VALUE ZERO.
015000           05  WK-C-VALUE-DOT-COUNT       PIC S9(04) COMP VALUE ZERO.
015100           05  WK-C-VALUE-ONE-CHAR        PIC X(01).
015200           05  WK-C-VALUE-NUMERIC-SW      PIC X(01) VALUE "Y".
015300               88  WK-C-88-VALUE-NUMERIC      VALUE "Y".
015400           05  WK-C-VALUE-SIGN            PIC X(01) VALUE SPACE.
015500           05  WK-C-VALUE-UNSIGNED-TEXT   PIC X(15) VALUE SPACES.
015600           05  WK-C-VALUE-INT-PART        PIC X(06) JUSTIFIED RIGHT
015700                                          VALUE "000000".
015800           05  WK-C-VALUE-FRAC-PART       PIC X(02) VALUE "00".
015900           05  WK-C-VALUE-DIGITS          PIC X(08) VALUE ZEROS.
016000           05  WK-C-VALUE-DIGITS-R REDEFINES WK-C-VALUE-DIGITS
016100                                          PIC 9(06)V9(02).
016200           05  WK-C-VALUE-SIGNED          PIC S9(06)V9(02) VALUE ZERO.
016250           05  FILLER                     PIC X(08).
016300
016400      *****************
016500       PROCEDURE DIVISION.
016600      *****************
016700       MAIN-MODULE.
016800           PERFORM A001-START-PROGRAM-ROUTINE
016900              THRU A999-START-PROGRAM-ROUTINE-EX.
017000           GOBACK.
017100 
017200      *-----------------------------------------------------------------*
017300       A001-START-PROGRAM-ROUTINE.
017400      *-----------------------------------------------------------------*
017500           SET UPSI-SWITCH-1 TO OFF.
017600           MOVE ZERO TO WK-C-LINES-READ
017700                        WK-C-LINES-LOADED
017800                        WK-C-LINES-SKIPPED.
017900           MOVE "N" TO WK-C-HEADER-DONE-SW.
018000 
018100           OPEN INPUT MEASUREMENTS-IN.
018200           IF WK-C-IN-NOT-FOUND
018300               DISPLAY "WXMIMPRT - MEASUREMENTS-IN FILE NOT FOUND"
018400               SET UPSI-SWITCH-1 TO ON
018500               GO TO A999-START-PROGRAM-ROUTINE-EX
018600           END-IF.
018700           IF NOT WK-C-IN-SUCCESSFUL
018800               DISPLAY "WXMIMPRT - OPEN FILE ERROR - MEASIN"
018900               DISPLAY "FILE STATUS IS " WK-C-IN-FILE-STATUS
019000               SET UPSI-SWITCH-1 TO ON
019100               GO TO A999-START-PROGRAM-ROUTINE-EX
019200           END-IF.
019300 
019400           OPEN EXTEND MEASUREMENT-STORE.
019500           IF NOT WK-C-SUCCESSFUL
019600               DISPLAY "WXMIMPRT - OPEN FILE ERROR - MEASTORE"
019700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800               CLOSE MEASUREMENTS-IN
019900               SET UPSI-SWITCH-1 TO ON
020000               GO TO A999-START-PROGRAM-ROUTINE-EX
020100           END-IF.
020200 
020300           PERFORM A100-READ-INPUT-LINE
020400              THRU A100-READ-INPUT-LINE-EX.
020500 
020600           IF NOT WK-C-IN-END-OF-FILE
020700               PERFORM A150-SKIP-HEADER-LINE
020800                  THRU A150-SKIP-HEADER-LINE-EX
020900               PERFORM A100-READ-INPUT-LINE
021000                  THRU A100-READ-INPUT-LINE-EX
021100           END-IF.
021200 
021300           PERFORM B100-PROCESS-ONE-LINE
021400              THRU B199-PROCESS-ONE-LINE-EX
021500                  UNTIL WK-C-IN-END-OF-FILE.
021600 
021700           CLOSE MEASUREMENTS-IN.
021800           CLOSE MEASUREMENT-STORE.
021900 
022000           DISPLAY "WXMIMPRT - LINES READ    : " WK-C-LINES-READ.
022100           DISPLAY "WXMIMPRT - LINES LOADED  : " WK-C-LINES-LOADED.
022200           DISPLAY "WXMIMPRT - LINES SKIPPED : " WK-C-LINES-SKIPPED.
022300 
022400       A999-START-PROGRAM-ROUTINE-EX.
022500           EXIT.
022600 
022700      *-----------------------------------------------------------------*
022800       A100-READ-INPUT-LINE.
022900      *-----------------------------------------------------------------*
023000           READ MEASUREMENTS-IN.
023100           IF WK-C-IN-SUCCESSFUL
023200               ADD 1 TO WK-C-LINES-READ
023300           END-IF.
023400       A100-READ-INPUT-LINE-EX.
023500           EXIT.
023600 
023700      *-----------------------------------------------------------------*
023800       A150-SKIP-HEADER-LINE.
023900      *-----------------------------------------------------------------*
024000      *    FIRST LINE OF THE FEED IS THE COLUMN HEADING ROW - ALWAYS
024100      *    DISCARDED, NOT COUNTED AS A DATA LINE.
024200      *-----------------------------------------------------------------*
024300           SUBTRACT 1 FROM WK-C-LINES-READ.
024400           MOVE "Y" TO WK-C-HEADER-DONE-SW.
024500       A150-SKIP-HEADER-LINE-EX.
024600           EXIT.
024700 
024800      *-----------------------------------------------------------------*
024900       B100-PROCESS-ONE-LINE.
025000      *-----------------------------------------------------------------*
025100           MOVE "Y" TO WK-C-LINE-VALID-SW.
025200 
025300           PERFORM B200-SPLIT-LINE
025400              THRU B299-SPLIT-LINE-EX.
025500 
025600           IF WK-C-88-LINE-VALID
025700               PERFORM B300-VALIDATE-TIMESTAMP
025800                  THRU B399-VALIDATE-TIMESTAMP-EX
025900           END-IF.
026000 
026100           IF WK-C-88-LINE-VALID
026200               PERFORM B500-VALIDATE-VALUE
026300                  THRU B599-VALIDATE-VALUE-EX
026400           END-IF.
026500 
026600           IF WK-C-88-LINE-VALID
026700               PERFORM C100-APPEND-MEASUREMENT
026800                  THRU C199-APPEND-MEASUREMENT-EX
026900               PERFORM C300-CALL-THRESHOLD-CHECK
027000                  THRU C399-CALL-THRESHOLD-CHECK-EX
027100               ADD 1 TO WK-C-LINES-LOADED
027200           ELSE
027300               DISPLAY "WXMIMPRT - SKIPPING INVALID LINE : "
027400                       WK-C-CSV-LINE
027500               ADD 1 TO WK-C-LINES-SKIPPED
027600           END-IF.
027700 
027800           PERFORM A100-READ-INPUT-LINE
027900              THRU A100-READ-INPUT-LINE-EX.
028000       B199-PROCESS-ONE-LINE-EX.
028100           EXIT.
028200 
028300      *-----------------------------------------------------------------*
028400       B200-SPLIT-LINE.
028500      *-----------------------------------------------------------------*
028600      *    SPLIT THE CSV LINE ON COMMA INTO EXACTLY FIVE FIELDS.  A
028700      *    SIXTH "OVERFLOW" RECEIVER CATCHES ANY EXTRA FIELD - IF IT
028800      *    IS NOT SPACES, OR IF ANY OF THE FIRST FIVE IS SPACES, THE
028900      *    LINE DOES NOT HAVE EXACTLY FIVE FIELDS AND IS REJECTED.
029000      *-----------------------------------------------------------------*
029100           MOVE SPACES TO WK-C-SPLIT-AREA.
029200           UNSTRING WK-C-CSV-LINE DELIMITED BY ","
029300               INTO WK-C-FLD-TIMESTAMP
029400                    WK-C-FLD-NETWORK
029500                    WK-C-FLD-GATEWAY
029600                    WK-C-FLD-SENSOR
029700                    WK-C-FLD-VALUE
029800                    WK-C-FLD-OVERFLOW.
029850
029860           PERFORM B250-TRIM-CODE-FIELDS
029870              THRU B250-TRIM-CODE-FIELDS-EX.
029900
030000           IF WK-C-FLD-TIMESTAMP = SPACES
030100              OR WK-C-FLD-NETWORK = SPACES
030200              OR WK-C-FLD-GATEWAY = SPACES
030300              OR WK-C-FLD-SENSOR = SPACES
030400              OR WK-C-FLD-VALUE = SPACES
030500              OR WK-C-FLD-OVERFLOW NOT = SPACES
030600               MOVE "N" TO WK-C-LINE-VALID-SW
030700           END-IF.
030800       B299-SPLIT-LINE-EX.
030900           EXIT.
030910
030920      *-----------------------------------------------------------------*
030930       B250-TRIM-CODE-FIELDS.
030940      *-----------------------------------------------------------------*
030950      *DHK 14/04/1994 WGR-0188 - A STRAY BLANK RIGHT AFTER THE COMMA ON
030960      *    THE CSV LINE LEAVES A LEADING SPACE IN FRONT OF THE NETWORK,
030970      *    GATEWAY OR SENSOR CODE.  SHIFT EACH CODE LEFT OVER ANY SUCH
030980      *    LEADING SPACE(S) SO THE EXACT-MATCH COMPARE IN WXGWRPT
030990      *    AGAINST THE REQUEST CARD IS NOT BROKEN BY IT.
031000      *-----------------------------------------------------------------*
031010           MOVE SPACES TO WK-C-FLD-TRIM-WORK.
031020           UNSTRING WK-C-FLD-NETWORK DELIMITED BY ALL SPACE
031030               INTO WK-C-FLD-TRIM-WORK
031040           END-UNSTRING.
031050           MOVE WK-C-FLD-TRIM-WORK TO WK-C-FLD-NETWORK.
031060
031070           MOVE SPACES TO WK-C-FLD-TRIM-WORK.
031080           UNSTRING WK-C-FLD-GATEWAY DELIMITED BY ALL SPACE
031090               INTO WK-C-FLD-TRIM-WORK
031100           END-UNSTRING.
031110           MOVE WK-C-FLD-TRIM-WORK TO WK-C-FLD-GATEWAY.
031120
031130           MOVE SPACES TO WK-C-FLD-TRIM-WORK.
031140           UNSTRING WK-C-FLD-SENSOR DELIMITED BY ALL SPACE
031150               INTO WK-C-FLD-TRIM-WORK
031160           END-UNSTRING.
031170           MOVE WK-C-FLD-TRIM-WORK TO WK-C-FLD-SENSOR.
031180       B250-TRIM-CODE-FIELDS-EX.
031190           EXIT.
031195
031198      *-----------------------------------------------------------------*
031200       B300-VALIDATE-TIMESTAMP.
031300      *-----------------------------------------------------------------*
031400      *    EXPECTED SOURCE FORMAT IS "YYYY-MM-DD HH:MM:SS".  SPLIT ON
031500      *    THE SPACE, THEN PULL THE COMPONENTS OFF FIXED POSITIONS -
031600      *    FASTER THAN A SECOND UNSTRING AND THE WIDTHS ARE FIXED.
031700      *-----------------------------------------------------------------*
031800           UNSTRING WK-C-FLD-TIMESTAMP DELIMITED BY " "
031900               INTO WK-C-TS-DATE-PART
032000                    WK-C-TS-TIME-PART.
032100 
032200           IF WK-C-TS-DATE-PART (5:1) NOT = "-"
032300              OR WK-C-TS-DATE-PART (8:1) NOT = "-"
032400              OR WK-C-TS-TIME-PART (3:1) NOT = ":"
032500              OR WK-C-TS-TIME-PART (6:1) NOT = ":"
032600               MOVE "N" TO WK-C-LINE-VALID-SW
032700               GO TO B399-VALIDATE-TIMESTAMP-EX
032800           END-IF.
032900 
033000           MOVE WK-C-TS-DATE-PART (1:4) TO WK-C-TS-CCYY.
033100           MOVE WK-C-TS-DATE-PART (6:2) TO WK-C-TS-MM.
033200           MOVE WK-C-TS-DATE-PART (9:2) TO WK-C-TS-DD.
033300           MOVE WK-C-TS-TIME-PART (1:2) TO WK-C-TS-HH.
033400           MOVE WK-C-TS-TIME-PART (4:2) TO WK-C-TS-MN.
033500           MOVE WK-C-TS-TIME-PART (7:2) TO WK-C-TS-SS.
033600 
033700           IF WK-C-TS-CCYY NOT NUMERIC
033800              OR WK-C-TS-MM   NOT NUMERIC
033900              OR WK-C-TS-DD   NOT NUMERIC
034000              OR WK-C-TS-HH   NOT NUMERIC
034100              OR WK-C-TS-MN   NOT NUMERIC
034200              OR WK-C-TS-SS   NOT NUMERIC
034300               MOVE "N" TO WK-C-LINE-VALID-SW
034400               GO TO B399-VALIDATE-TIMESTAMP-EX
034500           END-IF.
034600 
034700           IF WK-C-TS-MM-R < 1 OR WK-C-TS-MM-R > 12
034800              OR WK-C-TS-DD-R < 1 OR WK-C-TS-DD-R > 31
034900              OR WK-C-TS-HH-R > 23
035000              OR WK-C-TS-MN-R > 59
035100              OR WK-C-TS-SS-R > 59
035200               MOVE "N" TO WK-C-LINE-VALID-SW
035300               GO TO B399-VALIDATE-TIMESTAMP-EX
035400           END-IF.
035500 
035600           STRING WK-C-TS-CCYY WK-C-TS-MM WK-C-TS-DD
035700                  WK-C-TS-HH WK-C-TS-MN WK-C-TS-SS
035800               DELIMITED BY SIZE INTO WK-C-TS-STAMP.
035900       B399-VALIDATE-TIMESTAMP-EX.
036000           EXIT.
036100 
036200      *-----------------------------------------------------------------*
036300       B500-VALIDATE-VALUE.
036400      *-----------------------------------------------------------------*
036500      *    MEASUREMENT VALUE MUST BE A SIGNED OR UNSIGNED DECIMAL
036600      *    NUMBER - DIGITS, AT MOST ONE DECIMAL POINT, AND AN
036700      *    OPTIONAL LEADING "-".  CHECKED ONE CHARACTER AT A TIME
036800      *    SINCE THE FIELD CAN CARRY BOTH A SIGN AND A POINT, WHICH
036900      *    "IS NUMERIC" ALONE CANNOT VALIDATE.
037000      *-----------------------------------------------------------------*
037100           MOVE "Y" TO WK-C-VALUE-NUMERIC-SW.
037200           MOVE ZERO TO WK-C-VALUE-DOT-COUNT.
037300           PERFORM B520-FIND-VALUE-LENGTH
037400              THRU B520-FIND-VALUE-LENGTH-EX.
037500 
037600           IF WK-C-VALUE-LEN = ZERO
037700               MOVE "N" TO WK-C-LINE-VALID-SW
037800               GO TO B599-VALIDATE-VALUE-EX
037900           END-IF.
038000 
038100           PERFORM B550-CHECK-ONE-CHARACTER
038200              THRU B550-CHECK-ONE-CHARACTER-EX
038300                  VARYING WK-C-VALUE-IX FROM 1 BY 1
038400                     UNTIL WK-C-VALUE-IX > WK-C-VALUE-LEN.
038500 
038600           IF NOT WK-C-88-VALUE-NUMERIC
038700              OR WK-C-VALUE-DOT-COUNT > 1
038800               MOVE "N" TO WK-C-LINE-VALID-SW
038900           END-IF.
039000       B599-VALIDATE-VALUE-EX.
039100           EXIT.
039200 
039300      *-----------------------------------------------------------------*
039400       B520-FIND-VALUE-LENGTH.
039500      *-----------------------------------------------------------------*
039600           MOVE ZERO TO WK-C-VALUE-LEN.
039700           INSPECT WK-C-FLD-VALUE TALLYING WK-C-VALUE-LEN
039800               FOR CHARACTERS BEFORE INITIAL SPACE.
039900       B520-FIND-VALUE-LENGTH-EX.
040000           EXIT.
040100 
040200      *-----------------------------------------------------------------*
040300       B550-CHECK-ONE-CHARACTER.
040400      *-----------------------------------------------------------------*
040500           MOVE WK-C-FLD-VALUE (WK-C-VALUE-IX:1) TO WK-C-VALUE-ONE-CHAR.
040600           IF WK-C-VALUE-ONE-CHAR = "."
040700               ADD 1 TO WK-C-VALUE-DOT-COUNT
040800           ELSE
040900               IF WK-C-VALUE-ONE-CHAR = "-" AND WK-C-VALUE-IX = 1
041000                   CONTINUE
041100               ELSE
041200                   IF WK-C-VALUE-ONE-CHAR NOT NUMERIC
041300                       MOVE "N" TO WK-C-VALUE-NUMERIC-SW
041400                   END-IF
041500               END-IF
041600           END-IF.
041700       B550-CHECK-ONE-CHARACTER-EX.
041800           EXIT.
041900 
042000      *-----------------------------------------------------------------*
042100       C100-APPEND-MEASUREMENT.
042200      *-----------------------------------------------------------------*
042300           PERFORM C150-BUILD-NUMERIC-VALUE
042400              THRU C150-BUILD-NUMERIC-VALUE-EX.
042500 
042600           MOVE WK-C-TS-STAMP TO MEAR-TIMESTAMP.
042700           MOVE WK-C-FLD-NETWORK TO MEAR-NETWORK-CODE.
042800           MOVE WK-C-FLD-GATEWAY TO MEAR-GATEWAY-CODE.
042900           MOVE WK-C-FLD-SENSOR TO MEAR-SENSOR-CODE.
043000           MOVE WK-C-VALUE-SIGNED TO MEAR-VALUE.
043050           MOVE ZERO TO MEAR-LOAD-BATCH-ID.
043100           MOVE SPACES TO FILLER OF MEAR-RECORD.
043200           WRITE MEAR-RECORD.
043300       C199-APPEND-MEASUREMENT-EX.
043400           EXIT.
043500 
043600      *-----------------------------------------------------------------*
043700       C150-BUILD-NUMERIC-VALUE.
043800      *-----------------------------------------------------------------*
043900      *    WK-C-FLD-VALUE HAS ALREADY BEEN EDIT-CHECKED BY B500 - IT
044000      *    IS AN OPTIONAL LEADING "-", DIGITS, AND AT MOST ONE ".".
044100      *    SPLIT OFF THE SIGN, SPLIT INTEGER AND FRACTION PARTS ON
044200      *    THE DECIMAL POINT, RIGHT-JUSTIFY EACH INTO A FIXED WIDTH
044300      *    AND BUILD THE PACKED-LOOKING 8-DIGIT STRING THAT THE
044400      *    PIC 9(06)V9(02) REDEFINES INTERPRETS DIRECTLY.
044500      *-----------------------------------------------------------------*
044600           MOVE SPACE TO WK-C-VALUE-SIGN.
044700           MOVE WK-C-FLD-VALUE TO WK-C-VALUE-UNSIGNED-TEXT.
044800           IF WK-C-FLD-VALUE (1:1) = "-"
044900               MOVE "-" TO WK-C-VALUE-SIGN
045000               MOVE WK-C-FLD-VALUE (2:14) TO WK-C-VALUE-UNSIGNED-TEXT
045100           END-IF.
045200 
045300           MOVE "000000" TO WK-C-VALUE-INT-PART.
045400           MOVE "00"     TO WK-C-VALUE-FRAC-PART.
045500           UNSTRING WK-C-VALUE-UNSIGNED-TEXT DELIMITED BY "."
045600               INTO WK-C-VALUE-INT-PART WK-C-VALUE-FRAC-PART.
045700 
045800           IF WK-C-VALUE-FRAC-PART (2:1) = SPACE
045900               MOVE "0" TO WK-C-VALUE-FRAC-PART (2:1)
046000           END-IF.
046100 
046200           INSPECT WK-C-VALUE-INT-PART REPLACING LEADING SPACE BY "0".
046300           MOVE WK-C-VALUE-INT-PART TO WK-C-VALUE-DIGITS (1:6).
046400           MOVE WK-C-VALUE-FRAC-PART TO WK-C-VALUE-DIGITS (7:2).
046500 
046600           MOVE WK-C-VALUE-DIGITS-R TO WK-C-VALUE-SIGNED.
046700           IF WK-C-VALUE-SIGN = "-"
046800               MULTIPLY -1 BY WK-C-VALUE-SIGNED
046900           END-IF.
047000       C150-BUILD-NUMERIC-VALUE-EX.
047100           EXIT.
047200 
047300      *-----------------------------------------------------------------*
047400       C300-CALL-THRESHOLD-CHECK.
047500      *-----------------------------------------------------------------*
047600           CALL "WXSENCHK" USING MEAR-RECORD.
047700       C399-CALL-THRESHOLD-CHECK-EX.
047800           EXIT.
047900 
048000      *-----------------------------------------------------------------*
048100       Y900-ABNORMAL-TERMINATION.
048200      *-----------------------------------------------------------------*
048300           SET UPSI-SWITCH-1 TO ON.
048400           GOBACK.
048500 
048600      ******************************************************************
048700      ***************** END OF PROGRAM SOURCE WXMIMPRT ****************
048800      ******************************************************************
