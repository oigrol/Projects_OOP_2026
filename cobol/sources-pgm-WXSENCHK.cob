000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXSENCHK.
000400       AUTHOR. R F MULRONEY.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 12 JAN 1987.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *DESCRIPTION : CALLED FROM WXMIMPRT AFTER EVERY MEASUREMENT IS
001100      *              SUCCESSFULLY PERSISTED TO MEASUREMENT-STORE.
001200      *              INTENDED TO LOOK THE SENSOR UP AND COMPARE THE
001300      *              INCOMING VALUE AGAINST A CONFIGURED THRESHOLD,
001400      *              RAISING AN ALERT WHEN IT IS EXCEEDED.
001500      *
001600      *              THE SENSOR/THRESHOLD TABLES THIS ROUTINE NEEDS
001700      *              HAVE NOT BEEN COMMISSIONED BY OPERATIONS YET -
001800      *              SEE WGR-0008 BELOW.  UNTIL THEY ARE, THIS IS A
001900      *              STUB THAT RETURNS IMMEDIATELY.  DO NOT ADD LOGIC
002000      *              HERE WITHOUT CHECKING WITH THE OPS DESK FIRST -
002100      *              THE IMPORT JOB CALLS THIS ONCE PER MEASUREMENT,
002200      *              SO IT RUNS IN THE MILLIONS PER BATCH.
002300      *
002400      *=================================================================
002500      * HISTORY OF MODIFICATION:
002600      *=================================================================
002700      * WGR-0008 20/07/1987 RFM    - INITIAL VERSION - STUB PENDING
002800      *                              THE SENSOR THRESHOLD TABLE DESIGN.
002900      *-----------------------------------------------------------------
003000      * WGR-0242 03/02/1999 PLC    - Y2K REVIEW - NO DATE FIELDS ON
003100      *                              THIS PROGRAM.  SIGNED OFF, NO
003200      *                              CODE CHANGE.
003300      *-----------------------------------------------------------------
003400 
003500       ENVIRONMENT DIVISION.
003600      **********************
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-AS400.
003900       OBJECT-COMPUTER. IBM-AS400.
004000       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100           UPSI-0 IS UPSI-SWITCH-0
004200               ON STATUS IS U0-ON
004300               OFF STATUS IS U0-OFF.
004400 
004500       DATA DIVISION.
004600      ***************
004700      *************************
004800       WORKING-STORAGE SECTION.
004900      *************************
005000       01  FILLER                     PIC X(24) VALUE
005100           "** PROGRAM WXSENCHK  **".
005200 
005300       01  WK-C-DUMMY-COUNTER         PIC S9(04) COMP VALUE ZERO.
005400      *                        NOT USED BY THE STUB - RESERVED SO THE
005500      *                        WORKING-STORAGE SECTION IS NOT EMPTY
005600      *                        WHEN THE REAL THRESHOLD LOGIC IS ADDED.
005700 
005800      * ----- RESERVED AREA FOR THE SENSOR THRESHOLD TABLE (WGR-0008) --*
005900      *    LAID OUT AHEAD OF TIME SO THE LAYOUT CAN BE REVIEWED WITH
006000      *    OPERATIONS BEFORE THE TABLE ITSELF IS BUILT.  NOT POPULATED
006100      *    OR REFERENCED BY THE CURRENT STUB LOGIC.
006200       01  WK-C-SENCHK-RESERVED.
006300           05  WK-C-SENCHK-THRESHOLD-STAMP   PIC 9(14) VALUE ZERO.
006400           05  WK-C-SENCHK-STAMP-R REDEFINES
006500                   WK-C-SENCHK-THRESHOLD-STAMP.
006600               10  WK-C-SENCHK-R-CCYY        PIC 9(04).
006700               10  WK-C-SENCHK-R-MM          PIC 9(02).
006800               10  WK-C-SENCHK-R-DD          PIC 9(02).
006900               10  WK-C-SENCHK-R-HH          PIC 9(02).
007000               10  WK-C-SENCHK-R-MN          PIC 9(02).
007100               10  WK-C-SENCHK-R-SS          PIC 9(02).
007200           05  WK-C-SENCHK-LIMIT-VALUE       PIC S9(06)V9(02)
007300                                             COMP-3 VALUE ZERO.
007400           05  WK-C-SENCHK-LIMIT-ALPHA REDEFINES
007500                   WK-C-SENCHK-LIMIT-VALUE   PIC X(05).
007600           05  WK-C-SENCHK-SENSOR-CODE       PIC X(10) VALUE SPACES.
007700           05  WK-C-SENCHK-SENSOR-NUM REDEFINES
007800                   WK-C-SENCHK-SENSOR-CODE   PIC 9(10).
007900           05  FILLER                        PIC X(20).
008000 
008100      *****************
008200       LINKAGE SECTION.
008300      *****************
008500           COPY MEARECD.
008600
008700       EJECT
008800      ********************************************
008900       PROCEDURE DIVISION USING MEAR-RECORD.
009000      ********************************************
009100       MAIN-MODULE.
009200      *    STUB - SEE WGR-0008.  NO SENSOR THRESHOLD TABLE EXISTS
009300      *    YET, SO THERE IS NOTHING TO COMPARE THE MEASUREMENT
009400      *    AGAINST.  RETURN TO WXMIMPRT IMMEDIATELY.
009500           GO TO Z999-END-PROGRAM.
009600 
009700      *-----------------------------------------------------------------*
009800       Z999-END-PROGRAM.
009900      *-----------------------------------------------------------------*
010000           EXIT PROGRAM.
010100 
010200      ******************************************************************
010300      ***************** END OF PROGRAM SOURCE WXSENCHK ****************
010400      ******************************************************************
