000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. WXGWUPD.
000400       AUTHOR. D H KWAN.
000500       INSTALLATION. WEATHER GATEWAY REPORTING.
000600       DATE-WRITTEN. 01 MAR 1988.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900      *
001000      *DESCRIPTION : CALLED PROGRAM - UPDATE AN EXISTING GATEWAY'S
001100      *              NAME AND DESCRIPTION.  CHECKS THE CALLING USER
001200      *              IS AN AUTHORIZED MAINTAINER, LOOKS UP THE
001300      *              GATEWAY BY CODE, OVERWRITES NAME/DESCRIPTION,
001400      *              STAMPS THE MODIFIED-BY/MODIFIED-AT AUDIT PAIR
001500      *              AND REWRITES GATEWAY-MASTER.
001600      *
001700      *=================================================================
001800      * HISTORY OF MODIFICATION:
001900      *=================================================================
002000      * WGR-0033 01/03/1988 DHK    - INITIAL VERSION.
002100      *-----------------------------------------------------------------
002200      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - GTWM-MODIFIED-AT
002300      *                              CARRIES A FULL 4-DIGIT CENTURY-
002400      *                              AND-YEAR.  SIGNED OFF, NO CODE
002500      *                              CHANGE.
002600      *-----------------------------------------------------------------
002700      * WGR-0340 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE FROM 1000
002800      *                              TO 5000 ENTRIES TO MATCH WXGWCRT.
002900      *-----------------------------------------------------------------
002910      * WGR-0312 11/02/2004 TNO    - GTWM-NEW-RECORD AND WK-C-GTWM-T-
002920      *                              RECORD WERE STILL X(236) FROM
002930      *                              BEFORE WGR-0301 WIDENED THE
002940      *                              COPYBOOK TO 250 BYTES.  CORRECTED
002950      *                              BOTH TO X(250).
002960      *-----------------------------------------------------------------
003000
003100       ENVIRONMENT DIVISION.
003200      **********************
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-AS400.
003500       OBJECT-COMPUTER. IBM-AS400.
003600       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003700           UPSI-0 IS UPSI-SWITCH-0
003800               ON STATUS IS U0-ON
003900               OFF STATUS IS U0-OFF.
004000 
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
004400               ORGANIZATION IS SEQUENTIAL
004500               FILE STATUS IS WK-C-FILE-STATUS.
004600           SELECT GATEWAY-MASTER-NEW ASSIGN TO GTWMASTN
004700               ORGANIZATION IS SEQUENTIAL
004800               FILE STATUS IS WK-C-NEW-FILE-STATUS.
004900 
005000       DATA DIVISION.
005100      ***************
005200       FILE SECTION.
005300      ***************
005400       FD  GATEWAY-MASTER
005500           LABEL RECORDS ARE OMITTED
005600           DATA RECORD IS GTWM-RECORD.
005800           COPY GTWMSTR.
005900 
006000       FD  GATEWAY-MASTER-NEW
006100           LABEL RECORDS ARE OMITTED
006200           DATA RECORD IS GTWM-NEW-RECORD.
006300       01  GTWM-NEW-RECORD               PIC X(250).
006400 
006500      *************************
006600       WORKING-STORAGE SECTION.
006700      *************************
006800       01  FILLER                     PIC X(24) VALUE
006900           "** PROGRAM WXGWUPD   **".
007000 
007100      * ------------------ PROGRAM WORKING STORAGE --------------------*
007200       COPY WGFILST.
007300       COPY WGCOMWK.
007400 
007500       01  WK-C-NEW-FILE-STATUS-AREA.
007600           05  WK-C-NEW-FILE-STATUS       PIC X(02).
007610           05  FILLER                     PIC X(08).
007700 
007800      * ------------- PARAMETER BLOCK FOR CALL TO WXUSRAUT -------------*
007900       COPY USRAUPB.
008000 
008100       01  WK-C-SUBSCRIPTS.
008200           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
008300           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
008400           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
008500           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
008550           05  FILLER                     PIC X(08).
008600
008700       01  WK-C-GTWM-TABLE.
008800           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
008900               10  WK-C-GTWM-T-RECORD     PIC X(250).
009000               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
009100                   15  WK-C-GTWM-T-CODE   PIC X(07).
009200                   15  FILLER             PIC X(243).
009300 
009400      *****************
009500       LINKAGE SECTION.
009600      *****************
009700       COPY GWUPDPB.
009800 
009900       EJECT
010000      ********************************************
010100       PROCEDURE DIVISION USING WK-C-GWUPDPB.
010200      ********************************************
010300       MAIN-MODULE.
010400           MOVE SPACES TO WK-C-GWUPD-ERROR-CD.
010500 
010600           IF WK-C-GWUPD-CODE = SPACES
010700              OR WK-C-GWUPD-USERNAME = SPACES
010800               MOVE "WGR0001" TO WK-C-GWUPD-ERROR-CD
010900               GO TO Z999-END-PROGRAM.
011000 
011100           MOVE WK-C-GWUPD-USERNAME TO WK-C-USRAU-USERNAME.
011200           CALL "WXUSRAUT" USING WK-C-USRAUPB.
011300           IF NOT WK-C-USRAU-88-AUTHORIZED
011400               MOVE "WGR0002" TO WK-C-GWUPD-ERROR-CD
011500               GO TO Z999-END-PROGRAM.
011600 
011700           PERFORM A100-LOAD-GATEWAY-TABLE
011800              THRU A199-LOAD-GATEWAY-TABLE-EX.
011900 
012000           PERFORM A300-FIND-GATEWAY
012100              THRU A399-FIND-GATEWAY-EX.
012200           IF WK-C-GTWM-FOUND-IX = ZERO
012300               MOVE "WGR0003" TO WK-C-GWUPD-ERROR-CD
012400               GO TO Z999-END-PROGRAM.
012500 
012600           PERFORM B100-APPLY-UPDATE
012700              THRU B199-APPLY-UPDATE-EX.
012800 
012900           PERFORM C100-REWRITE-GATEWAY-MASTER
013000              THRU C199-REWRITE-GATEWAY-MASTER-EX.
013100 
013200           MOVE SPACES TO WK-C-GWUPD-ERROR-CD.
013300           GO TO Z999-END-PROGRAM.
013400 
013500      *-----------------------------------------------------------------*
013600       A100-LOAD-GATEWAY-TABLE.
013700      *-----------------------------------------------------------------*
013800           MOVE ZERO TO WK-C-GTWM-COUNT.
013900           OPEN INPUT GATEWAY-MASTER.
014000           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
014100               DISPLAY "WXGWUPD - OPEN FILE ERROR - GTWMAST"
014200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300               GO TO A199-LOAD-GATEWAY-TABLE-EX.
014400 
014500           PERFORM A150-READ-GATEWAY-MASTER
014600              THRU A150-READ-GATEWAY-MASTER-EX.
014700 
014800           PERFORM A160-STORE-GATEWAY-ENTRY
014900              THRU A160-STORE-GATEWAY-ENTRY-EX
015000                  UNTIL WK-C-END-OF-FILE
015100                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.
015200 
015300           CLOSE GATEWAY-MASTER.
015400 
015500       A199-LOAD-GATEWAY-TABLE-EX.
015600           EXIT.
015700 
015800      *-----------------------------------------------------------------*
015900       A150-READ-GATEWAY-MASTER.
016000      *-----------------------------------------------------------------*
016100           READ GATEWAY-MASTER.
016200       A150-READ-GATEWAY-MASTER-EX.
016300           EXIT.
016400 
016500      *-----------------------------------------------------------------*
016600       A160-STORE-GATEWAY-ENTRY.
016700      *-----------------------------------------------------------------*
016800           ADD 1 TO WK-C-GTWM-COUNT.
016900           MOVE GTWM-RECORD TO
017000               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
017100           PERFORM A150-READ-GATEWAY-MASTER
017200              THRU A150-READ-GATEWAY-MASTER-EX.
017300       A160-STORE-GATEWAY-ENTRY-EX.
017400           EXIT.
017500 
017600      *-----------------------------------------------------------------*
017700       A300-FIND-GATEWAY.
017800      *-----------------------------------------------------------------*
017900           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
017950           PERFORM A350-COMPARE-ONE-GATEWAY
017960              THRU A350-COMPARE-ONE-GATEWAY-EX
017970                  VARYING WK-C-GTWM-IX FROM 1 BY 1
017980                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
017990                        OR WK-C-GTWM-FOUND-IX NOT = ZERO.
018700       A399-FIND-GATEWAY-EX.
018800           EXIT.
018810
018820      *-----------------------------------------------------------------*
018830       A350-COMPARE-ONE-GATEWAY.
018840      *-----------------------------------------------------------------*
018850           IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) = WK-C-GWUPD-CODE
018860               MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
018870           END-IF.
018880       A350-COMPARE-ONE-GATEWAY-EX.
018890           EXIT.
018900 
019000      *-----------------------------------------------------------------*
019100       B100-APPLY-UPDATE.
019200      *-----------------------------------------------------------------*
019300           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-FOUND-IX) TO GTWM-RECORD.
019400           MOVE WK-C-GWUPD-NAME TO GTWM-NAME.
019500           MOVE WK-C-GWUPD-DESCRIPTION TO GTWM-DESCRIPTION.
019600           MOVE WK-C-GWUPD-USERNAME TO GTWM-MODIFIED-BY.
019650           PERFORM B050-GET-CURRENT-TIMESTAMP
019660              THRU B050-GET-CURRENT-TIMESTAMP-EX.
019700           MOVE WK-C-TODAY-STAMP TO GTWM-MODIFIED-AT.
019800           MOVE GTWM-RECORD TO
019900               WK-C-GTWM-T-RECORD (WK-C-GTWM-FOUND-IX).
020000       B199-APPLY-UPDATE-EX.
020100           EXIT.
020110
020120      *-----------------------------------------------------------------*
020130       B050-GET-CURRENT-TIMESTAMP.
020140      *-----------------------------------------------------------------*
020150      *TNO 15/03/2004 WGR-0313 - BUILD WK-C-TODAY-STAMP FOR GTWM-
020160      *    MODIFIED-AT.  ACCEPT FROM DATE/TIME ON THIS BOX RETURNS A
020170      *    2-DIGIT YEAR, SO IT IS WINDOWED THE SAME WAY THE WGR-0241
020180      *    Y2K FIX WINDOWED EVERY OTHER 2-DIGIT YEAR IN THE JOB
020190      *    STREAM: 00-49 IS 20XX, 50-99 IS 19XX.
020200           ACCEPT WK-C-TODAY-RAW-DATE FROM DATE.
020210           ACCEPT WK-C-TODAY-RAW-TIME FROM TIME.
020220           IF WK-C-TODAY-RAW-YY < 50
020230               COMPUTE WK-C-TODAY-CCYY = 2000 + WK-C-TODAY-RAW-YY
020240           ELSE
020250               COMPUTE WK-C-TODAY-CCYY = 1900 + WK-C-TODAY-RAW-YY
020260           END-IF.
020270           MOVE WK-C-TODAY-RAW-MM TO WK-C-TODAY-MM.
020280           MOVE WK-C-TODAY-RAW-DD TO WK-C-TODAY-DD.
020290           MOVE WK-C-TODAY-RAW-HH TO WK-C-TODAY-HH.
020300           MOVE WK-C-TODAY-RAW-MN TO WK-C-TODAY-MN.
020310           MOVE WK-C-TODAY-RAW-SS TO WK-C-TODAY-SS.
020320       B050-GET-CURRENT-TIMESTAMP-EX.
020330           EXIT.
020340
020350      *-----------------------------------------------------------------*
020400       C100-REWRITE-GATEWAY-MASTER.
020500      *-----------------------------------------------------------------*
020600           OPEN OUTPUT GATEWAY-MASTER-NEW.
020700           PERFORM C150-WRITE-NEW-ENTRY
020800              THRU C150-WRITE-NEW-ENTRY-EX
020900                  VARYING WK-C-GTWM-IX FROM 1 BY 1
021000                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
021100           CLOSE GATEWAY-MASTER-NEW.
021200       C199-REWRITE-GATEWAY-MASTER-EX.
021300           EXIT.
021400 
021500      *-----------------------------------------------------------------*
021600       C150-WRITE-NEW-ENTRY.
021700      *-----------------------------------------------------------------*
021800           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO GTWM-NEW-RECORD.
021900           WRITE GTWM-NEW-RECORD.
022000       C150-WRITE-NEW-ENTRY-EX.
022100           EXIT.
022200 
022300      *-----------------------------------------------------------------*
022400       Z999-END-PROGRAM.
022500      *-----------------------------------------------------------------*
022600           EXIT PROGRAM.
022700 
022800      ******************************************************************
022900      ***************** END OF PROGRAM SOURCE WXGWUPD *****************
023000      ******************************************************************
