000100******************************************************************
000200* USRAUPB.cpybk
000300*
000400* NAME       :  USRAUPB
000500* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXUSRAUT CALLED
000600*               SUBROUTINE - CHECKS A USERNAME AGAINST USER-MASTER
000700*               AND RETURNS WHETHER IT IS AN EXISTING MAINTAINER.
000800*
000900* PREFIX     :  WK-C-USRAU-
001000*
001100******************************************************************
001200* AMENDMENT HISTORY:
001300******************************************************************
001400* 1988-02-08 DHK  WGR-0030   INITIAL VERSION.
001500******************************************************************
001600 
001700 01  WK-C-USRAUPB.
001800     05  WK-C-USRAU-INPUT.
001900         10  WK-C-USRAU-USERNAME    PIC X(20).
002000*                        USERNAME TO AUTHORIZE - MAY BE SPACES,
002100*                        WHICH WXUSRAUT TREATS AS INVALID INPUT.
002200     05  WK-C-USRAU-OUTPUT.
002300         10  WK-C-USRAU-RESULT      PIC X(01).
002400             88  WK-C-USRAU-88-AUTHORIZED       VALUE "A".
002500             88  WK-C-USRAU-88-UNAUTHORIZED     VALUE "U".
002600             88  WK-C-USRAU-88-INVALID          VALUE "I".
002700         10  WK-C-USRAU-ERROR-CD    PIC X(07).
002800*                        "WGR0001" INVALID INPUT (SPACES USERNAME)
002900*                        "WGR0002" UNAUTHORIZED (NOT FOUND, OR
003000*                                  FOUND BUT TYPE IS VIEWER)
003100*                        SPACES    AUTHORIZED
003200         10  FILLER                 PIC X(10).
