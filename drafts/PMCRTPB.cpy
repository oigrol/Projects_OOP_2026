******************************************************************
* PMCRTPB.cpybk
*
* NAME       :  PMCRTPB
* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXPMCRT CALLED
*               PROGRAM - CREATE GATEWAY PARAMETER.
*
* PREFIX     :  WK-C-PMCRT-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1988-03-16 DHK  WGR-0035   INITIAL VERSION.
******************************************************************

 01  WK-C-PMCRTPB.
     05  WK-C-PMCRT-INPUT.
         10  WK-C-PMCRT-GATEWAY-CODE PIC X(07).
         10  WK-C-PMCRT-CODE         PIC X(30).
         10  WK-C-PMCRT-NAME         PIC X(40).
         10  WK-C-PMCRT-DESCRIPTION  PIC X(100).
         10  WK-C-PMCRT-VALUE        PIC S9(06)V9(04) COMP-3.
         10  WK-C-PMCRT-USERNAME     PIC X(20).
     05  WK-C-PMCRT-OUTPUT.
         10  WK-C-PMCRT-ERROR-CD     PIC X(07).
             88  WK-C-PMCRT-88-OK                VALUE SPACES.
*                        "WGR0001" INVALID INPUT (GATEWAY CODE,
*                                  CODE OR USERNAME BLANK)
*                        "WGR0002" UNAUTHORIZED
*                        "WGR0003" GATEWAY NOT FOUND
*                        "WGR0004" DUPLICATE PARAMETER CODE
*                        SPACES    PARAMETER CREATED
