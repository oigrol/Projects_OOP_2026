       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. WXSENCHK.
       AUTHOR. R F MULRONEY.
       INSTALLATION. WEATHER GATEWAY REPORTING.
       DATE-WRITTEN. 12 JAN 1987.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *
      *DESCRIPTION : CALLED FROM WXMIMPRT AFTER EVERY MEASUREMENT IS
      *              SUCCESSFULLY PERSISTED TO MEASUREMENT-STORE.
      *              INTENDED TO LOOK THE SENSOR UP AND COMPARE THE
      *              INCOMING VALUE AGAINST A CONFIGURED THRESHOLD,
      *              RAISING AN ALERT WHEN IT IS EXCEEDED.
      *
      *              THE SENSOR/THRESHOLD TABLES THIS ROUTINE NEEDS
      *              HAVE NOT BEEN COMMISSIONED BY OPERATIONS YET -
      *              SEE WGR-0008 BELOW.  UNTIL THEY ARE, THIS IS A
      *              STUB THAT RETURNS IMMEDIATELY.  DO NOT ADD LOGIC
      *              HERE WITHOUT CHECKING WITH THE OPS DESK FIRST -
      *              THE IMPORT JOB CALLS THIS ONCE PER MEASUREMENT,
      *              SO IT RUNS IN THE MILLIONS PER BATCH.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * WGR-0008 20/07/1987 RFM    - INITIAL VERSION - STUB PENDING
      *                              THE SENSOR THRESHOLD TABLE DESIGN.
      *-----------------------------------------------------------------
      * WGR-0242 03/02/1999 PLC    - Y2K REVIEW - NO DATE FIELDS ON
      *                              THIS PROGRAM.  SIGNED OFF, NO
      *                              CODE CHANGE.
      *-----------------------------------------------------------------

       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           UPSI-0 IS UPSI-SWITCH-0
               ON STATUS IS U0-ON
               OFF STATUS IS U0-OFF.

       DATA DIVISION.
      ***************
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                     PIC X(24) VALUE
           "** PROGRAM WXSENCHK  **".

       01  WK-C-DUMMY-COUNTER         PIC S9(04) COMP VALUE ZERO.
      *                        NOT USED BY THE STUB - RESERVED SO THE
      *                        WORKING-STORAGE SECTION IS NOT EMPTY
      *                        WHEN THE REAL THRESHOLD LOGIC IS ADDED.

      * ----- RESERVED AREA FOR THE SENSOR THRESHOLD TABLE (WGR-0008) --*
      *    LAID OUT AHEAD OF TIME SO THE LAYOUT CAN BE REVIEWED WITH
      *    OPERATIONS BEFORE THE TABLE ITSELF IS BUILT.  NOT POPULATED
      *    OR REFERENCED BY THE CURRENT STUB LOGIC.
       01  WK-C-SENCHK-RESERVED.
           05  WK-C-SENCHK-THRESHOLD-STAMP   PIC 9(14) VALUE ZERO.
           05  WK-C-SENCHK-STAMP-R REDEFINES
                   WK-C-SENCHK-THRESHOLD-STAMP.
               10  WK-C-SENCHK-R-CCYY        PIC 9(04).
               10  WK-C-SENCHK-R-MM          PIC 9(02).
               10  WK-C-SENCHK-R-DD          PIC 9(02).
               10  WK-C-SENCHK-R-HH          PIC 9(02).
               10  WK-C-SENCHK-R-MN          PIC 9(02).
               10  WK-C-SENCHK-R-SS          PIC 9(02).
           05  WK-C-SENCHK-LIMIT-VALUE       PIC S9(06)V9(02)
                                             COMP-3 VALUE ZERO.
           05  WK-C-SENCHK-LIMIT-ALPHA REDEFINES
                   WK-C-SENCHK-LIMIT-VALUE   PIC X(05).
           05  WK-C-SENCHK-SENSOR-CODE       PIC X(10) VALUE SPACES.
           05  WK-C-SENCHK-SENSOR-NUM REDEFINES
                   WK-C-SENCHK-SENSOR-CODE   PIC 9(10).
           05  FILLER                        PIC X(20).

      *****************
       LINKAGE SECTION.
      *****************
       01  WK-C-SENCHK-MEASUREMENT.
           COPY MEARECD.

       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-SENCHK-MEASUREMENT.
      ********************************************
       MAIN-MODULE.
      *    STUB - SEE WGR-0008.  NO SENSOR THRESHOLD TABLE EXISTS
      *    YET, SO THERE IS NOTHING TO COMPARE THE MEASUREMENT
      *    AGAINST.  RETURN TO WXMIMPRT IMMEDIATELY.
           GO TO Z999-END-PROGRAM.

      *-----------------------------------------------------------------*
       Z999-END-PROGRAM.
      *-----------------------------------------------------------------*
           EXIT PROGRAM.

      ******************************************************************
      ***************** END OF PROGRAM SOURCE WXSENCHK ****************
      ******************************************************************
