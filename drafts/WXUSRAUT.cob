       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. WXUSRAUT.
       AUTHOR. R F MULRONEY.
       INSTALLATION. WEATHER GATEWAY REPORTING.
       DATE-WRITTEN. 08 FEB 1988.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *
      *DESCRIPTION : CALLED ROUTINE TO CHECK A USERNAME AGAINST
      *              USER-MASTER AND REPORT BACK WHETHER IT IS AN
      *              EXISTING MAINTAINER.  EVERY GATEWAY/PARAMETER
      *              MAINTENANCE PROGRAM (WXGWCRT, WXGWUPD, WXGWDEL,
      *              WXPMCRT, WXPMUPD) CALLS THIS ROUTINE BEFORE IT
      *              TOUCHES A MASTER FILE.
      *
      *              READ-ONLY OPERATIONS (LISTING GATEWAYS, THE
      *              GATEWAY REPORT) DO NOT CALL THIS ROUTINE.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * WGR-0030 08/02/1988 RFM    - INITIAL VERSION.
      *-----------------------------------------------------------------
      * WGR-0118 14/02/1991 DHK    - RETURN "I" (INVALID) RATHER THAN
      *                              "U" (UNAUTHORIZED) WHEN THE
      *                              USERNAME PASSED IN IS SPACES, SO
      *                              CALLERS CAN TELL A BAD CALL FROM
      *                              A REAL UNAUTHORIZED USER.
      *-----------------------------------------------------------------
      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - THIS PROGRAM HOLDS NO
      *                              DATE FIELDS.  SIGNED OFF, NO CODE
      *                              CHANGE.
      *-----------------------------------------------------------------
      * WGR-0318 11/09/2006 TNO    - RAISED WK-C-USRM-TABLE FROM 500 TO
      *                              2000 ENTRIES - THE USER BASE GREW
      *                              PAST 500 WHEN THE REGIONAL OFFICES
      *                              WERE BROUGHT ON LINE.
      *-----------------------------------------------------------------

       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           UPSI-0 IS UPSI-SWITCH-0
               ON STATUS IS U0-ON
               OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT USER-MASTER ASSIGN TO USRMAST
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  USER-MASTER
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS USRM-RECORD.
       01  USRM-RECORD.
           COPY USRMSTR.

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                     PIC X(24) VALUE
           "** PROGRAM WXUSRAUT  **".

      * ------------------ PROGRAM WORKING STORAGE --------------------*
       COPY WGFILST.
       COPY WGCOMWK.

       01  WK-C-SUBSCRIPTS.
           05  WK-C-USRM-MAX          PIC S9(04) COMP VALUE 2000.
           05  WK-C-USRM-COUNT        PIC S9(04) COMP VALUE ZERO.
           05  WK-C-USRM-IX           PIC S9(04) COMP VALUE ZERO.
           05  WK-C-USRM-FOUND-IX     PIC S9(04) COMP VALUE ZERO.

       01  WK-C-USRM-TABLE.
           05  WK-C-USRM-ENTRY OCCURS 2000 TIMES
                                  INDEXED BY WK-C-USRM-NDX.
               10  WK-C-USRM-T-RECORD       PIC X(35).
               10  WK-C-USRM-T-RECORD-R REDEFINES
                       WK-C-USRM-T-RECORD.
                   15  WK-C-USRM-T-USERNAME     PIC X(20).
                   15  WK-C-USRM-T-TYPE         PIC X(01).
                       88  WK-C-USRM-T-88-MAINTAINER  VALUE "M".
                   15  FILLER                   PIC X(14).

      * ----------- ALTERNATE NUMERIC VIEW OF TODAY'S STAMP ------------*
      *    USED WHEN THIS ROUTINE IS RUN STANDALONE FOR AN AUDIT
      *    LISTING OF LOGINS CHECKED TODAY (SEE THE OPERATOR JCL).
       01  WK-C-USRAU-AUDIT-STAMP         PIC 9(14) VALUE ZERO.
       01  WK-C-USRAU-AUDIT-STAMP-R REDEFINES
               WK-C-USRAU-AUDIT-STAMP.
           05  WK-C-USRAU-AUDIT-CCYY      PIC 9(04).
           05  WK-C-USRAU-AUDIT-MM        PIC 9(02).
           05  WK-C-USRAU-AUDIT-DD        PIC 9(02).
           05  WK-C-USRAU-AUDIT-HH        PIC 9(02).
           05  WK-C-USRAU-AUDIT-MN        PIC 9(02).
           05  WK-C-USRAU-AUDIT-SS        PIC 9(02).

       01  WK-C-USRAU-AUDIT-COUNT         PIC S9(04) COMP VALUE ZERO.
       01  WK-C-USRAU-AUDIT-COUNT-ALPHA REDEFINES
               WK-C-USRAU-AUDIT-COUNT      PIC X(02).

      *****************
       LINKAGE SECTION.
      *****************
       COPY USRAUPB.

       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-USRAUPB.
      ********************************************
       MAIN-MODULE.
           MOVE SPACES TO WK-C-USRAU-RESULT.
           MOVE SPACES TO WK-C-USRAU-ERROR-CD.

           IF WK-C-USRAU-USERNAME = SPACES
               MOVE "I" TO WK-C-USRAU-RESULT
               MOVE "WGR0001" TO WK-C-USRAU-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM A100-LOAD-USER-TABLE
              THRU A199-LOAD-USER-TABLE-EX.

           PERFORM B100-SEARCH-USER-TABLE
              THRU B199-SEARCH-USER-TABLE-EX.

           IF WK-C-USRM-FOUND-IX = ZERO
               MOVE "U" TO WK-C-USRAU-RESULT
               MOVE "WGR0002" TO WK-C-USRAU-ERROR-CD
               GO TO Z999-END-PROGRAM.

           IF WK-C-USRM-T-88-MAINTAINER (WK-C-USRM-FOUND-IX)
               MOVE "A" TO WK-C-USRAU-RESULT
               MOVE SPACES TO WK-C-USRAU-ERROR-CD
           ELSE
               MOVE "U" TO WK-C-USRAU-RESULT
               MOVE "WGR0002" TO WK-C-USRAU-ERROR-CD.

           GO TO Z999-END-PROGRAM.

      *-----------------------------------------------------------------*
       A100-LOAD-USER-TABLE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-USRM-COUNT.
           OPEN INPUT USER-MASTER.
           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
               DISPLAY "WXUSRAUT - OPEN FILE ERROR - USRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO A199-LOAD-USER-TABLE-EX.

           PERFORM A150-READ-USER-MASTER
              THRU A150-READ-USER-MASTER-EX.

           PERFORM A160-STORE-USER-ENTRY
              THRU A160-STORE-USER-ENTRY-EX
                  UNTIL WK-C-END-OF-FILE
                     OR WK-C-USRM-COUNT >= WK-C-USRM-MAX.

           CLOSE USER-MASTER.

       A199-LOAD-USER-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A150-READ-USER-MASTER.
      *-----------------------------------------------------------------*
           READ USER-MASTER.
       A150-READ-USER-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A160-STORE-USER-ENTRY.
      *-----------------------------------------------------------------*
           ADD 1 TO WK-C-USRM-COUNT.
           MOVE USRM-USERNAME TO WK-C-USRM-T-USERNAME (WK-C-USRM-COUNT).
           MOVE USRM-TYPE     TO WK-C-USRM-T-TYPE (WK-C-USRM-COUNT).
           PERFORM A150-READ-USER-MASTER
              THRU A150-READ-USER-MASTER-EX.
       A160-STORE-USER-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B100-SEARCH-USER-TABLE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-USRM-FOUND-IX.
           PERFORM VARYING WK-C-USRM-IX FROM 1 BY 1
                   UNTIL WK-C-USRM-IX > WK-C-USRM-COUNT
                      OR WK-C-USRM-FOUND-IX NOT = ZERO
               IF WK-C-USRM-T-USERNAME (WK-C-USRM-IX)
                     = WK-C-USRAU-USERNAME
                   MOVE WK-C-USRM-IX TO WK-C-USRM-FOUND-IX
               END-IF
           END-PERFORM.
       B199-SEARCH-USER-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       Z999-END-PROGRAM.
      *-----------------------------------------------------------------*
           EXIT PROGRAM.

      ******************************************************************
      ***************** END OF PROGRAM SOURCE WXUSRAUT ****************
      ******************************************************************
