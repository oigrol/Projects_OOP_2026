******************************************************************
* PMUPDPB.cpybk
*
* NAME       :  PMUPDPB
* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXPMUPD CALLED
*               PROGRAM - UPDATE GATEWAY PARAMETER.
*
* PREFIX     :  WK-C-PMUPD-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1988-03-23 DHK  WGR-0036   INITIAL VERSION.
******************************************************************

 01  WK-C-PMUPDPB.
     05  WK-C-PMUPD-INPUT.
         10  WK-C-PMUPD-GATEWAY-CODE PIC X(07).
         10  WK-C-PMUPD-CODE         PIC X(30).
         10  WK-C-PMUPD-VALUE        PIC S9(06)V9(04) COMP-3.
         10  WK-C-PMUPD-USERNAME     PIC X(20).
     05  WK-C-PMUPD-OUTPUT.
         10  WK-C-PMUPD-ERROR-CD     PIC X(07).
             88  WK-C-PMUPD-88-OK                VALUE SPACES.
*                        "WGR0001" INVALID INPUT (GATEWAY CODE,
*                                  CODE OR USERNAME BLANK)
*                        "WGR0002" UNAUTHORIZED
*                        "WGR0003" GATEWAY OR PARAMETER NOT FOUND
*                        SPACES    PARAMETER UPDATED
