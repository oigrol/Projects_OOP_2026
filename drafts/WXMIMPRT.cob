       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. WXMIMPRT IS INITIAL.
       AUTHOR. R F MULRONEY.
       INSTALLATION. WEATHER GATEWAY REPORTING.
       DATE-WRITTEN. 20 JUL 1987.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *
      *----------------------------------------------------------------*
      *DESCRIPTION : BATCH DRIVER FOR THE NIGHTLY MEASUREMENT IMPORT
      *              JOB.  READS THE GATEWAY MEASUREMENT FEED (A CSV
      *              FILE DROPPED BY THE FIELD COLLECTION SYSTEM),
      *              SKIPS THE HEADER LINE, SPLITS EACH DATA LINE ON
      *              COMMA INTO THE FIVE MEASUREMENT FIELDS, VALIDATES
      *              THE TIMESTAMP AND VALUE, AND APPENDS EACH GOOD
      *              LINE TO MEASUREMENT-STORE.  A BAD LINE IS LOGGED
      *              AND SKIPPED - IT DOES NOT STOP THE RUN.  AFTER
      *              EVERY SUCCESSFUL APPEND THE SENSOR THRESHOLD
      *              CHECK ROUTINE IS CALLED (CURRENTLY A STUB).
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      *|USER    |DATE      | TAG      | DESCRIPTION                  |*
      *----------------------------------------------------------------*
      *|RFM     |20/07/1987| WGR-0007 | INITIAL VERSION.             |*
      *|DHK     |03/11/1991| WGR-0131 | ADDED THE "EXACTLY 5 FIELD"  |*
      *|        |          |          | CHECK - WAS SILENTLY         |*
      *|        |          |          | ACCEPTING SHORT LINES AS     |*
      *|        |          |          | VALID WITH TRAILING SPACES.  |*
      *|DHK     |14/04/1994| WGR-0188 | TRIM LEADING/TRAILING SPACES |*
      *|        |          |          | OFF NETWORK/GATEWAY/SENSOR   |*
      *|        |          |          | CODES ON SUCCESSFUL PARSE -  |*
      *|        |          |          | FIELD CREWS WERE PUTTING A   |*
      *|        |          |          | SPACE AFTER EVERY COMMA.     |*
      *|PLC     |03/02/1999| WGR-0242 | Y2K REVIEW - THE 4-DIGIT     |*
      *|        |          |          | CCYY IS VALIDATED DIRECTLY   |*
      *|        |          |          | OFF THE INCOMING STRING, NO  |*
      *|        |          |          | 2-DIGIT YEAR WINDOWING IS    |*
      *|        |          |          | PERFORMED ANYWHERE IN THIS   |*
      *|        |          |          | PROGRAM.  SIGNED OFF.        |*
      *|TNO     |14/11/2004| WGR-0305 | WIDENED WK-C-CSV-LINE FROM   |*
      *|        |          |          | 100 TO 160 BYTES - THE       |*
      *|        |          |          | NEWER GATEWAY FIRMWARE SENDS |*
      *|        |          |          | LONGER SENSOR CODES.         |*
      *----------------------------------------------------------------*

       EJECT
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF
                         UPSI-1 IS UPSI-SWITCH-1
                           ON  STATUS IS U1-ON
                           OFF STATUS IS U1-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MEASUREMENTS-IN ASSIGN TO MEASIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-IN-FILE-STATUS.
           SELECT MEASUREMENT-STORE ASSIGN TO MEASTORE
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  MEASUREMENTS-IN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WK-C-CSV-LINE.
       01  WK-C-CSV-LINE.
           05  WK-C-CSV-TEXT               PIC X(150).
           05  FILLER                      PIC X(10).

       FD  MEASUREMENT-STORE
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS MEAR-RECORD.
       01  MEAR-RECORD.
           COPY MEARECD.

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                     PIC X(24) VALUE
           "** PROGRAM WXMIMPRT  **".

      * ------------------ PROGRAM WORKING STORAGE --------------------*
       COPY WGFILST.
       COPY WGCOMWK.

       01  WK-C-IN-FILE-STATUS-AREA.
           05  WK-C-IN-FILE-STATUS        PIC X(02).
               88  WK-C-IN-SUCCESSFUL         VALUE "00".
               88  WK-C-IN-END-OF-FILE        VALUE "10".
               88  WK-C-IN-NOT-FOUND           VALUE "35".

       01  WK-C-COUNTERS.
           05  WK-C-LINES-READ            PIC S9(09) COMP VALUE ZERO.
           05  WK-C-LINES-LOADED          PIC S9(09) COMP VALUE ZERO.
           05  WK-C-LINES-SKIPPED         PIC S9(09) COMP VALUE ZERO.
           05  WK-C-HEADER-DONE-SW        PIC X(01) VALUE "N".
               88  WK-C-88-HEADER-DONE        VALUE "Y".
           05  WK-C-LINE-VALID-SW         PIC X(01) VALUE "Y".
               88  WK-C-88-LINE-VALID         VALUE "Y".

      * -------------------- FIELD SPLIT WORK AREA ---------------------*
       01  WK-C-SPLIT-AREA.
           05  WK-C-FLD-TIMESTAMP         PIC X(19).
           05  WK-C-FLD-NETWORK           PIC X(20).
           05  WK-C-FLD-GATEWAY           PIC X(20).
           05  WK-C-FLD-SENSOR            PIC X(20).
           05  WK-C-FLD-VALUE             PIC X(15).
           05  WK-C-FLD-OVERFLOW          PIC X(20).

      * -------------------- TIMESTAMP EDIT WORK AREA ------------------*
       01  WK-C-TS-EDIT-AREA.
           05  WK-C-TS-DATE-PART          PIC X(10).
           05  WK-C-TS-TIME-PART          PIC X(08).
           05  WK-C-TS-CCYY               PIC X(04).
           05  WK-C-TS-CCYY-R REDEFINES WK-C-TS-CCYY
                                          PIC 9(04).
           05  WK-C-TS-MM                 PIC X(02).
           05  WK-C-TS-MM-R REDEFINES WK-C-TS-MM
                                          PIC 9(02).
           05  WK-C-TS-DD                 PIC X(02).
           05  WK-C-TS-DD-R REDEFINES WK-C-TS-DD
                                          PIC 9(02).
           05  WK-C-TS-HH                 PIC X(02).
           05  WK-C-TS-HH-R REDEFINES WK-C-TS-HH
                                          PIC 9(02).
           05  WK-C-TS-MN                 PIC X(02).
           05  WK-C-TS-MN-R REDEFINES WK-C-TS-MN
                                          PIC 9(02).
           05  WK-C-TS-SS                 PIC X(02).
           05  WK-C-TS-SS-R REDEFINES WK-C-TS-SS
                                          PIC 9(02).
           05  WK-C-TS-STAMP              PIC 9(14) VALUE ZERO.

      * --------------------- VALUE EDIT WORK AREA ----------------------*
       01  WK-C-VALUE-EDIT-AREA.
           05  WK-C-VALUE-LEN             PIC S9(04) COMP VALUE ZERO.
           05  WK-C-VALUE-IX              PIC S9(04) COMP VALUE ZERO.
           05  WK-C-VALUE-DOT-COUNT       PIC S9(04) COMP VALUE ZERO.
           05  WK-C-VALUE-ONE-CHAR        PIC X(01).
           05  WK-C-VALUE-NUMERIC-SW      PIC X(01) VALUE "Y".
               88  WK-C-88-VALUE-NUMERIC      VALUE "Y".
           05  WK-C-VALUE-SIGN            PIC X(01) VALUE SPACE.
           05  WK-C-VALUE-UNSIGNED-TEXT   PIC X(15) VALUE SPACES.
           05  WK-C-VALUE-INT-PART        PIC X(06) JUSTIFIED RIGHT
                                          VALUE "000000".
           05  WK-C-VALUE-FRAC-PART       PIC X(02) VALUE "00".
           05  WK-C-VALUE-DIGITS          PIC X(08) VALUE ZEROS.
           05  WK-C-VALUE-DIGITS-R REDEFINES WK-C-VALUE-DIGITS
                                          PIC 9(06)V9(02).
           05  WK-C-VALUE-SIGNED          PIC S9(06)V9(02) VALUE ZERO.

      *****************
       PROCEDURE DIVISION.
      *****************
       MAIN-MODULE.
           PERFORM A001-START-PROGRAM-ROUTINE
              THRU A999-START-PROGRAM-ROUTINE-EX.
           GOBACK.

      *-----------------------------------------------------------------*
       A001-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------*
           SET UPSI-SWITCH-1 TO OFF.
           MOVE ZERO TO WK-C-LINES-READ
                        WK-C-LINES-LOADED
                        WK-C-LINES-SKIPPED.
           MOVE "N" TO WK-C-HEADER-DONE-SW.

           OPEN INPUT MEASUREMENTS-IN.
           IF WK-C-IN-NOT-FOUND
               DISPLAY "WXMIMPRT - MEASUREMENTS-IN FILE NOT FOUND"
               SET UPSI-SWITCH-1 TO ON
               GO TO A999-START-PROGRAM-ROUTINE-EX
           END-IF.
           IF NOT WK-C-IN-SUCCESSFUL
               DISPLAY "WXMIMPRT - OPEN FILE ERROR - MEASIN"
               DISPLAY "FILE STATUS IS " WK-C-IN-FILE-STATUS
               SET UPSI-SWITCH-1 TO ON
               GO TO A999-START-PROGRAM-ROUTINE-EX
           END-IF.

           OPEN EXTEND MEASUREMENT-STORE.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "WXMIMPRT - OPEN FILE ERROR - MEASTORE"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               CLOSE MEASUREMENTS-IN
               SET UPSI-SWITCH-1 TO ON
               GO TO A999-START-PROGRAM-ROUTINE-EX
           END-IF.

           PERFORM A100-READ-INPUT-LINE
              THRU A100-READ-INPUT-LINE-EX.

           IF NOT WK-C-IN-END-OF-FILE
               PERFORM A150-SKIP-HEADER-LINE
                  THRU A150-SKIP-HEADER-LINE-EX
               PERFORM A100-READ-INPUT-LINE
                  THRU A100-READ-INPUT-LINE-EX
           END-IF.

           PERFORM B100-PROCESS-ONE-LINE
              THRU B199-PROCESS-ONE-LINE-EX
                  UNTIL WK-C-IN-END-OF-FILE.

           CLOSE MEASUREMENTS-IN.
           CLOSE MEASUREMENT-STORE.

           DISPLAY "WXMIMPRT - LINES READ    : " WK-C-LINES-READ.
           DISPLAY "WXMIMPRT - LINES LOADED  : " WK-C-LINES-LOADED.
           DISPLAY "WXMIMPRT - LINES SKIPPED : " WK-C-LINES-SKIPPED.

       A999-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A100-READ-INPUT-LINE.
      *-----------------------------------------------------------------*
           READ MEASUREMENTS-IN.
           IF WK-C-IN-SUCCESSFUL
               ADD 1 TO WK-C-LINES-READ
           END-IF.
       A100-READ-INPUT-LINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A150-SKIP-HEADER-LINE.
      *-----------------------------------------------------------------*
      *    FIRST LINE OF THE FEED IS THE COLUMN HEADING ROW - ALWAYS
      *    DISCARDED, NOT COUNTED AS A DATA LINE.
      *-----------------------------------------------------------------*
           SUBTRACT 1 FROM WK-C-LINES-READ.
           MOVE "Y" TO WK-C-HEADER-DONE-SW.
       A150-SKIP-HEADER-LINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B100-PROCESS-ONE-LINE.
      *-----------------------------------------------------------------*
           MOVE "Y" TO WK-C-LINE-VALID-SW.

           PERFORM B200-SPLIT-LINE
              THRU B299-SPLIT-LINE-EX.

           IF WK-C-88-LINE-VALID
               PERFORM B300-VALIDATE-TIMESTAMP
                  THRU B399-VALIDATE-TIMESTAMP-EX
           END-IF.

           IF WK-C-88-LINE-VALID
               PERFORM B500-VALIDATE-VALUE
                  THRU B599-VALIDATE-VALUE-EX
           END-IF.

           IF WK-C-88-LINE-VALID
               PERFORM C100-APPEND-MEASUREMENT
                  THRU C199-APPEND-MEASUREMENT-EX
               PERFORM C300-CALL-THRESHOLD-CHECK
                  THRU C399-CALL-THRESHOLD-CHECK-EX
               ADD 1 TO WK-C-LINES-LOADED
           ELSE
               DISPLAY "WXMIMPRT - SKIPPING INVALID LINE : "
                       WK-C-CSV-LINE
               ADD 1 TO WK-C-LINES-SKIPPED
           END-IF.

           PERFORM A100-READ-INPUT-LINE
              THRU A100-READ-INPUT-LINE-EX.
       B199-PROCESS-ONE-LINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B200-SPLIT-LINE.
      *-----------------------------------------------------------------*
      *    SPLIT THE CSV LINE ON COMMA INTO EXACTLY FIVE FIELDS.  A
      *    SIXTH "OVERFLOW" RECEIVER CATCHES ANY EXTRA FIELD - IF IT
      *    IS NOT SPACES, OR IF ANY OF THE FIRST FIVE IS SPACES, THE
      *    LINE DOES NOT HAVE EXACTLY FIVE FIELDS AND IS REJECTED.
      *-----------------------------------------------------------------*
           MOVE SPACES TO WK-C-SPLIT-AREA.
           UNSTRING WK-C-CSV-LINE DELIMITED BY ","
               INTO WK-C-FLD-TIMESTAMP
                    WK-C-FLD-NETWORK
                    WK-C-FLD-GATEWAY
                    WK-C-FLD-SENSOR
                    WK-C-FLD-VALUE
                    WK-C-FLD-OVERFLOW.

           IF WK-C-FLD-TIMESTAMP = SPACES
              OR WK-C-FLD-NETWORK = SPACES
              OR WK-C-FLD-GATEWAY = SPACES
              OR WK-C-FLD-SENSOR = SPACES
              OR WK-C-FLD-VALUE = SPACES
              OR WK-C-FLD-OVERFLOW NOT = SPACES
               MOVE "N" TO WK-C-LINE-VALID-SW
           END-IF.
       B299-SPLIT-LINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B300-VALIDATE-TIMESTAMP.
      *-----------------------------------------------------------------*
      *    EXPECTED SOURCE FORMAT IS "YYYY-MM-DD HH:MM:SS".  SPLIT ON
      *    THE SPACE, THEN PULL THE COMPONENTS OFF FIXED POSITIONS -
      *    FASTER THAN A SECOND UNSTRING AND THE WIDTHS ARE FIXED.
      *-----------------------------------------------------------------*
           UNSTRING WK-C-FLD-TIMESTAMP DELIMITED BY " "
               INTO WK-C-TS-DATE-PART
                    WK-C-TS-TIME-PART.

           IF WK-C-TS-DATE-PART (5:1) NOT = "-"
              OR WK-C-TS-DATE-PART (8:1) NOT = "-"
              OR WK-C-TS-TIME-PART (3:1) NOT = ":"
              OR WK-C-TS-TIME-PART (6:1) NOT = ":"
               MOVE "N" TO WK-C-LINE-VALID-SW
               GO TO B399-VALIDATE-TIMESTAMP-EX
           END-IF.

           MOVE WK-C-TS-DATE-PART (1:4) TO WK-C-TS-CCYY.
           MOVE WK-C-TS-DATE-PART (6:2) TO WK-C-TS-MM.
           MOVE WK-C-TS-DATE-PART (9:2) TO WK-C-TS-DD.
           MOVE WK-C-TS-TIME-PART (1:2) TO WK-C-TS-HH.
           MOVE WK-C-TS-TIME-PART (4:2) TO WK-C-TS-MN.
           MOVE WK-C-TS-TIME-PART (7:2) TO WK-C-TS-SS.

           IF WK-C-TS-CCYY NOT NUMERIC
              OR WK-C-TS-MM   NOT NUMERIC
              OR WK-C-TS-DD   NOT NUMERIC
              OR WK-C-TS-HH   NOT NUMERIC
              OR WK-C-TS-MN   NOT NUMERIC
              OR WK-C-TS-SS   NOT NUMERIC
               MOVE "N" TO WK-C-LINE-VALID-SW
               GO TO B399-VALIDATE-TIMESTAMP-EX
           END-IF.

           IF WK-C-TS-MM-R < 1 OR WK-C-TS-MM-R > 12
              OR WK-C-TS-DD-R < 1 OR WK-C-TS-DD-R > 31
              OR WK-C-TS-HH-R > 23
              OR WK-C-TS-MN-R > 59
              OR WK-C-TS-SS-R > 59
               MOVE "N" TO WK-C-LINE-VALID-SW
               GO TO B399-VALIDATE-TIMESTAMP-EX
           END-IF.

           STRING WK-C-TS-CCYY WK-C-TS-MM WK-C-TS-DD
                  WK-C-TS-HH WK-C-TS-MN WK-C-TS-SS
               DELIMITED BY SIZE INTO WK-C-TS-STAMP.
       B399-VALIDATE-TIMESTAMP-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B500-VALIDATE-VALUE.
      *-----------------------------------------------------------------*
      *    MEASUREMENT VALUE MUST BE A SIGNED OR UNSIGNED DECIMAL
      *    NUMBER - DIGITS, AT MOST ONE DECIMAL POINT, AND AN
      *    OPTIONAL LEADING "-".  CHECKED ONE CHARACTER AT A TIME
      *    SINCE THE FIELD CAN CARRY BOTH A SIGN AND A POINT, WHICH
      *    "IS NUMERIC" ALONE CANNOT VALIDATE.
      *-----------------------------------------------------------------*
           MOVE "Y" TO WK-C-VALUE-NUMERIC-SW.
           MOVE ZERO TO WK-C-VALUE-DOT-COUNT.
           PERFORM B520-FIND-VALUE-LENGTH
              THRU B520-FIND-VALUE-LENGTH-EX.

           IF WK-C-VALUE-LEN = ZERO
               MOVE "N" TO WK-C-LINE-VALID-SW
               GO TO B599-VALIDATE-VALUE-EX
           END-IF.

           PERFORM B550-CHECK-ONE-CHARACTER
              THRU B550-CHECK-ONE-CHARACTER-EX
                  VARYING WK-C-VALUE-IX FROM 1 BY 1
                     UNTIL WK-C-VALUE-IX > WK-C-VALUE-LEN.

           IF NOT WK-C-88-VALUE-NUMERIC
              OR WK-C-VALUE-DOT-COUNT > 1
               MOVE "N" TO WK-C-LINE-VALID-SW
           END-IF.
       B599-VALIDATE-VALUE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B520-FIND-VALUE-LENGTH.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-VALUE-LEN.
           INSPECT WK-C-FLD-VALUE TALLYING WK-C-VALUE-LEN
               FOR CHARACTERS BEFORE INITIAL SPACE.
       B520-FIND-VALUE-LENGTH-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B550-CHECK-ONE-CHARACTER.
      *-----------------------------------------------------------------*
           MOVE WK-C-FLD-VALUE (WK-C-VALUE-IX:1) TO WK-C-VALUE-ONE-CHAR.
           IF WK-C-VALUE-ONE-CHAR = "."
               ADD 1 TO WK-C-VALUE-DOT-COUNT
           ELSE
               IF WK-C-VALUE-ONE-CHAR = "-" AND WK-C-VALUE-IX = 1
                   CONTINUE
               ELSE
                   IF WK-C-VALUE-ONE-CHAR NOT NUMERIC
                       MOVE "N" TO WK-C-VALUE-NUMERIC-SW
                   END-IF
               END-IF
           END-IF.
       B550-CHECK-ONE-CHARACTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C100-APPEND-MEASUREMENT.
      *-----------------------------------------------------------------*
           PERFORM C150-BUILD-NUMERIC-VALUE
              THRU C150-BUILD-NUMERIC-VALUE-EX.

           MOVE WK-C-TS-STAMP TO MEAR-TIMESTAMP.
           MOVE WK-C-FLD-NETWORK TO MEAR-NETWORK-CODE.
           MOVE WK-C-FLD-GATEWAY TO MEAR-GATEWAY-CODE.
           MOVE WK-C-FLD-SENSOR TO MEAR-SENSOR-CODE.
           MOVE WK-C-VALUE-SIGNED TO MEAR-VALUE.
           MOVE SPACES TO FILLER OF MEAR-RECORD.
           WRITE MEAR-RECORD.
       C199-APPEND-MEASUREMENT-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C150-BUILD-NUMERIC-VALUE.
      *-----------------------------------------------------------------*
      *    WK-C-FLD-VALUE HAS ALREADY BEEN EDIT-CHECKED BY B500 - IT
      *    IS AN OPTIONAL LEADING "-", DIGITS, AND AT MOST ONE ".".
      *    SPLIT OFF THE SIGN, SPLIT INTEGER AND FRACTION PARTS ON
      *    THE DECIMAL POINT, RIGHT-JUSTIFY EACH INTO A FIXED WIDTH
      *    AND BUILD THE PACKED-LOOKING 8-DIGIT STRING THAT THE
      *    PIC 9(06)V9(02) REDEFINES INTERPRETS DIRECTLY.
      *-----------------------------------------------------------------*
           MOVE SPACE TO WK-C-VALUE-SIGN.
           MOVE WK-C-FLD-VALUE TO WK-C-VALUE-UNSIGNED-TEXT.
           IF WK-C-FLD-VALUE (1:1) = "-"
               MOVE "-" TO WK-C-VALUE-SIGN
               MOVE WK-C-FLD-VALUE (2:14) TO WK-C-VALUE-UNSIGNED-TEXT
           END-IF.

           MOVE "000000" TO WK-C-VALUE-INT-PART.
           MOVE "00"     TO WK-C-VALUE-FRAC-PART.
           UNSTRING WK-C-VALUE-UNSIGNED-TEXT DELIMITED BY "."
               INTO WK-C-VALUE-INT-PART WK-C-VALUE-FRAC-PART.

           IF WK-C-VALUE-FRAC-PART (2:1) = SPACE
               MOVE "0" TO WK-C-VALUE-FRAC-PART (2:1)
           END-IF.

           INSPECT WK-C-VALUE-INT-PART REPLACING LEADING SPACE BY "0".
           MOVE WK-C-VALUE-INT-PART TO WK-C-VALUE-DIGITS (1:6).
           MOVE WK-C-VALUE-FRAC-PART TO WK-C-VALUE-DIGITS (7:2).

           MOVE WK-C-VALUE-DIGITS-R TO WK-C-VALUE-SIGNED.
           IF WK-C-VALUE-SIGN = "-"
               MULTIPLY -1 BY WK-C-VALUE-SIGNED
           END-IF.
       C150-BUILD-NUMERIC-VALUE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C300-CALL-THRESHOLD-CHECK.
      *-----------------------------------------------------------------*
           CALL "WXSENCHK" USING MEAR-RECORD.
       C399-CALL-THRESHOLD-CHECK-EX.
           EXIT.

      *-----------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------*
           SET UPSI-SWITCH-1 TO ON.
           GOBACK.

      ******************************************************************
      ***************** END OF PROGRAM SOURCE WXMIMPRT ****************
      ******************************************************************
