******************************************************************
* USRAUPB.cpybk
*
* NAME       :  USRAUPB
* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXUSRAUT CALLED
*               SUBROUTINE - CHECKS A USERNAME AGAINST USER-MASTER
*               AND RETURNS WHETHER IT IS AN EXISTING MAINTAINER.
*
* PREFIX     :  WK-C-USRAU-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1988-02-08 DHK  WGR-0030   INITIAL VERSION.
******************************************************************

 01  WK-C-USRAUPB.
     05  WK-C-USRAU-INPUT.
         10  WK-C-USRAU-USERNAME    PIC X(20).
*                        USERNAME TO AUTHORIZE - MAY BE SPACES,
*                        WHICH WXUSRAUT TREATS AS INVALID INPUT.
     05  WK-C-USRAU-OUTPUT.
         10  WK-C-USRAU-RESULT      PIC X(01).
             88  WK-C-USRAU-88-AUTHORIZED       VALUE "A".
             88  WK-C-USRAU-88-UNAUTHORIZED     VALUE "U".
             88  WK-C-USRAU-88-INVALID          VALUE "I".
         10  WK-C-USRAU-ERROR-CD    PIC X(07).
*                        "WGR0001" INVALID INPUT (SPACES USERNAME)
*                        "WGR0002" UNAUTHORIZED (NOT FOUND, OR
*                                  FOUND BUT TYPE IS VIEWER)
*                        SPACES    AUTHORIZED
