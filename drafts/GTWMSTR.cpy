******************************************************************
* GTWMSTR.cpybk
*
* NAME       :  GTWMSTR
* DESCRIPTION:  GATEWAY MASTER RECORD.  ONE RECORD PER MONITORING
*               GATEWAY.  A GATEWAY BELONGS TO A NETWORK (THE
*               NETWORK CODE TRAVELS ON THE MEASUREMENT RECORD,
*               NOT HERE - SEE MEARECD) AND OWNS ZERO OR MORE
*               CONFIGURATION PARAMETERS (SEE PRMMSTR), THE MOST
*               IMPORTANT OF WHICH DRIVE THE GATEWAY ACTIVITY
*               REPORT: EXPECTED_MEAN, EXPECTED_STD_DEV AND
*               BATTERY_CHARGE.
*
*               FILE ORGANIZATION IS SEQUENTIAL, IN ASCENDING
*               GATEWAY CODE SEQUENCE.  THIS SHOP HAS NO ISAM
*               ACCESS METHOD AVAILABLE ON THIS BOX, SO EVERY
*               PROGRAM THAT NEEDS TO LOOK UP A GATEWAY BY CODE
*               LOADS THE WHOLE FILE INTO THE GTWM-TABLE BELOW
*               AND SEARCHES IT IN STORAGE - SEE THE B100-LOAD-
*               GATEWAY-TABLE PARAGRAPH IN THE CALLING PROGRAMS.
*
* RECORD LEN :  236 BYTES (ZONED DECIMAL / DISPLAY - NO PACKED
*               FIELDS IN THIS RECORD).
*
* PREFIX     :  GTWM-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1986-11-03 RFM  WGR-0002   INITIAL VERSION - GATEWAY CODE,
*                             NAME, DESCRIPTION AND THE AUDIT
*                             QUARTET (CREATED/MODIFIED BY/AT).
* 1990-04-22 DHK  WGR-0095   ADDED THE CREATED-AT AND MODIFIED-AT
*                             REDEFINES SPLITTING THE 14-DIGIT
*                             STAMP INTO ITS CCYY/MM/DD/HH/MN/SS
*                             COMPONENTS - THE GATEWAY REPORT
*                             PROGRAM NEEDS THE PIECES, NOT JUST
*                             THE PACKED STAMP.
* 1994-07-18 DHK  WGR-0190   ADDED GTWM-88-NOT-MODIFIED SO CALLING
*                             PROGRAMS DO NOT HAVE TO HARD CODE
*                             ZEROS WHEN TESTING "NEVER MODIFIED".
* 1999-02-02 PLC  WGR-0242   Y2K REVIEW - ALL DATE/TIME FIELDS ON
*                             THIS RECORD CARRY A FULL 4-DIGIT
*                             CENTURY-AND-YEAR (GTWM-CREATED-CCYY,
*                             GTWM-MODIFIED-CCYY).  NO 2-DIGIT
*                             YEAR FIELDS EXIST ON THIS RECORD.
*                             SIGNED OFF FOR Y2K.
* 2003-05-30 TNO  WGR-0301   WIDENED GTWM-DESCRIPTION FROM 60 TO
*                             100 TO MATCH THE LONGER FREE-TEXT
*                             DESCRIPTIONS FIELD CREWS WERE ENTERING
*                             ON THE NEW HANDHELD UNITS.
******************************************************************

 01  GTWM-RECORD.
     05  GTWM-CODE                  PIC X(07).
*                        UNIQUE GATEWAY IDENTIFIER - MUST MATCH
*                        "GW_" FOLLOWED BY 4 DIGITS, E.G. GW_0001.
*                        ENFORCED ON CREATE ONLY, NOT ON UPDATE.
     05  GTWM-NAME                  PIC X(40).
*                        OPTIONAL DISPLAY NAME.
     05  GTWM-DESCRIPTION           PIC X(100).
*                        OPTIONAL FREE TEXT.
     05  GTWM-CREATED-BY            PIC X(20).
*                        USERNAME THAT CREATED THE GATEWAY.
     05  GTWM-CREATED-AT            PIC 9(14).
*                        CCYYMMDDHHMNSS CREATION STAMP.
     05  GTWM-CREATED-AT-R REDEFINES GTWM-CREATED-AT.
         10  GTWM-CREATED-CCYY      PIC 9(04).
         10  GTWM-CREATED-MM        PIC 9(02).
         10  GTWM-CREATED-DD        PIC 9(02).
         10  GTWM-CREATED-HH        PIC 9(02).
         10  GTWM-CREATED-MN        PIC 9(02).
         10  GTWM-CREATED-SS        PIC 9(02).
     05  GTWM-MODIFIED-BY           PIC X(20).
*                        USERNAME THAT LAST MODIFIED THE GATEWAY -
*                        SPACES UNTIL THE FIRST UPDATE.
     05  GTWM-MODIFIED-AT           PIC 9(14).
         88  GTWM-88-NOT-MODIFIED               VALUE ZEROS.
*                        CCYYMMDDHHMNSS LAST-MODIFIED STAMP - ZERO
*                        UNTIL THE FIRST UPDATE.
     05  GTWM-MODIFIED-AT-R REDEFINES GTWM-MODIFIED-AT.
         10  GTWM-MODIFIED-CCYY     PIC 9(04).
         10  GTWM-MODIFIED-MM       PIC 9(02).
         10  GTWM-MODIFIED-DD       PIC 9(02).
         10  GTWM-MODIFIED-HH       PIC 9(02).
         10  GTWM-MODIFIED-MN       PIC 9(02).
         10  GTWM-MODIFIED-SS       PIC 9(02).
     05  FILLER                     PIC X(35).
*                        RESERVED FOR FUTURE EXPANSION.
