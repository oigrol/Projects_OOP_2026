       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. WXGWCRT.
       AUTHOR. R F MULRONEY.
       INSTALLATION. WEATHER GATEWAY REPORTING.
       DATE-WRITTEN. 22 FEB 1988.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *
      *DESCRIPTION : CALLED PROGRAM - CREATE A NEW GATEWAY.  CHECKS
      *              THE CALLING USER IS AN AUTHORIZED MAINTAINER,
      *              VALIDATES THE GATEWAY CODE AGAINST THE "GW_"
      *              PLUS FOUR DIGITS FORMAT, CHECKS THE CODE IS NOT
      *              ALREADY ON FILE, THEN APPENDS THE NEW RECORD
      *              AND REWRITES GATEWAY-MASTER.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * WGR-0032 22/02/1988 DHK    - INITIAL VERSION.
      *-----------------------------------------------------------------
      * WGR-0151 06/09/1992 DHK    - CORRECTED THE CODE FORMAT CHECK -
      *                              IT WAS ACCEPTING "GW_" FOLLOWED BY
      *                              FEWER THAN 4 DIGITS PADDED WITH
      *                              SPACES.  NOW REQUIRES ALL 4
      *                              POSITIONS TO BE NUMERIC.
      *-----------------------------------------------------------------
      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - GTWM-CREATED-AT AND
      *                              GTWM-MODIFIED-AT CARRY A FULL
      *                              4-DIGIT CENTURY-AND-YEAR.  SIGNED
      *                              OFF, NO CODE CHANGE.
      *-----------------------------------------------------------------
      * WGR-0301 30/05/2003 TNO    - WIDENED GATEWAY DESCRIPTION FIELD
      *                              ON THE PARAMETER BLOCK TO MATCH
      *                              THE MASTER RECORD CHANGE.
      *-----------------------------------------------------------------
      * WGR-0340 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE FROM 1000
      *                              TO 5000 ENTRIES TO KEEP PACE WITH
      *                              GATEWAY GROWTH.
      *-----------------------------------------------------------------

       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           UPSI-0 IS UPSI-SWITCH-0
               ON STATUS IS U0-ON
               OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT GATEWAY-MASTER-NEW ASSIGN TO GTWMASTN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-NEW-FILE-STATUS.

       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  GATEWAY-MASTER
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GTWM-RECORD.
       01  GTWM-RECORD.
           COPY GTWMSTR.

       FD  GATEWAY-MASTER-NEW
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GTWM-NEW-RECORD.
       01  GTWM-NEW-RECORD               PIC X(236).

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                     PIC X(24) VALUE
           "** PROGRAM WXGWCRT   **".

      * ------------------ PROGRAM WORKING STORAGE --------------------*
       COPY WGFILST.
       COPY WGCOMWK.

       01  WK-C-NEW-FILE-STATUS-AREA.
           05  WK-C-NEW-FILE-STATUS       PIC X(02).

      * ------------- PARAMETER BLOCK FOR CALL TO WXUSRAUT -------------*
       COPY USRAUPB.

       01  WK-C-SUBSCRIPTS.
           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.

       01  WK-C-GTWM-TABLE.
           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
               10  WK-C-GTWM-T-RECORD     PIC X(236).
               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
                   15  WK-C-GTWM-T-CODE   PIC X(07).
                   15  FILLER             PIC X(229).

      * -------------- GATEWAY CODE FORMAT CHECK AREA ------------------*
       01  WK-C-CODE-CHECK.
           05  WK-C-CODE-PREFIX           PIC X(03).
           05  WK-C-CODE-DIGITS           PIC X(04).
           05  WK-C-CODE-DIGITS-R REDEFINES WK-C-CODE-DIGITS
                                          PIC 9(04).
           05  WK-C-CODE-VALID            PIC X(01) VALUE "N".
               88  WK-C-88-CODE-VALID         VALUE "Y".

      *****************
       LINKAGE SECTION.
      *****************
       COPY GWCRTPB.

       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-GWCRTPB.
      ********************************************
       MAIN-MODULE.
           MOVE SPACES TO WK-C-GWCRT-ERROR-CD.

           IF WK-C-GWCRT-CODE = SPACES
              OR WK-C-GWCRT-USERNAME = SPACES
               MOVE "WGR0001" TO WK-C-GWCRT-ERROR-CD
               GO TO Z999-END-PROGRAM.

           MOVE WK-C-GWCRT-USERNAME TO WK-C-USRAU-USERNAME.
           CALL "WXUSRAUT" USING WK-C-USRAUPB.
           IF NOT WK-C-USRAU-88-AUTHORIZED
               MOVE "WGR0002" TO WK-C-GWCRT-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM A200-VALIDATE-CODE-FORMAT
              THRU A299-VALIDATE-CODE-FORMAT-EX.
           IF NOT WK-C-88-CODE-VALID
               MOVE "WGR0005" TO WK-C-GWCRT-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM A100-LOAD-GATEWAY-TABLE
              THRU A199-LOAD-GATEWAY-TABLE-EX.

           PERFORM A300-CHECK-DUPLICATE
              THRU A399-CHECK-DUPLICATE-EX.
           IF WK-C-GTWM-FOUND-IX NOT = ZERO
               MOVE "WGR0004" TO WK-C-GWCRT-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM B100-APPEND-NEW-GATEWAY
              THRU B199-APPEND-NEW-GATEWAY-EX.

           PERFORM C100-REWRITE-GATEWAY-MASTER
              THRU C199-REWRITE-GATEWAY-MASTER-EX.

           MOVE SPACES TO WK-C-GWCRT-ERROR-CD.
           GO TO Z999-END-PROGRAM.

      *-----------------------------------------------------------------*
       A200-VALIDATE-CODE-FORMAT.
      *-----------------------------------------------------------------*
           MOVE "N" TO WK-C-CODE-VALID.
           MOVE WK-C-GWCRT-CODE (1:3) TO WK-C-CODE-PREFIX.
           MOVE WK-C-GWCRT-CODE (4:4) TO WK-C-CODE-DIGITS.
           IF WK-C-CODE-PREFIX = "GW_"
              AND WK-C-CODE-DIGITS IS NUMERIC
               MOVE "Y" TO WK-C-CODE-VALID.
       A299-VALIDATE-CODE-FORMAT-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A100-LOAD-GATEWAY-TABLE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-COUNT.
           OPEN INPUT GATEWAY-MASTER.
           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
               DISPLAY "WXGWCRT - OPEN FILE ERROR - GTWMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO A199-LOAD-GATEWAY-TABLE-EX.

           PERFORM A150-READ-GATEWAY-MASTER
              THRU A150-READ-GATEWAY-MASTER-EX.

           PERFORM A160-STORE-GATEWAY-ENTRY
              THRU A160-STORE-GATEWAY-ENTRY-EX
                  UNTIL WK-C-END-OF-FILE
                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.

           CLOSE GATEWAY-MASTER.

       A199-LOAD-GATEWAY-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A150-READ-GATEWAY-MASTER.
      *-----------------------------------------------------------------*
           READ GATEWAY-MASTER.
       A150-READ-GATEWAY-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A160-STORE-GATEWAY-ENTRY.
      *-----------------------------------------------------------------*
           ADD 1 TO WK-C-GTWM-COUNT.
           MOVE GTWM-RECORD TO
               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
           PERFORM A150-READ-GATEWAY-MASTER
              THRU A150-READ-GATEWAY-MASTER-EX.
       A160-STORE-GATEWAY-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A300-CHECK-DUPLICATE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
           PERFORM VARYING WK-C-GTWM-IX FROM 1 BY 1
                   UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
                      OR WK-C-GTWM-FOUND-IX NOT = ZERO
               IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) = WK-C-GWCRT-CODE
                   MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
               END-IF
           END-PERFORM.
       A399-CHECK-DUPLICATE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B100-APPEND-NEW-GATEWAY.
      *-----------------------------------------------------------------*
           ADD 1 TO WK-C-GTWM-COUNT.
           MOVE SPACES TO WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
           MOVE WK-C-GWCRT-CODE TO GTWM-CODE.
           MOVE WK-C-GWCRT-NAME TO GTWM-NAME.
           MOVE WK-C-GWCRT-DESCRIPTION TO GTWM-DESCRIPTION.
           MOVE WK-C-GWCRT-USERNAME TO GTWM-CREATED-BY.
           MOVE WK-C-TODAY-STAMP TO GTWM-CREATED-AT.
           MOVE SPACES TO GTWM-MODIFIED-BY.
           MOVE ZERO TO GTWM-MODIFIED-AT.
           MOVE GTWM-RECORD TO WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
       B199-APPEND-NEW-GATEWAY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C100-REWRITE-GATEWAY-MASTER.
      *-----------------------------------------------------------------*
           OPEN OUTPUT GATEWAY-MASTER-NEW.
           PERFORM C150-WRITE-NEW-ENTRY
              THRU C150-WRITE-NEW-ENTRY-EX
                  VARYING WK-C-GTWM-IX FROM 1 BY 1
                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
           CLOSE GATEWAY-MASTER-NEW.
       C199-REWRITE-GATEWAY-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C150-WRITE-NEW-ENTRY.
      *-----------------------------------------------------------------*
           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO GTWM-NEW-RECORD.
           WRITE GTWM-NEW-RECORD.
       C150-WRITE-NEW-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       Z999-END-PROGRAM.
      *-----------------------------------------------------------------*
           EXIT PROGRAM.

      ******************************************************************
      ***************** END OF PROGRAM SOURCE WXGWCRT *****************
      ******************************************************************
