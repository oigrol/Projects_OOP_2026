******************************************************************
* GWUPDPB.cpybk
*
* NAME       :  GWUPDPB
* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXGWUPD CALLED
*               PROGRAM - UPDATE GATEWAY.
*
* PREFIX     :  WK-C-GWUPD-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1988-03-01 DHK  WGR-0033   INITIAL VERSION.
******************************************************************

 01  WK-C-GWUPDPB.
     05  WK-C-GWUPD-INPUT.
         10  WK-C-GWUPD-CODE        PIC X(07).
         10  WK-C-GWUPD-NAME        PIC X(40).
         10  WK-C-GWUPD-DESCRIPTION PIC X(100).
         10  WK-C-GWUPD-USERNAME    PIC X(20).
     05  WK-C-GWUPD-OUTPUT.
         10  WK-C-GWUPD-ERROR-CD    PIC X(07).
             88  WK-C-GWUPD-88-OK               VALUE SPACES.
*                        "WGR0001" INVALID INPUT (CODE OR USERNAME
*                                  BLANK)
*                        "WGR0002" UNAUTHORIZED
*                        "WGR0003" GATEWAY NOT FOUND
*                        SPACES    GATEWAY UPDATED
