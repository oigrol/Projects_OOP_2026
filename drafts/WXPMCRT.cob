       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. WXPMCRT.
       AUTHOR. D H KWAN.
       INSTALLATION. WEATHER GATEWAY REPORTING.
       DATE-WRITTEN. 16 MAR 1988.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *
      *DESCRIPTION : CALLED PROGRAM - CREATE A NEW CONFIGURATION
      *              PARAMETER ON AN EXISTING GATEWAY.  CHECKS THE
      *              CALLING USER IS AN AUTHORIZED MAINTAINER, LOOKS
      *              UP THE OWNING GATEWAY, CHECKS THE PARAMETER
      *              CODE IS NOT ALREADY USED ON THAT GATEWAY, THEN
      *              APPENDS THE NEW PARAMETER RECORD AND STAMPS THE
      *              OWNING GATEWAY'S MODIFIED-BY/MODIFIED-AT PAIR.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * WGR-0035 16/03/1988 DHK    - INITIAL VERSION.
      *-----------------------------------------------------------------
      * WGR-0150 05/08/1992 DHK    - CHANGED PRMM-VALUE ON THE NEW
      *                              RECORD TO COMP-3 TO MATCH THE
      *                              REVISED PRMMSTR LAYOUT.
      *-----------------------------------------------------------------
      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - THIS PROGRAM ONLY
      *                              STAMPS THE OWNING GATEWAY'S
      *                              MODIFIED-AT, WHICH IS A FULL
      *                              4-DIGIT CENTURY-AND-YEAR FIELD.
      *                              SIGNED OFF, NO CODE CHANGE.
      *-----------------------------------------------------------------
      * WGR-0340 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE AND
      *                              WK-C-PRMM-TABLE FROM 1000 TO 5000
      *                              ENTRIES TO MATCH WXGWCRT.
      *-----------------------------------------------------------------

       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           UPSI-0 IS UPSI-SWITCH-0
               ON STATUS IS U0-ON
               OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT GATEWAY-MASTER-NEW ASSIGN TO GTWMASTN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-NEW-FILE-STATUS.
           SELECT PARAMETER-MASTER ASSIGN TO PRMMAST
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-PRM-FILE-STATUS.
           SELECT PARAMETER-MASTER-NEW ASSIGN TO PRMMASTN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-PRM-NEW-FILE-STATUS.

       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  GATEWAY-MASTER
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GTWM-RECORD.
       01  GTWM-RECORD.
           COPY GTWMSTR.

       FD  GATEWAY-MASTER-NEW
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GTWM-NEW-RECORD.
       01  GTWM-NEW-RECORD               PIC X(236).

       FD  PARAMETER-MASTER
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS PRMM-RECORD.
       01  PRMM-RECORD.
           COPY PRMMSTR.

       FD  PARAMETER-MASTER-NEW
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS PRMM-NEW-RECORD.
       01  PRMM-NEW-RECORD                PIC X(204).

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                     PIC X(24) VALUE
           "** PROGRAM WXPMCRT   **".

      * ------------------ PROGRAM WORKING STORAGE --------------------*
       COPY WGFILST.
       COPY WGCOMWK.

       01  WK-C-NEW-FILE-STATUS-AREA.
           05  WK-C-NEW-FILE-STATUS       PIC X(02).
       01  WK-C-PRM-FILE-STATUS-AREA.
           05  WK-C-PRM-FILE-STATUS       PIC X(02).
               88  WK-C-PRM-SUCCESSFUL        VALUE "00".
               88  WK-C-PRM-END-OF-FILE       VALUE "10".
       01  WK-C-PRM-NEW-FILE-STATUS-AREA.
           05  WK-C-PRM-NEW-FILE-STATUS   PIC X(02).

      * ------------- PARAMETER BLOCK FOR CALL TO WXUSRAUT -------------*
       COPY USRAUPB.

       01  WK-C-SUBSCRIPTS.
           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
           05  WK-C-PRMM-MAX              PIC S9(04) COMP VALUE 5000.
           05  WK-C-PRMM-COUNT            PIC S9(04) COMP VALUE ZERO.
           05  WK-C-PRMM-IX               PIC S9(04) COMP VALUE ZERO.
           05  WK-C-PRMM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.

       01  WK-C-GTWM-TABLE.
           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
               10  WK-C-GTWM-T-RECORD     PIC X(236).
               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
                   15  WK-C-GTWM-T-CODE   PIC X(07).
                   15  FILLER             PIC X(229).

       01  WK-C-PRMM-TABLE.
           05  WK-C-PRMM-ENTRY OCCURS 5000 TIMES.
               10  WK-C-PRMM-T-RECORD     PIC X(204).
               10  WK-C-PRMM-T-RECORD-R REDEFINES WK-C-PRMM-T-RECORD.
                   15  WK-C-PRMM-T-GTW-CODE PIC X(07).
                   15  WK-C-PRMM-T-CODE     PIC X(30).
                   15  FILLER               PIC X(167).

      *****************
       LINKAGE SECTION.
      *****************
       COPY PMCRTPB.

       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-PMCRTPB.
      ********************************************
       MAIN-MODULE.
           MOVE SPACES TO WK-C-PMCRT-ERROR-CD.

           IF WK-C-PMCRT-GATEWAY-CODE = SPACES
              OR WK-C-PMCRT-CODE = SPACES
              OR WK-C-PMCRT-USERNAME = SPACES
               MOVE "WGR0001" TO WK-C-PMCRT-ERROR-CD
               GO TO Z999-END-PROGRAM.

           MOVE WK-C-PMCRT-USERNAME TO WK-C-USRAU-USERNAME.
           CALL "WXUSRAUT" USING WK-C-USRAUPB.
           IF NOT WK-C-USRAU-88-AUTHORIZED
               MOVE "WGR0002" TO WK-C-PMCRT-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM A100-LOAD-GATEWAY-TABLE
              THRU A199-LOAD-GATEWAY-TABLE-EX.
           PERFORM A300-FIND-GATEWAY
              THRU A399-FIND-GATEWAY-EX.
           IF WK-C-GTWM-FOUND-IX = ZERO
               MOVE "WGR0003" TO WK-C-PMCRT-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM A500-LOAD-PARAMETER-TABLE
              THRU A599-LOAD-PARAMETER-TABLE-EX.
           PERFORM A700-CHECK-DUPLICATE
              THRU A799-CHECK-DUPLICATE-EX.
           IF WK-C-PRMM-FOUND-IX NOT = ZERO
               MOVE "WGR0004" TO WK-C-PMCRT-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM B100-APPEND-NEW-PARAMETER
              THRU B199-APPEND-NEW-PARAMETER-EX.

           PERFORM B300-STAMP-GATEWAY-MODIFIED
              THRU B399-STAMP-GATEWAY-MODIFIED-EX.

           PERFORM C100-REWRITE-GATEWAY-MASTER
              THRU C199-REWRITE-GATEWAY-MASTER-EX.
           PERFORM C300-REWRITE-PARAMETER-MASTER
              THRU C399-REWRITE-PARAMETER-MASTER-EX.

           MOVE SPACES TO WK-C-PMCRT-ERROR-CD.
           GO TO Z999-END-PROGRAM.

      *-----------------------------------------------------------------*
       A100-LOAD-GATEWAY-TABLE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-COUNT.
           OPEN INPUT GATEWAY-MASTER.
           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
               DISPLAY "WXPMCRT - OPEN FILE ERROR - GTWMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO A199-LOAD-GATEWAY-TABLE-EX.
           PERFORM A150-READ-GATEWAY-MASTER
              THRU A150-READ-GATEWAY-MASTER-EX.
           PERFORM A160-STORE-GATEWAY-ENTRY
              THRU A160-STORE-GATEWAY-ENTRY-EX
                  UNTIL WK-C-END-OF-FILE
                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.
           CLOSE GATEWAY-MASTER.
       A199-LOAD-GATEWAY-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A150-READ-GATEWAY-MASTER.
      *-----------------------------------------------------------------*
           READ GATEWAY-MASTER.
       A150-READ-GATEWAY-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A160-STORE-GATEWAY-ENTRY.
      *-----------------------------------------------------------------*
           ADD 1 TO WK-C-GTWM-COUNT.
           MOVE GTWM-RECORD TO
               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
           PERFORM A150-READ-GATEWAY-MASTER
              THRU A150-READ-GATEWAY-MASTER-EX.
       A160-STORE-GATEWAY-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A300-FIND-GATEWAY.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
           PERFORM VARYING WK-C-GTWM-IX FROM 1 BY 1
                   UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
                      OR WK-C-GTWM-FOUND-IX NOT = ZERO
               IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) =
                     WK-C-PMCRT-GATEWAY-CODE
                   MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
               END-IF
           END-PERFORM.
       A399-FIND-GATEWAY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A500-LOAD-PARAMETER-TABLE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-PRMM-COUNT.
           OPEN INPUT PARAMETER-MASTER.
           IF NOT WK-C-PRM-SUCCESSFUL AND NOT WK-C-PRM-END-OF-FILE
               DISPLAY "WXPMCRT - OPEN FILE ERROR - PRMMAST"
               DISPLAY "FILE STATUS IS " WK-C-PRM-FILE-STATUS
               GO TO A599-LOAD-PARAMETER-TABLE-EX.
           PERFORM A550-READ-PARAMETER-MASTER
              THRU A550-READ-PARAMETER-MASTER-EX.
           PERFORM A560-STORE-PARAMETER-ENTRY
              THRU A560-STORE-PARAMETER-ENTRY-EX
                  UNTIL WK-C-PRM-END-OF-FILE
                     OR WK-C-PRMM-COUNT >= WK-C-PRMM-MAX.
           CLOSE PARAMETER-MASTER.
       A599-LOAD-PARAMETER-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A550-READ-PARAMETER-MASTER.
      *-----------------------------------------------------------------*
           READ PARAMETER-MASTER.
       A550-READ-PARAMETER-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A560-STORE-PARAMETER-ENTRY.
      *-----------------------------------------------------------------*
           ADD 1 TO WK-C-PRMM-COUNT.
           MOVE PRMM-RECORD TO
               WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
           PERFORM A550-READ-PARAMETER-MASTER
              THRU A550-READ-PARAMETER-MASTER-EX.
       A560-STORE-PARAMETER-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A700-CHECK-DUPLICATE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-PRMM-FOUND-IX.
           PERFORM VARYING WK-C-PRMM-IX FROM 1 BY 1
                   UNTIL WK-C-PRMM-IX > WK-C-PRMM-COUNT
                      OR WK-C-PRMM-FOUND-IX NOT = ZERO
               IF WK-C-PRMM-T-GTW-CODE (WK-C-PRMM-IX) =
                     WK-C-PMCRT-GATEWAY-CODE
                  AND WK-C-PRMM-T-CODE (WK-C-PRMM-IX) =
                     WK-C-PMCRT-CODE
                   MOVE WK-C-PRMM-IX TO WK-C-PRMM-FOUND-IX
               END-IF
           END-PERFORM.
       A799-CHECK-DUPLICATE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B100-APPEND-NEW-PARAMETER.
      *-----------------------------------------------------------------*
           ADD 1 TO WK-C-PRMM-COUNT.
           MOVE SPACES TO WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
           MOVE WK-C-PMCRT-GATEWAY-CODE TO PRMM-GATEWAY-CODE.
           MOVE WK-C-PMCRT-CODE        TO PRMM-CODE.
           MOVE WK-C-PMCRT-NAME        TO PRMM-NAME.
           MOVE WK-C-PMCRT-DESCRIPTION TO PRMM-DESCRIPTION.
           MOVE WK-C-PMCRT-VALUE       TO PRMM-VALUE.
           MOVE PRMM-RECORD TO WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
       B199-APPEND-NEW-PARAMETER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B300-STAMP-GATEWAY-MODIFIED.
      *-----------------------------------------------------------------*
           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-FOUND-IX) TO GTWM-RECORD.
           MOVE WK-C-PMCRT-USERNAME TO GTWM-MODIFIED-BY.
           MOVE WK-C-TODAY-STAMP TO GTWM-MODIFIED-AT.
           MOVE GTWM-RECORD TO
               WK-C-GTWM-T-RECORD (WK-C-GTWM-FOUND-IX).
       B399-STAMP-GATEWAY-MODIFIED-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C100-REWRITE-GATEWAY-MASTER.
      *-----------------------------------------------------------------*
           OPEN OUTPUT GATEWAY-MASTER-NEW.
           PERFORM C150-WRITE-NEW-GATEWAY
              THRU C150-WRITE-NEW-GATEWAY-EX
                  VARYING WK-C-GTWM-IX FROM 1 BY 1
                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
           CLOSE GATEWAY-MASTER-NEW.
       C199-REWRITE-GATEWAY-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C150-WRITE-NEW-GATEWAY.
      *-----------------------------------------------------------------*
           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO GTWM-NEW-RECORD.
           WRITE GTWM-NEW-RECORD.
       C150-WRITE-NEW-GATEWAY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C300-REWRITE-PARAMETER-MASTER.
      *-----------------------------------------------------------------*
           OPEN OUTPUT PARAMETER-MASTER-NEW.
           PERFORM C350-WRITE-NEW-PARAMETER
              THRU C350-WRITE-NEW-PARAMETER-EX
                  VARYING WK-C-PRMM-IX FROM 1 BY 1
                     UNTIL WK-C-PRMM-IX > WK-C-PRMM-COUNT.
           CLOSE PARAMETER-MASTER-NEW.
       C399-REWRITE-PARAMETER-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C350-WRITE-NEW-PARAMETER.
      *-----------------------------------------------------------------*
           MOVE WK-C-PRMM-T-RECORD (WK-C-PRMM-IX) TO PRMM-NEW-RECORD.
           WRITE PRMM-NEW-RECORD.
       C350-WRITE-NEW-PARAMETER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       Z999-END-PROGRAM.
      *-----------------------------------------------------------------*
           EXIT PROGRAM.

      ******************************************************************
      ***************** END OF PROGRAM SOURCE WXPMCRT *****************
      ******************************************************************
