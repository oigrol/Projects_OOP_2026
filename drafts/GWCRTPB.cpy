******************************************************************
* GWCRTPB.cpybk
*
* NAME       :  GWCRTPB
* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXGWCRT CALLED
*               PROGRAM - CREATE GATEWAY.
*
* PREFIX     :  WK-C-GWCRT-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1988-02-22 DHK  WGR-0032   INITIAL VERSION.
******************************************************************

 01  WK-C-GWCRTPB.
     05  WK-C-GWCRT-INPUT.
         10  WK-C-GWCRT-CODE        PIC X(07).
         10  WK-C-GWCRT-NAME        PIC X(40).
         10  WK-C-GWCRT-DESCRIPTION PIC X(100).
         10  WK-C-GWCRT-USERNAME    PIC X(20).
     05  WK-C-GWCRT-OUTPUT.
         10  WK-C-GWCRT-ERROR-CD    PIC X(07).
             88  WK-C-GWCRT-88-OK               VALUE SPACES.
*                        "WGR0001" INVALID INPUT (CODE OR USERNAME
*                                  BLANK)
*                        "WGR0002" UNAUTHORIZED
*                        "WGR0005" CODE FORMAT INVALID
*                        "WGR0004" DUPLICATE CODE
*                        SPACES    GATEWAY CREATED
