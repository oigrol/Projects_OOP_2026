******************************************************************
* WGCOMWK.cpybk
*
* NAME     :  WGCOMWK
* PURPOSE  :  COMMON WORKING STORAGE FOR THE WEATHER GATEWAY
*             REPORTING JOB STREAM - TODAY'S DATE/TIME (FOR
*             STAMPING CREATED-AT / MODIFIED-AT) AND A SHARED
*             RETURN-CODE AREA USED WHEN A CALLED SUBPROGRAM
*             REPORTS BACK TO ITS CALLER.
*
* PREFIX   :  WK-C-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1987-06-09 RFM  WGR-0001   INITIAL VERSION.
* 1993-09-21 DHK  WGR-0177   ADDED WK-C-RETURN-CODE FOR USE BY THE
*                             GATEWAY AND PARAMETER MAINTENANCE
*                             PROGRAMS WHEN CALLING WXUSRAUT.
* 1999-01-08 PLC  WGR-0241   Y2K REVIEW - WK-C-TODAY-CCYY IS A
*                             FULL FOUR-DIGIT CENTURY-AND-YEAR
*                             FIELD ALREADY.  NO CHANGE REQUIRED.
******************************************************************

 01  WK-C-COMMON-WORK.
     05  WK-C-TODAY-DATE.
         10  WK-C-TODAY-CCYY        PIC 9(04).
         10  WK-C-TODAY-MM          PIC 9(02).
         10  WK-C-TODAY-DD          PIC 9(02).
     05  WK-C-TODAY-TIME.
         10  WK-C-TODAY-HH          PIC 9(02).
         10  WK-C-TODAY-MN          PIC 9(02).
         10  WK-C-TODAY-SS          PIC 9(02).
     05  WK-C-TODAY-STAMP           PIC 9(14).
     05  WK-C-RETURN-CODE           PIC X(07)  VALUE SPACES.
         88  WK-C-RC-OK                        VALUE "WGR0000".
         88  WK-C-RC-INVALID-INPUT              VALUE "WGR0001".
         88  WK-C-RC-UNAUTHORIZED                VALUE "WGR0002".
         88  WK-C-RC-NOT-FOUND                  VALUE "WGR0003".
         88  WK-C-RC-DUPLICATE                  VALUE "WGR0004".
     05  FILLER                     PIC X(20).
