******************************************************************
* GWRPTLN.cpybk
*
* NAME       :  GWRPTLN
* DESCRIPTION:  OUTPUT OF THE GATEWAY REPORT PROGRAM (WXGWRPT) -
*               THE WORKING-STORAGE RESULT AREA BUILT BY THE
*               READ/PROCESS PASS OVER MEASUREMENT-STORE, AND THE
*               PRINT LINES USED TO RENDER IT ON GATEWAY-REPORT-OUT.
*
*               THE SENSOR-LIST TABLES (MOST-ACTIVE, LEAST-ACTIVE,
*               LOAD-RATIO, OUTLIER) ARE FIXED AT 200 ENTRIES - A
*               GATEWAY WITH MORE THAN 200 DISTINCT SENSORS IN ONE
*               REPORT WINDOW IS NOT EXPECTED ON THIS NETWORK.  THE
*               xxxx-COUNT FIELD ALONGSIDE EACH TABLE SAYS HOW MANY
*               OF THE 200 SLOTS ARE ACTUALLY IN USE.
*
* PREFIX     :  GWRP-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1987-07-20 RFM  WGR-0006   INITIAL VERSION - CODE, DATE WINDOW,
*                             COUNT, BATTERY CHARGE.
* 1987-09-02 RFM  WGR-0011   ADDED MOST/LEAST-ACTIVE-SENSOR TABLES.
* 1988-01-15 DHK  WGR-0040   ADDED SENSOR LOAD RATIO TABLE.
* 1988-03-09 DHK  WGR-0048   ADDED OUTLIER SENSOR TABLE AND THE
*                             20-BUCKET INTER-ARRIVAL HISTOGRAM.
* 1990-10-11 DHK  WGR-0105   ADDED THE PRINT LINE LAYOUTS SO THE
*                             REPORT CAN BE RENDERED ON A PRINTER
*                             INSTEAD OF JUST HELD IN STORAGE.
* 1999-02-03 PLC  WGR-0242   Y2K REVIEW - GWRP-START-DATE AND
*                             GWRP-END-DATE ARE ECHOED INPUT TEXT
*                             (CCYY-MM-DD HH:MM:SS), ALREADY FULL
*                             CENTURY.  HISTOGRAM FIELDS ARE A
*                             DURATION IN SECONDS, NOT A DATE.
*                             SIGNED OFF.
******************************************************************

 01  GWRP-RECORD.
     05  GWRP-CODE                  PIC X(07).
*                        GATEWAY CODE THE REPORT WAS BUILT FOR.
     05  GWRP-START-DATE            PIC X(19).
*                        ECHOED INPUT LOWER BOUND - MAY BE SPACES.
     05  GWRP-END-DATE              PIC X(19).
*                        ECHOED INPUT UPPER BOUND - MAY BE SPACES.
     05  GWRP-NUMBER-OF-MEAS        PIC 9(09).
*                        COUNT OF MEASUREMENTS CONSIDERED.
     05  GWRP-MOST-ACTIVE-COUNT     PIC S9(04) COMP.
     05  GWRP-MOST-ACTIVE-TAB OCCURS 200 TIMES
                                    PIC X(10).
*                        SENSOR CODES SHARING THE MAX COUNT.
     05  GWRP-LEAST-ACTIVE-COUNT    PIC S9(04) COMP.
     05  GWRP-LEAST-ACTIVE-TAB OCCURS 200 TIMES
                                    PIC X(10).
*                        SENSOR CODES SHARING THE MIN COUNT.
     05  GWRP-LOAD-RATIO-COUNT      PIC S9(04) COMP.
     05  GWRP-LOAD-RATIO-TAB OCCURS 200 TIMES.
         10  GWRP-LR-SENSOR-CODE    PIC X(10).
         10  GWRP-LR-RATIO          PIC S9(01)V9(06) COMP-3.
*                        PER-SENSOR SHARE OF THE GATEWAY TOTAL,
*                        6 DECIMAL PLACES, COMPUTE ... ROUNDED.
     05  GWRP-OUTLIER-COUNT         PIC S9(04) COMP.
     05  GWRP-OUTLIER-TAB OCCURS 200 TIMES
                                    PIC X(10).
*                        SENSORS WHOSE MEAN IS >= 2 STD DEV FROM
*                        THE EXPECTED MEAN.
     05  GWRP-BATTERY-CHARGE-PCT    PIC S9(03)V9(04) COMP-3.
*                        CURRENT BATTERY_CHARGE PARAMETER VALUE,
*                        ZERO IF NOT CONFIGURED.
     05  GWRP-HISTOGRAM-TAB OCCURS 20 TIMES.
         10  GWRP-HIST-BUCKET-START PIC 9(09).
         10  GWRP-HIST-BUCKET-END   PIC 9(09).
         10  GWRP-HIST-COUNT        PIC 9(09).
*                        INTER-ARRIVAL TIME BUCKETS, IN WHOLE
*                        SECONDS, ALWAYS 20 OF THEM, ASCENDING.
     05  FILLER                     PIC X(50).
*                        RESERVED FOR FUTURE EXPANSION.

******************************************************************
* PRINT LINE LAYOUTS FOR GATEWAY-REPORT-OUT.
******************************************************************

 01  GWRP-PRINT-HEADING-1.
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(20)
         VALUE "WEATHER GATEWAY REPORT".
     05  FILLER                     PIC X(10) VALUE SPACES.
     05  HL1-GATEWAY-CODE           PIC X(07).
     05  FILLER                     PIC X(92) VALUE SPACES.

 01  GWRP-PRINT-HEADING-2.
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(12) VALUE "PERIOD FROM ".
     05  HL2-START-DATE             PIC X(19).
     05  FILLER                     PIC X(04) VALUE " TO ".
     05  HL2-END-DATE               PIC X(19).
     05  FILLER                     PIC X(75) VALUE SPACES.

 01  GWRP-PRINT-DETAIL-SENSOR.
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  DL-SENSOR-ROLE             PIC X(14).
*                        "MOST ACTIVE  ", "LEAST ACTIVE ",
*                        "LOAD RATIO   " OR "OUTLIER      ".
     05  DL-SENSOR-CODE             PIC X(10).
     05  FILLER                     PIC X(03) VALUE SPACES.
     05  DL-SENSOR-RATIO            PIC Z.999999.
     05  FILLER                     PIC X(99) VALUE SPACES.

 01  GWRP-PRINT-DETAIL-HIST.
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(08) VALUE "BUCKET  ".
     05  DL-HIST-BUCKET-NO          PIC Z9.
     05  FILLER                     PIC X(03) VALUE SPACES.
     05  DL-HIST-START              PIC ZZZZZZZZ9.
     05  FILLER                     PIC X(04) VALUE " TO ".
     05  DL-HIST-END                PIC ZZZZZZZZ9.
     05  FILLER                     PIC X(05) VALUE " CNT ".
     05  DL-HIST-COUNT              PIC ZZZZZZZZ9.
     05  FILLER                     PIC X(80) VALUE SPACES.

 01  GWRP-PRINT-DETAIL-BATTERY.
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(20)
         VALUE "BATTERY CHARGE PCT  ".
     05  DL-BATTERY-PCT             PIC ZZZ.9999.
     05  FILLER                     PIC X(96) VALUE SPACES.

 01  GWRP-PRINT-TOTAL.
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(28)
         VALUE "** TOTAL MEASUREMENTS READ ".
     05  TL-NUMBER-OF-MEAS          PIC ZZZZZZZZ9.
     05  FILLER                     PIC X(88) VALUE SPACES.
