       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. WXGWDEL.
       AUTHOR. D H KWAN.
       INSTALLATION. WEATHER GATEWAY REPORTING.
       DATE-WRITTEN. 09 MAR 1988.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *
      *DESCRIPTION : CALLED PROGRAM - DELETE A GATEWAY.  CHECKS THE
      *              CALLING USER IS AN AUTHORIZED MAINTAINER, LOOKS
      *              UP THE GATEWAY BY CODE, REMOVES IT FROM THE
      *              IN-STORAGE TABLE AND REWRITES GATEWAY-MASTER
      *              WITHOUT IT.
      *
      *              NOTE - PARAMETER RECORDS BELONGING TO A DELETED
      *              GATEWAY ARE LEFT ON PARAMETER-MASTER.  THE SPEC
      *              FOR THIS JOB STREAM DOES NOT CALL FOR CASCADING
      *              THE DELETE, SO WE DO NOT.  (SEE WGR-0200 BELOW.)
      *
      *              DOWNSTREAM NOTIFICATION OF THE DELETE (PAGING THE
      *              OPS DESK) IS HANDLED OUTSIDE THIS JOB STREAM BY
      *              THE ON-LINE ALERTING SUBSYSTEM - NOT BY THIS
      *              PROGRAM.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * WGR-0034 09/03/1988 DHK    - INITIAL VERSION.
      *-----------------------------------------------------------------
      * WGR-0200 11/02/1995 DHK    - CONFIRMED WITH OPERATIONS THAT
      *                              ORPHANED PARAMETER RECORDS ARE
      *                              NOT TO BE CASCADED OFF ON DELETE -
      *                              LEFT AS DOCUMENTED BEHAVIOUR.
      *-----------------------------------------------------------------
      * WGR-0242 02/02/1999 PLC    - Y2K REVIEW - THIS PROGRAM HOLDS NO
      *                              DATE FIELDS OF ITS OWN.  SIGNED
      *                              OFF, NO CODE CHANGE.
      *-----------------------------------------------------------------
      * WGR-0340 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE FROM 1000
      *                              TO 5000 ENTRIES TO MATCH WXGWCRT.
      *-----------------------------------------------------------------

       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           UPSI-0 IS UPSI-SWITCH-0
               ON STATUS IS U0-ON
               OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT GATEWAY-MASTER-NEW ASSIGN TO GTWMASTN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-NEW-FILE-STATUS.

       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  GATEWAY-MASTER
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GTWM-RECORD.
       01  GTWM-RECORD.
           COPY GTWMSTR.

       FD  GATEWAY-MASTER-NEW
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GTWM-NEW-RECORD.
       01  GTWM-NEW-RECORD               PIC X(236).

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                     PIC X(24) VALUE
           "** PROGRAM WXGWDEL   **".

      * ------------------ PROGRAM WORKING STORAGE --------------------*
       COPY WGFILST.
       COPY WGCOMWK.

       01  WK-C-NEW-FILE-STATUS-AREA.
           05  WK-C-NEW-FILE-STATUS       PIC X(02).

      * ------------- PARAMETER BLOCK FOR CALL TO WXUSRAUT -------------*
       COPY USRAUPB.

       01  WK-C-SUBSCRIPTS.
           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-OUT-COUNT        PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.

       01  WK-C-GTWM-TABLE.
           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
               10  WK-C-GTWM-T-RECORD     PIC X(236).
               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
                   15  WK-C-GTWM-T-CODE   PIC X(07).
                   15  FILLER             PIC X(229).

      *****************
       LINKAGE SECTION.
      *****************
       COPY GWDELPB.

       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-GWDELPB.
      ********************************************
       MAIN-MODULE.
           MOVE SPACES TO WK-C-GWDEL-ERROR-CD.

           IF WK-C-GWDEL-CODE = SPACES
              OR WK-C-GWDEL-USERNAME = SPACES
               MOVE "WGR0001" TO WK-C-GWDEL-ERROR-CD
               GO TO Z999-END-PROGRAM.

           MOVE WK-C-GWDEL-USERNAME TO WK-C-USRAU-USERNAME.
           CALL "WXUSRAUT" USING WK-C-USRAUPB.
           IF NOT WK-C-USRAU-88-AUTHORIZED
               MOVE "WGR0002" TO WK-C-GWDEL-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM A100-LOAD-GATEWAY-TABLE
              THRU A199-LOAD-GATEWAY-TABLE-EX.

           PERFORM A300-FIND-GATEWAY
              THRU A399-FIND-GATEWAY-EX.
           IF WK-C-GTWM-FOUND-IX = ZERO
               MOVE "WGR0003" TO WK-C-GWDEL-ERROR-CD
               GO TO Z999-END-PROGRAM.

           PERFORM B100-REMOVE-GATEWAY-ENTRY
              THRU B199-REMOVE-GATEWAY-ENTRY-EX.

           PERFORM C100-REWRITE-GATEWAY-MASTER
              THRU C199-REWRITE-GATEWAY-MASTER-EX.

           MOVE SPACES TO WK-C-GWDEL-ERROR-CD.
           GO TO Z999-END-PROGRAM.

      *-----------------------------------------------------------------*
       A100-LOAD-GATEWAY-TABLE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-COUNT.
           OPEN INPUT GATEWAY-MASTER.
           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
               DISPLAY "WXGWDEL - OPEN FILE ERROR - GTWMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO A199-LOAD-GATEWAY-TABLE-EX.

           PERFORM A150-READ-GATEWAY-MASTER
              THRU A150-READ-GATEWAY-MASTER-EX.

           PERFORM A160-STORE-GATEWAY-ENTRY
              THRU A160-STORE-GATEWAY-ENTRY-EX
                  UNTIL WK-C-END-OF-FILE
                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.

           CLOSE GATEWAY-MASTER.

       A199-LOAD-GATEWAY-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A150-READ-GATEWAY-MASTER.
      *-----------------------------------------------------------------*
           READ GATEWAY-MASTER.
       A150-READ-GATEWAY-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A160-STORE-GATEWAY-ENTRY.
      *-----------------------------------------------------------------*
           ADD 1 TO WK-C-GTWM-COUNT.
           MOVE GTWM-RECORD TO
               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
           PERFORM A150-READ-GATEWAY-MASTER
              THRU A150-READ-GATEWAY-MASTER-EX.
       A160-STORE-GATEWAY-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A300-FIND-GATEWAY.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
           PERFORM VARYING WK-C-GTWM-IX FROM 1 BY 1
                   UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
                      OR WK-C-GTWM-FOUND-IX NOT = ZERO
               IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) = WK-C-GWDEL-CODE
                   MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
               END-IF
           END-PERFORM.
       A399-FIND-GATEWAY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B100-REMOVE-GATEWAY-ENTRY.
      *-----------------------------------------------------------------*
      *    CLOSE THE GAP IN THE TABLE LEFT BY THE DELETED ENTRY BY
      *    SLIDING EVERY ENTRY AFTER IT DOWN ONE POSITION.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-OUT-COUNT.
           PERFORM VARYING WK-C-GTWM-IX FROM 1 BY 1
                   UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
               IF WK-C-GTWM-IX NOT = WK-C-GTWM-FOUND-IX
                   ADD 1 TO WK-C-GTWM-OUT-COUNT
                   MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO
                       WK-C-GTWM-T-RECORD (WK-C-GTWM-OUT-COUNT)
               END-IF
           END-PERFORM.
           MOVE WK-C-GTWM-OUT-COUNT TO WK-C-GTWM-COUNT.
       B199-REMOVE-GATEWAY-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C100-REWRITE-GATEWAY-MASTER.
      *-----------------------------------------------------------------*
           OPEN OUTPUT GATEWAY-MASTER-NEW.
           PERFORM C150-WRITE-NEW-ENTRY
              THRU C150-WRITE-NEW-ENTRY-EX
                  VARYING WK-C-GTWM-IX FROM 1 BY 1
                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT.
           CLOSE GATEWAY-MASTER-NEW.
       C199-REWRITE-GATEWAY-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C150-WRITE-NEW-ENTRY.
      *-----------------------------------------------------------------*
           MOVE WK-C-GTWM-T-RECORD (WK-C-GTWM-IX) TO GTWM-NEW-RECORD.
           WRITE GTWM-NEW-RECORD.
       C150-WRITE-NEW-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       Z999-END-PROGRAM.
      *-----------------------------------------------------------------*
           EXIT PROGRAM.

      ******************************************************************
      ***************** END OF PROGRAM SOURCE WXGWDEL *****************
      ******************************************************************
