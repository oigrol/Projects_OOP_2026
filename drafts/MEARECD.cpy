******************************************************************
* MEARECD.cpybk
*
* NAME       :  MEARECD
* DESCRIPTION:  ONE SENSOR MEASUREMENT.  THIS LAYOUT IS SHARED BY
*               THREE DIFFERENT PLACES IN THE JOB STREAM:
*                 - THE INCOMING CSV ROW, AFTER WXMIMPRT HAS SPLIT
*                   AND VALIDATED IT (SEE WXMIMPRT B200-PARSE-LINE)
*                 - THE MEASUREMENT-STORE FILE THAT WXMIMPRT
*                   APPENDS TO AND WXGWRPT SCANS
*                 - THE IN-STORAGE MEASUREMENT TABLE ENTRY BUILT
*                   BY WXGWRPT WHILE IT SORTS THE FILTERED SET
*                   CHRONOLOGICALLY FOR THE INTER-ARRIVAL HISTOGRAM
*
* PREFIX     :  MEAR-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1987-01-12 RFM  WGR-0005   INITIAL VERSION.
* 1991-06-30 DHK  WGR-0130   ADDED THE MEAR-TIMESTAMP-R REDEFINES
*                             SO THE REPORT PROGRAM COULD COMPARE
*                             CCYYMMDDHHMNSS TO A WINDOW WITHOUT
*                             RE-PARSING THE 14-DIGIT STAMP EVERY
*                             TIME.
* 1999-02-03 PLC  WGR-0242   Y2K REVIEW - MEAR-TIMESTAMP IS A
*                             FULL 14-DIGIT CCYYMMDDHHMNSS STAMP.
*                             NO 2-DIGIT YEAR FIELDS.  SIGNED OFF.
******************************************************************

 01  MEAR-RECORD.
     05  MEAR-TIMESTAMP             PIC 9(14).
*                        WHEN THE MEASUREMENT WAS TAKEN, FORMAT
*                        CCYYMMDDHHMNSS (SOURCE CSV FORMAT IS
*                        "YYYY-MM-DD HH:MM:SS" - PUNCTUATION
*                        STRIPPED ON THE WAY IN BY WXMIMPRT).
     05  MEAR-TIMESTAMP-R REDEFINES MEAR-TIMESTAMP.
         10  MEAR-TS-CCYY           PIC 9(04).
         10  MEAR-TS-MM             PIC 9(02).
         10  MEAR-TS-DD             PIC 9(02).
         10  MEAR-TS-HH             PIC 9(02).
         10  MEAR-TS-MN             PIC 9(02).
         10  MEAR-TS-SS             PIC 9(02).
     05  MEAR-NETWORK-CODE          PIC X(10).
*                        CODE OF THE NETWORK THE GATEWAY BELONGS TO.
     05  MEAR-GATEWAY-CODE          PIC X(10).
*                        CODE OF THE GATEWAY THE SENSOR IS WIRED TO.
     05  MEAR-SENSOR-CODE           PIC X(10).
*                        CODE OF THE SENSOR THAT PRODUCED THE VALUE.
     05  MEAR-VALUE                 PIC S9(06)V9(02) COMP-3.
*                        MEASURED VALUE, 2 DECIMAL PLACES, SIGNED.
     05  FILLER                     PIC X(10).
*                        RESERVED FOR FUTURE EXPANSION.
