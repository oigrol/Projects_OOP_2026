******************************************************************
* USRMSTR.cpybk
*
* NAME       :  USRMSTR
* DESCRIPTION:  AUTHORIZATION RECORD - ONE PER USER KNOWN TO THE
*               WEATHER GATEWAY REPORTING JOB STREAM.  EVERY
*               MUTATING GATEWAY/PARAMETER OPERATION CALLS
*               WXUSRAUT, WHICH SEARCHES THIS FILE TO CONFIRM THE
*               CALLING USERNAME EXISTS AND IS TYPE M (MAINTAINER)
*               BEFORE ALLOWING THE CHANGE.
*
* PREFIX     :  USRM-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1986-11-03 RFM  WGR-0004   INITIAL VERSION.
* 1999-02-02 PLC  WGR-0242   Y2K REVIEW - NO DATE FIELDS ON THIS
*                             RECORD.  NOT APPLICABLE.
******************************************************************

 01  USRM-RECORD.
     05  USRM-USERNAME              PIC X(20).
*                        UNIQUE USER IDENTIFIER.
     05  USRM-TYPE                  PIC X(01).
         88  USRM-88-VIEWER                     VALUE "V".
         88  USRM-88-MAINTAINER                 VALUE "M".
*                        V = VIEWER (READ-ONLY), M = MAINTAINER
*                        (READ/WRITE).
     05  FILLER                     PIC X(15).
*                        RESERVED FOR FUTURE EXPANSION.
