******************************************************************
* PRMMSTR.cpybk
*
* NAME       :  PRMMSTR
* DESCRIPTION:  GATEWAY CONFIGURATION PARAMETER RECORD - A CHILD
*               RECORD OF GTWMSTR, KEYED BY GATEWAY CODE PLUS THE
*               PARAMETER'S OWN CODE.  PARAMETER CODES ARE UNIQUE
*               WITHIN THE OWNING GATEWAY ONLY, NOT GLOBALLY - TWO
*               DIFFERENT GATEWAYS MAY EACH HAVE A PARAMETER CODED
*               EXPECTED_MEAN.
*
*               THE THREE WELL-KNOWN CODES READ BY THE GATEWAY
*               REPORT PROGRAM ARE:
*                  EXPECTED_MEAN      - OUTLIER DETECTION MEAN
*                  EXPECTED_STD_DEV   - OUTLIER DETECTION STD DEV
*                  BATTERY_CHARGE     - CURRENT BATTERY PERCENTAGE
*               ANY OTHER CODE IS STORED AND MAINTAINED BUT IS NOT
*               READ BY A CURRENT WGR PROGRAM.
*
*               FILE ORGANIZATION IS SEQUENTIAL, IN ASCENDING
*               GATEWAY CODE / PARAMETER CODE SEQUENCE, LOADED
*               WHOLE INTO THE PRMM-TABLE BY EACH PROGRAM THAT
*               NEEDS TO SEARCH IT - SAME RATIONALE AS GTWMSTR.
*
* PREFIX     :  PRMM-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1986-11-10 RFM  WGR-0003   INITIAL VERSION.
* 1992-08-05 DHK  WGR-0150   CHANGED PRMM-VALUE FROM ZONED TO
*                             COMP-3 TO SHRINK THE PARAMETER FILE -
*                             IT HAD GROWN TO OVER 4000 PARAMETERS
*                             ACROSS ALL GATEWAYS.
* 1999-02-02 PLC  WGR-0242   Y2K REVIEW - RECORD CARRIES NO DATE
*                             FIELDS.  NOT APPLICABLE.
******************************************************************

 01  PRMM-RECORD.
     05  PRMM-GATEWAY-CODE          PIC X(07).
*                        OWNING GATEWAY - FOREIGN KEY TO GTWMSTR.
     05  PRMM-CODE                  PIC X(30).
         88  PRMM-88-EXPECTED-MEAN        VALUE "EXPECTED_MEAN".
         88  PRMM-88-EXPECTED-STD-DEV     VALUE "EXPECTED_STD_DEV".
         88  PRMM-88-BATTERY-CHARGE       VALUE "BATTERY_CHARGE".
*                        PARAMETER CODE - UNIQUE WITHIN THE OWNING
*                        GATEWAY.
     05  PRMM-NAME                  PIC X(40).
*                        OPTIONAL DISPLAY NAME.
     05  PRMM-DESCRIPTION           PIC X(100).
*                        OPTIONAL FREE TEXT.
     05  PRMM-VALUE                 PIC S9(06)V9(04) COMP-3.
*                        NUMERIC PARAMETER VALUE, 4 DECIMAL PLACES
*                        (GIVES THE OUTLIER COMPARISON ENOUGH
*                        PRECISION - SEE WXGWRPT).
     05  FILLER                     PIC X(20).
*                        RESERVED FOR FUTURE EXPANSION.
