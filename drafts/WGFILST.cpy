******************************************************************
* WGFILST.cpybk
*
* NAME     :  WGFILST
* PURPOSE  :  COMMON FILE STATUS WORK AREA AND CONDITION NAMES
*             FOR THE WEATHER GATEWAY REPORTING (WGR) JOB STREAM.
*             COPIED INTO EVERY WGR PROGRAM THAT OPENS A FILE SO
*             THAT "SUCCESSFUL", "NOT FOUND" AND "END OF FILE"
*             ARE TESTED THE SAME WAY EVERYWHERE.
*
* PREFIX   :  WK-C-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1987-06-09 RFM  WGR-0001   INITIAL VERSION - LIFTED OUT OF THE
*                             OLD TRANSFER VALIDATION FILE STATUS
*                             COPYBOOK AND RENAMED FOR THE WEATHER
*                             GATEWAY PROJECT.
* 1991-02-14 DHK  WGR-0118   ADDED WK-C-DUPLICATE-KEY FOR THE
*                             GATEWAY/PARAMETER CREATE PROGRAMS.
* 1998-11-03 PLC  WGR-0240   Y2K REVIEW - FILE STATUS VALUES ARE
*                             TWO-DIGIT CODES, NOT DATE FIELDS,
*                             NO CHANGE REQUIRED.  SIGNED OFF.
******************************************************************

 01  WK-C-FILE-STATUS-AREA.
     05  WK-C-FILE-STATUS           PIC X(02).
         88  WK-C-SUCCESSFUL                    VALUE "00".
         88  WK-C-DUPLICATE-KEY                 VALUE "22".
         88  WK-C-RECORD-NOT-FOUND              VALUE "23".
         88  WK-C-END-OF-FILE                   VALUE "10".
         88  WK-C-PERMANENT-ERROR               VALUE "30" "34" "35"
                                                       "37" "38" "39"
                                                       "41" "42" "44"
                                                       "46" "47" "48".
     05  FILLER                     PIC X(08).
