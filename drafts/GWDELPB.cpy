******************************************************************
* GWDELPB.cpybk
*
* NAME       :  GWDELPB
* PURPOSE    :  LINKAGE PARAMETER BLOCK FOR THE WXGWDEL CALLED
*               PROGRAM - DELETE GATEWAY.
*
* PREFIX     :  WK-C-GWDEL-
*
******************************************************************
* AMENDMENT HISTORY:
******************************************************************
* 1988-03-09 DHK  WGR-0034   INITIAL VERSION.
******************************************************************

 01  WK-C-GWDELPB.
     05  WK-C-GWDEL-INPUT.
         10  WK-C-GWDEL-CODE        PIC X(07).
         10  WK-C-GWDEL-USERNAME    PIC X(20).
     05  WK-C-GWDEL-OUTPUT.
         10  WK-C-GWDEL-ERROR-CD    PIC X(07).
             88  WK-C-GWDEL-88-OK               VALUE SPACES.
*                        "WGR0001" INVALID INPUT (CODE BLANK)
*                        "WGR0002" UNAUTHORIZED
*                        "WGR0003" GATEWAY NOT FOUND
*                        SPACES    GATEWAY DELETED
