       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. WXGWRPT.
       AUTHOR. R F MULRONEY.
       INSTALLATION. WEATHER GATEWAY REPORTING.
       DATE-WRITTEN. 20 JUL 1987.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *
      *DESCRIPTION : GATEWAY ACTIVITY REPORT - READ-ONLY BATCH JOB.
      *              TAKES ONE REQUEST RECORD (GATEWAY CODE PLUS AN
      *              OPTIONAL DATE WINDOW), SCANS MEASUREMENT-STORE
      *              FOR THAT GATEWAY, AND PRINTS THE MOST/LEAST
      *              ACTIVE SENSORS, EACH SENSOR'S SHARE OF THE LOAD,
      *              ANY SENSOR WHOSE MEAN READING IS OUT OF LINE WITH
      *              THE CONFIGURED EXPECTED MEAN/STD DEV, THE CURRENT
      *              BATTERY CHARGE, AND A 20-BUCKET HISTOGRAM OF THE
      *              TIME BETWEEN CONSECUTIVE READINGS.  ONE REQUEST,
      *              ONE REPORT, PER RUN.
      *
      *              THIS IS A READ-ONLY JOB - IT DOES NOT CALL
      *              WXUSRAUT AND DOES NOT REWRITE ANY MASTER FILE.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * WGR-0006 20/07/1987 RFM    - INITIAL VERSION - GATEWAY LOOKUP,
      *                              DATE WINDOW, MEASUREMENT COUNT AND
      *                              THE BATTERY CHARGE LINE.
      *-----------------------------------------------------------------
      * WGR-0011 02/09/1987 RFM    - ADDED THE MOST-ACTIVE AND LEAST-
      *                              ACTIVE SENSOR TABLES.
      *-----------------------------------------------------------------
      * WGR-0040 15/01/1988 DHK    - ADDED THE SENSOR LOAD RATIO TABLE.
      *-----------------------------------------------------------------
      * WGR-0048 09/03/1988 DHK    - ADDED THE OUTLIER SENSOR TABLE AND
      *                              THE 20-BUCKET INTER-ARRIVAL TIME
      *                              HISTOGRAM.  THE HISTOGRAM NEEDS THE
      *                              FILTERED MEASUREMENTS IN
      *                              CHRONOLOGICAL ORDER SO IT IS BUILT
      *                              OFF A SECOND PASS OVER MEASUREMENT-
      *                              STORE THROUGH A SORT WORK FILE -
      *                              SAME RELEASE/RETURN STYLE THE
      *                              OVERNIGHT RECONCILIATION SORTS USE.
      *-----------------------------------------------------------------
      * WGR-0105 11/10/1990 DHK    - ADDED THE PRINT LINE LAYOUTS SO
      *                              THIS REPORT COULD GO TO THE LINE
      *                              PRINTER INSTEAD OF JUST SITTING IN
      *                              STORAGE.
      *-----------------------------------------------------------------
      * WGR-0242 03/02/1999 PLC    - Y2K REVIEW - GWRP-START-DATE AND
      *                              GWRP-END-DATE ARE ECHOED INPUT TEXT
      *                              ALREADY CARRYING A FULL 4-DIGIT
      *                              CENTURY.  THE HISTOGRAM VALUES ARE
      *                              A DURATION IN SECONDS, NOT A DATE.
      *                              SIGNED OFF.
      *-----------------------------------------------------------------
      * WGR-0341 19/03/2009 AJP    - RAISED WK-C-GTWM-TABLE AND
      *                              WK-C-PRMM-TABLE TO 5000 ENTRIES TO
      *                              MATCH WXGWCRT/WXPMCRT.
      *-----------------------------------------------------------------
      * WGR-0355 14/06/2011 TNO    - CORRECTED THE BUCKET WIDTH
      *                              TRUNCATION SO A REMAINDER SECOND
      *                              LEFT OVER WHEN (MAX-DUR - MIN-DUR)
      *                              IS NOT EXACTLY DIVISIBLE BY 20 IS
      *                              ABSORBED BY THE LAST BUCKET RATHER
      *                              THAN LOST - THE LAST BUCKET'S END
      *                              IS ALWAYS MAX-DUR ITSELF, NOT
      *                              START-OF-LAST-BUCKET + WIDTH.
      *-----------------------------------------------------------------

       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           C01 IS TOP-OF-FORM
           UPSI-0 IS UPSI-SWITCH-0
               ON STATUS IS U0-ON
               OFF STATUS IS U0-OFF
           UPSI-1 IS UPSI-SWITCH-1
               ON STATUS IS U1-ON
               OFF STATUS IS U1-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT REPORT-REQUEST ASSIGN TO GWRQIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-REQ-FILE-STATUS.
           SELECT GATEWAY-MASTER ASSIGN TO GTWMAST
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT PARAMETER-MASTER ASSIGN TO PRMMAST
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-PRM-FILE-STATUS.
           SELECT MEASUREMENT-STORE ASSIGN TO MEASTORE
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-MEA-FILE-STATUS.
           SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
           SELECT GATEWAY-REPORT-OUT ASSIGN TO GWRPTOUT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS WK-C-RPT-FILE-STATUS.

       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  REPORT-REQUEST
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GWRQ-RECORD.
       01  GWRQ-RECORD.
           05  GWRQ-GATEWAY-CODE          PIC X(07).
      *                        GATEWAY TO REPORT ON - REQUIRED.
           05  GWRQ-START-DATE            PIC X(19).
      *                        "CCYY-MM-DD HH:MM:SS" OR SPACES FOR NO
      *                        LOWER BOUND.
           05  GWRQ-END-DATE              PIC X(19).
      *                        "CCYY-MM-DD HH:MM:SS" OR SPACES FOR NO
      *                        UPPER BOUND.
           05  FILLER                     PIC X(87).

       FD  GATEWAY-MASTER
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GTWM-RECORD.
           COPY GTWMSTR.

       FD  PARAMETER-MASTER
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS PRMM-RECORD.
           COPY PRMMSTR.

       FD  MEASUREMENT-STORE
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS MEAR-RECORD.
           COPY MEARECD.

       SD  SORT-WORK-FILE
           DATA RECORD IS SW-RECORD.
       01  SW-RECORD.
           05  SW-TIMESTAMP               PIC 9(14).
           05  SW-TIMESTAMP-R REDEFINES SW-TIMESTAMP.
               10  SW-TS-CCYY             PIC 9(04).
               10  SW-TS-MM               PIC 9(02).
               10  SW-TS-DD               PIC 9(02).
               10  SW-TS-HH               PIC 9(02).
               10  SW-TS-MN               PIC 9(02).
               10  SW-TS-SS               PIC 9(02).
           05  SW-SENSOR-CODE             PIC X(10).
           05  SW-VALUE                   PIC S9(06)V9(02) COMP-3.
           05  FILLER                     PIC X(05).

       FD  GATEWAY-REPORT-OUT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS GWRPT-OUT-RECORD.
       01  GWRPT-OUT-RECORD.
           05  GWRPT-OUT-TEXT             PIC X(122).
           05  FILLER                     PIC X(10).

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                     PIC X(24) VALUE
           "** PROGRAM WXGWRPT   **".

      * ------------------ PROGRAM WORKING STORAGE --------------------*
       COPY WGFILST.
       COPY WGCOMWK.

       01  WK-C-REQ-FILE-STATUS-AREA.
           05  WK-C-REQ-FILE-STATUS       PIC X(02).
               88  WK-C-REQ-SUCCESSFUL        VALUE "00".
               88  WK-C-REQ-END-OF-FILE       VALUE "10".
       01  WK-C-PRM-FILE-STATUS-AREA.
           05  WK-C-PRM-FILE-STATUS       PIC X(02).
               88  WK-C-PRM-SUCCESSFUL        VALUE "00".
               88  WK-C-PRM-END-OF-FILE       VALUE "10".
       01  WK-C-MEA-FILE-STATUS-AREA.
           05  WK-C-MEA-FILE-STATUS       PIC X(02).
               88  WK-C-MEA-SUCCESSFUL        VALUE "00".
               88  WK-C-MEA-END-OF-FILE       VALUE "10".
       01  WK-C-RPT-FILE-STATUS-AREA.
           05  WK-C-RPT-FILE-STATUS       PIC X(02).

      * ----------------- REQUEST AND WINDOW WORK AREA -----------------*
       01  WK-C-REQUEST-WORK.
           05  WK-C-REQ-GATEWAY-CODE      PIC X(07) VALUE SPACES.
           05  WK-C-WINDOW-START-STAMP    PIC 9(14) VALUE ZERO.
           05  WK-C-WINDOW-END-STAMP      PIC 9(14) VALUE ZERO.
           05  WK-C-WINDOW-START-R REDEFINES WK-C-WINDOW-START-STAMP.
               10  WK-C-WST-CCYY          PIC 9(04).
               10  WK-C-WST-MM            PIC 9(02).
               10  WK-C-WST-DD            PIC 9(02).
               10  WK-C-WST-HH            PIC 9(02).
               10  WK-C-WST-MN            PIC 9(02).
               10  WK-C-WST-SS            PIC 9(02).
           05  FILLER                     PIC X(10).

      * ----------------- ONE-SHOT DATE/TIME TEXT VALIDATOR -------------*
      *    PERFORMED ONCE FOR GWRQ-START-DATE AND ONCE FOR GWRQ-END-
      *    DATE - MOVE THE CANDIDATE TEXT INTO WK-C-DTV-TEXT FIRST.
       01  WK-C-DTV-AREA.
           05  WK-C-DTV-TEXT              PIC X(19) VALUE SPACES.
           05  WK-C-DTV-VALID-SW          PIC X(01) VALUE "Y".
               88  WK-C-DTV-VALID             VALUE "Y".
           05  WK-C-DTV-CCYY-A            PIC X(04).
           05  WK-C-DTV-MM-A              PIC X(02).
           05  WK-C-DTV-DD-A              PIC X(02).
           05  WK-C-DTV-HH-A              PIC X(02).
           05  WK-C-DTV-MN-A              PIC X(02).
           05  WK-C-DTV-SS-A              PIC X(02).
           05  WK-C-DTV-STAMP             PIC 9(14) VALUE ZERO.
           05  FILLER                     PIC X(08).

      * --------------------- GATEWAY TABLE AREA ------------------------*
       01  WK-C-SUBSCRIPTS.
           05  WK-C-GTWM-MAX              PIC S9(04) COMP VALUE 5000.
           05  WK-C-GTWM-COUNT            PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-IX               PIC S9(04) COMP VALUE ZERO.
           05  WK-C-GTWM-FOUND-IX         PIC S9(04) COMP VALUE ZERO.
           05  WK-C-PRMM-MAX              PIC S9(04) COMP VALUE 5000.
           05  WK-C-PRMM-COUNT            PIC S9(04) COMP VALUE ZERO.
           05  WK-C-PRMM-IX               PIC S9(04) COMP VALUE ZERO.

       01  WK-C-GTWM-TABLE.
           05  WK-C-GTWM-ENTRY OCCURS 5000 TIMES.
               10  WK-C-GTWM-T-RECORD     PIC X(236).
               10  WK-C-GTWM-T-RECORD-R REDEFINES WK-C-GTWM-T-RECORD.
                   15  WK-C-GTWM-T-CODE   PIC X(07).
                   15  FILLER             PIC X(229).

       01  WK-C-PRMM-TABLE.
           05  WK-C-PRMM-ENTRY OCCURS 5000 TIMES.
               10  WK-C-PRMM-T-RECORD     PIC X(204).
               10  WK-C-PRMM-T-RECORD-R REDEFINES WK-C-PRMM-T-RECORD.
                   15  WK-C-PRMM-T-GTW-CODE   PIC X(07).
                   15  WK-C-PRMM-T-CODE       PIC X(30).
                   15  WK-C-PRMM-T-NAME       PIC X(40).
                   15  WK-C-PRMM-T-DESC       PIC X(100).
                   15  WK-C-PRMM-T-VALUE      PIC S9(06)V9(04) COMP-3.
                   15  FILLER                 PIC X(20).

      * -------------- SHARED "FIND ONE PARAMETER" WORK AREA -----------*
      *    USED FOR BATTERY_CHARGE, EXPECTED_MEAN AND EXPECTED_STD_DEV -
      *    MOVE THE WELL-KNOWN CODE TO WK-C-PARM-SEARCH-CODE, PERFORM
      *    C550-FIND-PARAMETER-VALUE, THEN TEST WK-C-PARM-FOUND.
       01  WK-C-PARM-LOOKUP.
           05  WK-C-PARM-SEARCH-CODE      PIC X(30) VALUE SPACES.
           05  WK-C-PARM-FOUND-SW         PIC X(01) VALUE "N".
               88  WK-C-PARM-FOUND            VALUE "Y".
           05  WK-C-PARM-FOUND-VALUE      PIC S9(06)V9(04) COMP-3
                                                 VALUE ZERO.

       01  WK-C-OUTLIER-PARMS.
           05  WK-C-MEAN-FOUND-SW         PIC X(01) VALUE "N".
               88  WK-C-MEAN-FOUND            VALUE "Y".
           05  WK-C-MEAN-VALUE            PIC S9(06)V9(04) COMP-3
                                                 VALUE ZERO.
           05  WK-C-STDDEV-FOUND-SW       PIC X(01) VALUE "N".
               88  WK-C-STDDEV-FOUND          VALUE "Y".
           05  WK-C-STDDEV-VALUE          PIC S9(06)V9(04) COMP-3
                                                 VALUE ZERO.
           05  WK-C-SEN-MEAN              PIC S9(06)V9(04) COMP-3
                                                 VALUE ZERO.
           05  WK-C-OUT-DIFF              PIC S9(06)V9(04) COMP-3
                                                 VALUE ZERO.
           05  WK-C-OUT-THRESHOLD         PIC S9(06)V9(04) COMP-3
                                                 VALUE ZERO.

      * --------------------- PER-SENSOR TABLE --------------------------*
       01  WK-C-SENSOR-WORK.
           05  WK-C-SEN-MAX               PIC S9(04) COMP VALUE 200.
           05  WK-C-SEN-COUNT             PIC S9(04) COMP VALUE ZERO.
           05  WK-C-SEN-IX                PIC S9(04) COMP VALUE ZERO.
           05  WK-C-SEN-FOUND-IX          PIC S9(04) COMP VALUE ZERO.
           05  WK-C-FILTER-COUNT          PIC S9(09) COMP VALUE ZERO.
           05  WK-C-MAX-COUNT             PIC S9(09) COMP VALUE ZERO.
           05  WK-C-MIN-COUNT             PIC S9(09) COMP VALUE ZERO.

       01  WK-C-SENSOR-TABLE.
           05  WK-C-SEN-ENTRY OCCURS 200 TIMES.
               10  WK-C-SEN-CODE          PIC X(10).
               10  WK-C-SEN-MEAS-COUNT    PIC S9(09) COMP VALUE ZERO.
               10  WK-C-SEN-VALUE-SUM     PIC S9(09)V9(02) COMP-3
                                                 VALUE ZERO.

      * --------------- CHRONOLOGICAL SORT / HISTOGRAM WORK -------------*
       01  WK-C-HISTOGRAM-WORK.
           05  WK-C-SORT-EOF-SW           PIC X(01) VALUE "N".
               88  WK-C-SORT-EOF              VALUE "Y".
           05  WK-C-PREV-SW               PIC X(01) VALUE "N".
               88  WK-C-HAVE-PREV              VALUE "Y".
           05  WK-C-PREV-SECONDS          PIC S9(11) COMP VALUE ZERO.
           05  WK-C-DUR-MAX               PIC S9(04) COMP VALUE 5000.
           05  WK-C-DUR-COUNT             PIC S9(09) COMP VALUE ZERO.
           05  WK-C-DUR-IX                PIC S9(09) COMP VALUE ZERO.
           05  WK-C-MIN-DUR               PIC S9(09) COMP VALUE ZERO.
           05  WK-C-MAX-DUR               PIC S9(09) COMP VALUE ZERO.
           05  WK-C-BUCKET-WIDTH          PIC S9(09) COMP VALUE ZERO.
           05  WK-C-HIST-IX               PIC S9(04) COMP VALUE ZERO.
           05  WK-C-ASSIGNED-BUCKET       PIC S9(04) COMP VALUE ZERO.

       01  WK-C-DUR-TABLE.
           05  WK-C-DUR-ENTRY OCCURS 5000 TIMES
                                  PIC S9(09) COMP.

      * ----------- JULIAN DAY WORK - CONVERTS A CCYYMMDDHHMNSS ---------*
      *    TIMESTAMP TO ELAPSED WHOLE SECONDS SINCE AN ARBITRARY
      *    EPOCH SO TWO STAMPS CAN BE SUBTRACTED STRAIGHT ACROSS A
      *    MONTH, YEAR OR CENTURY BOUNDARY - SEE E360-CONVERT-TO-
      *    SECONDS.  EACH DIVISION IS ITS OWN COMPUTE SO THE REMAINDER
      *    IS DROPPED AT EVERY STEP, THE SAME WAY THE ALGORITHM IS
      *    PUBLISHED.
       01  WK-C-JULIAN-WORK.
           05  WK-C-JW-A                  PIC S9(04) COMP VALUE ZERO.
           05  WK-C-JW-Y                  PIC S9(09) COMP VALUE ZERO.
           05  WK-C-JW-M                  PIC S9(04) COMP VALUE ZERO.
           05  WK-C-JW-T1                 PIC S9(09) COMP VALUE ZERO.
           05  WK-C-JW-T2                 PIC S9(09) COMP VALUE ZERO.
           05  WK-C-JW-T3                 PIC S9(09) COMP VALUE ZERO.
           05  WK-C-JW-T4                 PIC S9(09) COMP VALUE ZERO.
           05  WK-C-JW-JULIAN-DAY         PIC S9(09) COMP VALUE ZERO.
           05  WK-C-JW-SECONDS            PIC S9(11) COMP VALUE ZERO.

      * --------------------- PRINT LINE WORK AREA ----------------------*
       COPY GWRPTLN.

       EJECT
      ********************************************
       PROCEDURE DIVISION.
      ********************************************
       MAIN-MODULE.
           PERFORM A050-READ-REQUEST
              THRU A059-READ-REQUEST-EX.
           IF WK-C-REQ-GATEWAY-CODE = SPACES
               DISPLAY "WXGWRPT - NO GATEWAY CODE ON REQUEST RECORD"
               PERFORM Y900-ABNORMAL-TERMINATION
                  THRU Y900-ABNORMAL-TERMINATION-EX
               GO TO Z999-END-PROGRAM.

           PERFORM A100-LOAD-GATEWAY-TABLE
              THRU A199-LOAD-GATEWAY-TABLE-EX.
           PERFORM A300-FIND-GATEWAY
              THRU A399-FIND-GATEWAY-EX.
           IF WK-C-GTWM-FOUND-IX = ZERO
               DISPLAY "WXGWRPT - GATEWAY NOT FOUND - "
                       WK-C-REQ-GATEWAY-CODE
               PERFORM Y900-ABNORMAL-TERMINATION
                  THRU Y900-ABNORMAL-TERMINATION-EX
               GO TO Z999-END-PROGRAM.

           PERFORM B000-RESOLVE-DATE-WINDOW
              THRU B099-RESOLVE-DATE-WINDOW-EX.

           PERFORM A500-LOAD-PARAMETER-TABLE
              THRU A599-LOAD-PARAMETER-TABLE-EX.

           PERFORM C500-GET-BATTERY-CHARGE
              THRU C599-GET-BATTERY-CHARGE-EX.

           PERFORM C600-SCAN-MEASUREMENTS
              THRU C699-SCAN-MEASUREMENTS-EX.

           MOVE WK-C-REQ-GATEWAY-CODE TO GWRP-CODE.
           MOVE GWRQ-START-DATE TO GWRP-START-DATE.
           MOVE GWRQ-END-DATE TO GWRP-END-DATE.
           MOVE WK-C-FILTER-COUNT TO GWRP-NUMBER-OF-MEAS.

           IF WK-C-FILTER-COUNT = ZERO
               PERFORM F100-BUILD-EMPTY-REPORT
                  THRU F199-BUILD-EMPTY-REPORT-EX
           ELSE
               PERFORM D100-FIND-MOST-LEAST-ACTIVE
                  THRU D199-FIND-MOST-LEAST-ACTIVE-EX
               PERFORM D200-COMPUTE-LOAD-RATIOS
                  THRU D299-COMPUTE-LOAD-RATIOS-EX
               PERFORM D300-GET-OUTLIER-PARMS
                  THRU D399-GET-OUTLIER-PARMS-EX
               PERFORM D400-CHECK-OUTLIERS
                  THRU D499-CHECK-OUTLIERS-EX
               PERFORM E000-BUILD-HISTOGRAM
                  THRU E999-BUILD-HISTOGRAM-EX
           END-IF.

           PERFORM G000-WRITE-REPORT
              THRU G999-WRITE-REPORT-EX.

           GO TO Z999-END-PROGRAM.

      *-----------------------------------------------------------------*
       A050-READ-REQUEST.
      *-----------------------------------------------------------------*
           MOVE SPACES TO WK-C-REQ-GATEWAY-CODE.
           OPEN INPUT REPORT-REQUEST.
           IF NOT WK-C-REQ-SUCCESSFUL AND NOT WK-C-REQ-END-OF-FILE
               DISPLAY "WXGWRPT - OPEN FILE ERROR - GWRQIN"
               DISPLAY "FILE STATUS IS " WK-C-REQ-FILE-STATUS
               GO TO A059-READ-REQUEST-EX.
           READ REPORT-REQUEST.
           IF WK-C-REQ-SUCCESSFUL
               MOVE GWRQ-GATEWAY-CODE TO WK-C-REQ-GATEWAY-CODE
           END-IF.
           CLOSE REPORT-REQUEST.
       A059-READ-REQUEST-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A100-LOAD-GATEWAY-TABLE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-COUNT.
           OPEN INPUT GATEWAY-MASTER.
           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
               DISPLAY "WXGWRPT - OPEN FILE ERROR - GTWMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO A199-LOAD-GATEWAY-TABLE-EX.
           PERFORM A150-READ-GATEWAY-MASTER
              THRU A150-READ-GATEWAY-MASTER-EX.
           PERFORM A160-STORE-GATEWAY-ENTRY
              THRU A160-STORE-GATEWAY-ENTRY-EX
                  UNTIL WK-C-END-OF-FILE
                     OR WK-C-GTWM-COUNT >= WK-C-GTWM-MAX.
           CLOSE GATEWAY-MASTER.
       A199-LOAD-GATEWAY-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A150-READ-GATEWAY-MASTER.
      *-----------------------------------------------------------------*
           READ GATEWAY-MASTER.
       A150-READ-GATEWAY-MASTER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A160-STORE-GATEWAY-ENTRY.
      *-----------------------------------------------------------------*
           ADD 1 TO WK-C-GTWM-COUNT.
           MOVE GTWM-RECORD TO
               WK-C-GTWM-T-RECORD (WK-C-GTWM-COUNT).
           PERFORM A150-READ-GATEWAY-MASTER
              THRU A150-READ-GATEWAY-MASTER-EX.
       A160-STORE-GATEWAY-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A300-FIND-GATEWAY.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-GTWM-FOUND-IX.
           PERFORM A310-COMPARE-ONE-GATEWAY
              THRU A310-COMPARE-ONE-GATEWAY-EX
                  VARYING WK-C-GTWM-IX FROM 1 BY 1
                     UNTIL WK-C-GTWM-IX > WK-C-GTWM-COUNT
                        OR WK-C-GTWM-FOUND-IX NOT = ZERO.
       A399-FIND-GATEWAY-EX.
           EXIT.

       A310-COMPARE-ONE-GATEWAY.
           IF WK-C-GTWM-T-CODE (WK-C-GTWM-IX) = WK-C-REQ-GATEWAY-CODE
               MOVE WK-C-GTWM-IX TO WK-C-GTWM-FOUND-IX
           END-IF.
       A310-COMPARE-ONE-GATEWAY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       A500-LOAD-PARAMETER-TABLE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WK-C-PRMM-COUNT.
           OPEN INPUT PARAMETER-MASTER.
           IF NOT WK-C-PRM-SUCCESSFUL AND NOT WK-C-PRM-END-OF-FILE
               DISPLAY "WXGWRPT - OPEN FILE ERROR - PRMMAST"
               DISPLAY "FILE STATUS IS " WK-C-PRM-FILE-STATUS
               GO TO A599-LOAD-PARAMETER-TABLE-EX.
           PERFORM A550-READ-PARAMETER-MASTER
              THRU A550-READ-PARAMETER-MASTER-EX.
           PERFORM A560-STORE-PARAMETER-ENTRY
              THRU A560-STORE-PARAMETER-ENTRY-EX
                  UNTIL WK-C-PRM-END-OF-FILE
                     OR WK-C-PRMM-COUNT >= WK-C-PRMM-MAX.
           CLOSE PARAMETER-MASTER.
       A599-LOAD-PARAMETER-TABLE-EX.
           EXIT.

       A550-READ-PARAMETER-MASTER.
           READ PARAMETER-MASTER.
       A550-READ-PARAMETER-MASTER-EX.
           EXIT.

       A560-STORE-PARAMETER-ENTRY.
           ADD 1 TO WK-C-PRMM-COUNT.
           MOVE PRMM-RECORD TO
               WK-C-PRMM-T-RECORD (WK-C-PRMM-COUNT).
           PERFORM A550-READ-PARAMETER-MASTER
              THRU A550-READ-PARAMETER-MASTER-EX.
       A560-STORE-PARAMETER-ENTRY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B000-RESOLVE-DATE-WINDOW.
      *-----------------------------------------------------------------*
      *    STEP 2 OF THE REPORT FLOW - DEFAULT TO THE WIDEST POSSIBLE
      *    WINDOW, THEN NARROW IT IF THE REQUEST SUPPLIED ONE OR BOTH
      *    BOUNDS.  AN UNPARSEABLE SUPPLIED DATE IS TREATED AS "NOT
      *    SUPPLIED" RATHER THAN ABENDING THE JOB - THE GATEWAY CODE IS
      *    THE ONLY REQUIRED FIELD ON THE REQUEST RECORD.
           MOVE 00010101000000 TO WK-C-WINDOW-START-STAMP.
           MOVE 99991231235959 TO WK-C-WINDOW-END-STAMP.

           IF GWRQ-START-DATE NOT = SPACES
               MOVE GWRQ-START-DATE TO WK-C-DTV-TEXT
               PERFORM B060-PARSE-WINDOW-DATE
                  THRU B069-PARSE-WINDOW-DATE-EX
               IF WK-C-DTV-VALID
                   MOVE WK-C-DTV-STAMP TO WK-C-WINDOW-START-STAMP
               ELSE
                   DISPLAY "WXGWRPT - START DATE NOT VALID - IGNORED"
               END-IF
           END-IF.

           IF GWRQ-END-DATE NOT = SPACES
               MOVE GWRQ-END-DATE TO WK-C-DTV-TEXT
               PERFORM B060-PARSE-WINDOW-DATE
                  THRU B069-PARSE-WINDOW-DATE-EX
               IF WK-C-DTV-VALID
                   MOVE WK-C-DTV-STAMP TO WK-C-WINDOW-END-STAMP
               ELSE
                   DISPLAY "WXGWRPT - END DATE NOT VALID - IGNORED"
               END-IF
           END-IF.
       B099-RESOLVE-DATE-WINDOW-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B060-PARSE-WINDOW-DATE.
      *-----------------------------------------------------------------*
      *    VALIDATES WK-C-DTV-TEXT AS "CCYY-MM-DD HH:MM:SS" AND, IF
      *    GOOD, LEAVES THE 14-DIGIT STAMP IN WK-C-DTV-STAMP.
           MOVE "Y" TO WK-C-DTV-VALID-SW.
           IF WK-C-DTV-TEXT (5:1) NOT = "-"
              OR WK-C-DTV-TEXT (8:1) NOT = "-"
              OR WK-C-DTV-TEXT (11:1) NOT = " "
              OR WK-C-DTV-TEXT (14:1) NOT = ":"
              OR WK-C-DTV-TEXT (17:1) NOT = ":"
               MOVE "N" TO WK-C-DTV-VALID-SW
               GO TO B069-PARSE-WINDOW-DATE-EX.

           MOVE WK-C-DTV-TEXT (1:4)  TO WK-C-DTV-CCYY-A.
           MOVE WK-C-DTV-TEXT (6:2)  TO WK-C-DTV-MM-A.
           MOVE WK-C-DTV-TEXT (9:2)  TO WK-C-DTV-DD-A.
           MOVE WK-C-DTV-TEXT (12:2) TO WK-C-DTV-HH-A.
           MOVE WK-C-DTV-TEXT (15:2) TO WK-C-DTV-MN-A.
           MOVE WK-C-DTV-TEXT (18:2) TO WK-C-DTV-SS-A.

           IF WK-C-DTV-CCYY-A NOT NUMERIC
              OR WK-C-DTV-MM-A NOT NUMERIC
              OR WK-C-DTV-DD-A NOT NUMERIC
              OR WK-C-DTV-HH-A NOT NUMERIC
              OR WK-C-DTV-MN-A NOT NUMERIC
              OR WK-C-DTV-SS-A NOT NUMERIC
               MOVE "N" TO WK-C-DTV-VALID-SW
               GO TO B069-PARSE-WINDOW-DATE-EX.

           IF WK-C-DTV-MM-A < "01" OR WK-C-DTV-MM-A > "12"
              OR WK-C-DTV-DD-A < "01" OR WK-C-DTV-DD-A > "31"
              OR WK-C-DTV-HH-A > "23"
              OR WK-C-DTV-MN-A > "59"
              OR WK-C-DTV-SS-A > "59"
               MOVE "N" TO WK-C-DTV-VALID-SW
               GO TO B069-PARSE-WINDOW-DATE-EX.

           STRING WK-C-DTV-CCYY-A WK-C-DTV-MM-A WK-C-DTV-DD-A
                  WK-C-DTV-HH-A WK-C-DTV-MN-A WK-C-DTV-SS-A
                  DELIMITED BY SIZE INTO WK-C-DTV-STAMP.
       B069-PARSE-WINDOW-DATE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C500-GET-BATTERY-CHARGE.
      *-----------------------------------------------------------------*
      *    BATTERY CHARGE RULE - ALWAYS EMITTED, ZERO IF NOT CONFIGURED,
      *    INDEPENDENT OF THE DATE WINDOW OR WHETHER ANY MEASUREMENTS
      *    EXIST - SO THIS IS PERFORMED BEFORE THE ZERO-MEASUREMENT
      *    SHORT CIRCUIT BELOW, NOT AFTER IT.
           MOVE "BATTERY_CHARGE" TO WK-C-PARM-SEARCH-CODE.
           PERFORM C550-FIND-PARAMETER-VALUE
              THRU C559-FIND-PARAMETER-VALUE-EX.
           IF WK-C-PARM-FOUND
               MOVE WK-C-PARM-FOUND-VALUE TO GWRP-BATTERY-CHARGE-PCT
           ELSE
               MOVE ZERO TO GWRP-BATTERY-CHARGE-PCT
           END-IF.
       C599-GET-BATTERY-CHARGE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C550-FIND-PARAMETER-VALUE.
      *-----------------------------------------------------------------*
      *    SHARED PARAMETER LOOKUP - CALLER SETS WK-C-PARM-SEARCH-CODE
      *    TO ONE OF THE THREE WELL-KNOWN CODES FIRST.
           MOVE "N" TO WK-C-PARM-FOUND-SW.
           MOVE ZERO TO WK-C-PARM-FOUND-VALUE.
           PERFORM C560-SEARCH-ONE-PARAMETER
              THRU C560-SEARCH-ONE-PARAMETER-EX
                  VARYING WK-C-PRMM-IX FROM 1 BY 1
                     UNTIL WK-C-PRMM-IX > WK-C-PRMM-COUNT
                        OR WK-C-PARM-FOUND.
       C559-FIND-PARAMETER-VALUE-EX.
           EXIT.

       C560-SEARCH-ONE-PARAMETER.
           IF WK-C-PRMM-T-GTW-CODE (WK-C-PRMM-IX) = WK-C-REQ-GATEWAY-CODE
              AND WK-C-PRMM-T-CODE (WK-C-PRMM-IX) = WK-C-PARM-SEARCH-CODE
               MOVE "Y" TO WK-C-PARM-FOUND-SW
               MOVE WK-C-PRMM-T-VALUE (WK-C-PRMM-IX)
                   TO WK-C-PARM-FOUND-VALUE
           END-IF.
       C560-SEARCH-ONE-PARAMETER-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C600-SCAN-MEASUREMENTS.
      *-----------------------------------------------------------------*
      *    STEP 3 AND 4 OF THE REPORT FLOW - ONE SEQUENTIAL PASS OVER
      *    MEASUREMENT-STORE, KEEPING A RUNNING PER-SENSOR COUNT AND
      *    VALUE TOTAL FOR EVERY MEASUREMENT THAT MATCHES THE GATEWAY
      *    AND FALLS INSIDE THE DATE WINDOW (BOTH ENDS INCLUSIVE).
           MOVE ZERO TO WK-C-FILTER-COUNT.
           MOVE ZERO TO WK-C-SEN-COUNT.
           OPEN INPUT MEASUREMENT-STORE.
           IF NOT WK-C-MEA-SUCCESSFUL AND NOT WK-C-MEA-END-OF-FILE
               DISPLAY "WXGWRPT - OPEN FILE ERROR - MEASTORE"
               DISPLAY "FILE STATUS IS " WK-C-MEA-FILE-STATUS
               GO TO C699-SCAN-MEASUREMENTS-EX.
           PERFORM C620-READ-MEASUREMENT
              THRU C620-READ-MEASUREMENT-EX.
           PERFORM C640-APPLY-ONE-MEASUREMENT
              THRU C640-APPLY-ONE-MEASUREMENT-EX
                  UNTIL WK-C-MEA-END-OF-FILE.
           CLOSE MEASUREMENT-STORE.
       C699-SCAN-MEASUREMENTS-EX.
           EXIT.

       C620-READ-MEASUREMENT.
           READ MEASUREMENT-STORE.
       C620-READ-MEASUREMENT-EX.
           EXIT.

       C640-APPLY-ONE-MEASUREMENT.
           IF MEAR-GATEWAY-CODE = WK-C-REQ-GATEWAY-CODE
              AND MEAR-TIMESTAMP >= WK-C-WINDOW-START-STAMP
              AND MEAR-TIMESTAMP <= WK-C-WINDOW-END-STAMP
               ADD 1 TO WK-C-FILTER-COUNT
               PERFORM C660-POST-TO-SENSOR-TABLE
                  THRU C660-POST-TO-SENSOR-TABLE-EX
           END-IF.
           PERFORM C620-READ-MEASUREMENT
              THRU C620-READ-MEASUREMENT-EX.
       C640-APPLY-ONE-MEASUREMENT-EX.
           EXIT.

       C660-POST-TO-SENSOR-TABLE.
           MOVE ZERO TO WK-C-SEN-FOUND-IX.
           PERFORM C670-COMPARE-ONE-SENSOR
              THRU C670-COMPARE-ONE-SENSOR-EX
                  VARYING WK-C-SEN-IX FROM 1 BY 1
                     UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT
                        OR WK-C-SEN-FOUND-IX NOT = ZERO.
           IF WK-C-SEN-FOUND-IX = ZERO
              AND WK-C-SEN-COUNT < WK-C-SEN-MAX
               ADD 1 TO WK-C-SEN-COUNT
               MOVE WK-C-SEN-COUNT TO WK-C-SEN-FOUND-IX
               MOVE MEAR-SENSOR-CODE TO WK-C-SEN-CODE (WK-C-SEN-FOUND-IX)
               MOVE ZERO TO WK-C-SEN-MEAS-COUNT (WK-C-SEN-FOUND-IX)
               MOVE ZERO TO WK-C-SEN-VALUE-SUM (WK-C-SEN-FOUND-IX)
           END-IF.
           IF WK-C-SEN-FOUND-IX NOT = ZERO
               ADD 1 TO WK-C-SEN-MEAS-COUNT (WK-C-SEN-FOUND-IX)
               ADD MEAR-VALUE TO WK-C-SEN-VALUE-SUM (WK-C-SEN-FOUND-IX)
           END-IF.
       C660-POST-TO-SENSOR-TABLE-EX.
           EXIT.

       C670-COMPARE-ONE-SENSOR.
           IF WK-C-SEN-CODE (WK-C-SEN-IX) = MEAR-SENSOR-CODE
               MOVE WK-C-SEN-IX TO WK-C-SEN-FOUND-IX
           END-IF.
       C670-COMPARE-ONE-SENSOR-EX.
           EXIT.

      *-----------------------------------------------------------------*
       D100-FIND-MOST-LEAST-ACTIVE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO GWRP-MOST-ACTIVE-COUNT.
           MOVE ZERO TO GWRP-LEAST-ACTIVE-COUNT.
           PERFORM D110-SCAN-ONE-SENSOR-COUNT
              THRU D110-SCAN-ONE-SENSOR-COUNT-EX
                  VARYING WK-C-SEN-IX FROM 1 BY 1
                     UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT.
           PERFORM D120-COLLECT-MOST-LEAST
              THRU D120-COLLECT-MOST-LEAST-EX
                  VARYING WK-C-SEN-IX FROM 1 BY 1
                     UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT.
       D199-FIND-MOST-LEAST-ACTIVE-EX.
           EXIT.

       D110-SCAN-ONE-SENSOR-COUNT.
           IF WK-C-SEN-IX = 1
               MOVE WK-C-SEN-MEAS-COUNT (1) TO WK-C-MAX-COUNT
               MOVE WK-C-SEN-MEAS-COUNT (1) TO WK-C-MIN-COUNT
           ELSE
               IF WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) > WK-C-MAX-COUNT
                   MOVE WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX)
                       TO WK-C-MAX-COUNT
               END-IF
               IF WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) < WK-C-MIN-COUNT
                   MOVE WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX)
                       TO WK-C-MIN-COUNT
               END-IF
           END-IF.
       D110-SCAN-ONE-SENSOR-COUNT-EX.
           EXIT.

       D120-COLLECT-MOST-LEAST.
           IF WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) = WK-C-MAX-COUNT
               ADD 1 TO GWRP-MOST-ACTIVE-COUNT
               MOVE WK-C-SEN-CODE (WK-C-SEN-IX)
                   TO GWRP-MOST-ACTIVE-TAB (GWRP-MOST-ACTIVE-COUNT)
           END-IF.
           IF WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) = WK-C-MIN-COUNT
               ADD 1 TO GWRP-LEAST-ACTIVE-COUNT
               MOVE WK-C-SEN-CODE (WK-C-SEN-IX)
                   TO GWRP-LEAST-ACTIVE-TAB (GWRP-LEAST-ACTIVE-COUNT)
           END-IF.
       D120-COLLECT-MOST-LEAST-EX.
           EXIT.

      *-----------------------------------------------------------------*
       D200-COMPUTE-LOAD-RATIOS.
      *-----------------------------------------------------------------*
      *    LOAD RATIO RULE - COUNT(S) OVER N, COMPUTE ROUNDED TO 6
      *    DECIMALS.  N IS NEVER ZERO HERE - THE CALLER ONLY PERFORMS
      *    THIS PARAGRAPH WHEN WK-C-FILTER-COUNT IS POSITIVE.
           MOVE ZERO TO GWRP-LOAD-RATIO-COUNT.
           PERFORM D210-COMPUTE-ONE-RATIO
              THRU D210-COMPUTE-ONE-RATIO-EX
                  VARYING WK-C-SEN-IX FROM 1 BY 1
                     UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT.
       D299-COMPUTE-LOAD-RATIOS-EX.
           EXIT.

       D210-COMPUTE-ONE-RATIO.
           ADD 1 TO GWRP-LOAD-RATIO-COUNT.
           MOVE WK-C-SEN-CODE (WK-C-SEN-IX)
               TO GWRP-LR-SENSOR-CODE (GWRP-LOAD-RATIO-COUNT).
           COMPUTE GWRP-LR-RATIO (GWRP-LOAD-RATIO-COUNT) ROUNDED =
               WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX) / WK-C-FILTER-COUNT.
       D210-COMPUTE-ONE-RATIO-EX.
           EXIT.

      *-----------------------------------------------------------------*
       D300-GET-OUTLIER-PARMS.
      *-----------------------------------------------------------------*
           MOVE "EXPECTED_MEAN" TO WK-C-PARM-SEARCH-CODE.
           PERFORM C550-FIND-PARAMETER-VALUE
              THRU C559-FIND-PARAMETER-VALUE-EX.
           MOVE WK-C-PARM-FOUND-SW TO WK-C-MEAN-FOUND-SW.
           MOVE WK-C-PARM-FOUND-VALUE TO WK-C-MEAN-VALUE.

           MOVE "EXPECTED_STD_DEV" TO WK-C-PARM-SEARCH-CODE.
           PERFORM C550-FIND-PARAMETER-VALUE
              THRU C559-FIND-PARAMETER-VALUE-EX.
           MOVE WK-C-PARM-FOUND-SW TO WK-C-STDDEV-FOUND-SW.
           MOVE WK-C-PARM-FOUND-VALUE TO WK-C-STDDEV-VALUE.
       D399-GET-OUTLIER-PARMS-EX.
           EXIT.

      *-----------------------------------------------------------------*
       D400-CHECK-OUTLIERS.
      *-----------------------------------------------------------------*
      *    OUTLIER RULE - ONLY RUN WHEN BOTH EXPECTED_MEAN AND
      *    EXPECTED_STD_DEV ARE CONFIGURED ON THE GATEWAY.  NEITHER
      *    THE SENSOR MEAN NOR THE COMPARISON IS ROUNDED.
           MOVE ZERO TO GWRP-OUTLIER-COUNT.
           IF WK-C-MEAN-FOUND AND WK-C-STDDEV-FOUND
               PERFORM D410-CHECK-ONE-SENSOR
                  THRU D410-CHECK-ONE-SENSOR-EX
                      VARYING WK-C-SEN-IX FROM 1 BY 1
                         UNTIL WK-C-SEN-IX > WK-C-SEN-COUNT
           END-IF.
       D499-CHECK-OUTLIERS-EX.
           EXIT.

       D410-CHECK-ONE-SENSOR.
           COMPUTE WK-C-SEN-MEAN =
               WK-C-SEN-VALUE-SUM (WK-C-SEN-IX)
                   / WK-C-SEN-MEAS-COUNT (WK-C-SEN-IX).
           COMPUTE WK-C-OUT-DIFF = WK-C-SEN-MEAN - WK-C-MEAN-VALUE.
           IF WK-C-OUT-DIFF < ZERO
               MULTIPLY -1 BY WK-C-OUT-DIFF
           END-IF.
           COMPUTE WK-C-OUT-THRESHOLD = 2.0 * WK-C-STDDEV-VALUE.
           IF WK-C-OUT-DIFF NOT LESS THAN WK-C-OUT-THRESHOLD
               ADD 1 TO GWRP-OUTLIER-COUNT
               MOVE WK-C-SEN-CODE (WK-C-SEN-IX)
                   TO GWRP-OUTLIER-TAB (GWRP-OUTLIER-COUNT)
           END-IF.
       D410-CHECK-ONE-SENSOR-EX.
           EXIT.

      *-----------------------------------------------------------------*
       E000-BUILD-HISTOGRAM.
      *-----------------------------------------------------------------*
      *    HISTOGRAM RULE - SORT THE FILTERED MEASUREMENTS
      *    CHRONOLOGICALLY (A SECOND PASS OVER MEASUREMENT-STORE, SEE
      *    E100), DERIVE THE N-1 INTER-ARRIVAL DURATIONS, THEN SPLIT
      *    [MIN-DUR,MAX-DUR] INTO 20 EQUAL-WIDTH BUCKETS.
           PERFORM E900-ZERO-ALL-BUCKETS
              THRU E900-ZERO-ALL-BUCKETS-EX
                  VARYING WK-C-HIST-IX FROM 1 BY 1
                     UNTIL WK-C-HIST-IX > 20.
           IF WK-C-FILTER-COUNT < 2
               GO TO E999-BUILD-HISTOGRAM-EX.

           SORT SORT-WORK-FILE
               ASCENDING KEY SW-TIMESTAMP
               INPUT PROCEDURE IS E100-RELEASE-FILTERED-MEASUREMENTS
               OUTPUT PROCEDURE IS E300-RETURN-SORTED-MEASUREMENTS.

           PERFORM E500-COMPUTE-BUCKET-WIDTH
              THRU E500-COMPUTE-BUCKET-WIDTH-EX.
           PERFORM E610-ASSIGN-ONE-DURATION
              THRU E610-ASSIGN-ONE-DURATION-EX
                  VARYING WK-C-DUR-IX FROM 1 BY 1
                     UNTIL WK-C-DUR-IX > WK-C-DUR-COUNT.
           PERFORM E710-SET-ONE-BUCKET-BOUNDARY
              THRU E710-SET-ONE-BUCKET-BOUNDARY-EX
                  VARYING WK-C-HIST-IX FROM 1 BY 1
                     UNTIL WK-C-HIST-IX > 20.
       E999-BUILD-HISTOGRAM-EX.
           EXIT.

      *-----------------------------------------------------------------*
       E100-RELEASE-FILTERED-MEASUREMENTS.
      *-----------------------------------------------------------------*
      *    SORT INPUT PROCEDURE - REPEATS THE SAME GATEWAY/WINDOW
      *    FILTER AS C600, RELEASING ONLY THE TIMESTAMP/SENSOR/VALUE
      *    THE HISTOGRAM ACTUALLY NEEDS.
           OPEN INPUT MEASUREMENT-STORE.
           IF NOT WK-C-MEA-SUCCESSFUL AND NOT WK-C-MEA-END-OF-FILE
               DISPLAY "WXGWRPT - OPEN FILE ERROR - MEASTORE (SORT)"
               GO TO E199-RELEASE-FILTERED-MEASUREMENTS-EX.
           PERFORM E120-READ-MEASUREMENT
              THRU E120-READ-MEASUREMENT-EX.
           PERFORM E140-RELEASE-ONE-MEASUREMENT
              THRU E140-RELEASE-ONE-MEASUREMENT-EX
                  UNTIL WK-C-MEA-END-OF-FILE.
           CLOSE MEASUREMENT-STORE.
       E199-RELEASE-FILTERED-MEASUREMENTS-EX.
           EXIT.

       E120-READ-MEASUREMENT.
           READ MEASUREMENT-STORE.
       E120-READ-MEASUREMENT-EX.
           EXIT.

       E140-RELEASE-ONE-MEASUREMENT.
           IF MEAR-GATEWAY-CODE = WK-C-REQ-GATEWAY-CODE
              AND MEAR-TIMESTAMP >= WK-C-WINDOW-START-STAMP
              AND MEAR-TIMESTAMP <= WK-C-WINDOW-END-STAMP
               MOVE MEAR-TIMESTAMP TO SW-TIMESTAMP
               MOVE MEAR-SENSOR-CODE TO SW-SENSOR-CODE
               MOVE MEAR-VALUE TO SW-VALUE
               RELEASE SW-RECORD
           END-IF.
           PERFORM E120-READ-MEASUREMENT
              THRU E120-READ-MEASUREMENT-EX.
       E140-RELEASE-ONE-MEASUREMENT-EX.
           EXIT.

      *-----------------------------------------------------------------*
       E300-RETURN-SORTED-MEASUREMENTS.
      *-----------------------------------------------------------------*
      *    SORT OUTPUT PROCEDURE - BUILDS THE INTER-ARRIVAL DURATION
      *    TABLE AND TRACKS MIN-DUR/MAX-DUR AS THE SORTED RECORDS COME
      *    BACK ONE AT A TIME.
           MOVE ZERO TO WK-C-DUR-COUNT.
           MOVE "N" TO WK-C-PREV-SW.
           MOVE ZERO TO WK-C-MIN-DUR.
           MOVE ZERO TO WK-C-MAX-DUR.
           PERFORM E320-RETURN-ONE-SORTED
              THRU E320-RETURN-ONE-SORTED-EX.
           PERFORM E340-PROCESS-ONE-SORTED
              THRU E340-PROCESS-ONE-SORTED-EX
                  UNTIL WK-C-SORT-EOF.
       E399-RETURN-SORTED-MEASUREMENTS-EX.
           EXIT.

       E320-RETURN-ONE-SORTED.
           RETURN SORT-WORK-FILE
               AT END MOVE "Y" TO WK-C-SORT-EOF-SW.
       E320-RETURN-ONE-SORTED-EX.
           EXIT.

       E340-PROCESS-ONE-SORTED.
           PERFORM E360-CONVERT-TO-SECONDS
              THRU E360-CONVERT-TO-SECONDS-EX.
           IF WK-C-HAVE-PREV
              AND WK-C-DUR-COUNT < WK-C-DUR-MAX
               ADD 1 TO WK-C-DUR-COUNT
               COMPUTE WK-C-DUR-ENTRY (WK-C-DUR-COUNT) =
                   WK-C-JW-SECONDS - WK-C-PREV-SECONDS
               IF WK-C-DUR-COUNT = 1
                   MOVE WK-C-DUR-ENTRY (1) TO WK-C-MIN-DUR
                   MOVE WK-C-DUR-ENTRY (1) TO WK-C-MAX-DUR
               ELSE
                   IF WK-C-DUR-ENTRY (WK-C-DUR-COUNT) < WK-C-MIN-DUR
                       MOVE WK-C-DUR-ENTRY (WK-C-DUR-COUNT)
                           TO WK-C-MIN-DUR
                   END-IF
                   IF WK-C-DUR-ENTRY (WK-C-DUR-COUNT) > WK-C-MAX-DUR
                       MOVE WK-C-DUR-ENTRY (WK-C-DUR-COUNT)
                           TO WK-C-MAX-DUR
                   END-IF
               END-IF
           ELSE
               MOVE "Y" TO WK-C-PREV-SW
           END-IF.
           MOVE WK-C-JW-SECONDS TO WK-C-PREV-SECONDS.
           PERFORM E320-RETURN-ONE-SORTED
              THRU E320-RETURN-ONE-SORTED-EX.
       E340-PROCESS-ONE-SORTED-EX.
           EXIT.

      *-----------------------------------------------------------------*
       E360-CONVERT-TO-SECONDS.
      *-----------------------------------------------------------------*
      *    STANDARD INTEGER JULIAN DAY NUMBER ALGORITHM - SEE THE
      *    WORKING-STORAGE NOTE ABOVE WK-C-JULIAN-WORK.
           COMPUTE WK-C-JW-A = (14 - SW-TS-MM) / 12.
           COMPUTE WK-C-JW-Y = SW-TS-CCYY + 4800 - WK-C-JW-A.
           COMPUTE WK-C-JW-M = SW-TS-MM + (12 * WK-C-JW-A) - 3.
           COMPUTE WK-C-JW-T1 = ((153 * WK-C-JW-M) + 2) / 5.
           COMPUTE WK-C-JW-T2 = WK-C-JW-Y / 4.
           COMPUTE WK-C-JW-T3 = WK-C-JW-Y / 100.
           COMPUTE WK-C-JW-T4 = WK-C-JW-Y / 400.
           COMPUTE WK-C-JW-JULIAN-DAY =
               SW-TS-DD + WK-C-JW-T1 + (365 * WK-C-JW-Y)
               + WK-C-JW-T2 - WK-C-JW-T3 + WK-C-JW-T4 - 32045.
           COMPUTE WK-C-JW-SECONDS =
               (WK-C-JW-JULIAN-DAY * 86400)
               + (SW-TS-HH * 3600) + (SW-TS-MN * 60) + SW-TS-SS.
       E360-CONVERT-TO-SECONDS-EX.
           EXIT.

      *-----------------------------------------------------------------*
       E500-COMPUTE-BUCKET-WIDTH.
      *-----------------------------------------------------------------*
           COMPUTE WK-C-BUCKET-WIDTH =
               (WK-C-MAX-DUR - WK-C-MIN-DUR) / 20.
       E500-COMPUTE-BUCKET-WIDTH-EX.
           EXIT.

       E610-ASSIGN-ONE-DURATION.
           PERFORM E620-FIND-BUCKET-FOR-DURATION
              THRU E620-FIND-BUCKET-FOR-DURATION-EX.
           ADD 1 TO GWRP-HIST-COUNT (WK-C-ASSIGNED-BUCKET).
       E610-ASSIGN-ONE-DURATION-EX.
           EXIT.

       E620-FIND-BUCKET-FOR-DURATION.
           IF WK-C-BUCKET-WIDTH = ZERO
               MOVE 20 TO WK-C-ASSIGNED-BUCKET
               GO TO E620-FIND-BUCKET-FOR-DURATION-EX.
           COMPUTE WK-C-ASSIGNED-BUCKET =
               ((WK-C-DUR-ENTRY (WK-C-DUR-IX) - WK-C-MIN-DUR)
                   / WK-C-BUCKET-WIDTH) + 1.
           IF WK-C-ASSIGNED-BUCKET > 20
               MOVE 20 TO WK-C-ASSIGNED-BUCKET
           END-IF.
       E620-FIND-BUCKET-FOR-DURATION-EX.
           EXIT.

       E710-SET-ONE-BUCKET-BOUNDARY.
           COMPUTE GWRP-HIST-BUCKET-START (WK-C-HIST-IX) =
               WK-C-MIN-DUR + ((WK-C-HIST-IX - 1) * WK-C-BUCKET-WIDTH).
           IF WK-C-HIST-IX = 20
               MOVE WK-C-MAX-DUR TO GWRP-HIST-BUCKET-END (WK-C-HIST-IX)
           ELSE
               COMPUTE GWRP-HIST-BUCKET-END (WK-C-HIST-IX) =
                   WK-C-MIN-DUR + (WK-C-HIST-IX * WK-C-BUCKET-WIDTH)
           END-IF.
       E710-SET-ONE-BUCKET-BOUNDARY-EX.
           EXIT.

       E900-ZERO-ALL-BUCKETS.
           MOVE ZERO TO GWRP-HIST-BUCKET-START (WK-C-HIST-IX).
           MOVE ZERO TO GWRP-HIST-BUCKET-END (WK-C-HIST-IX).
           MOVE ZERO TO GWRP-HIST-COUNT (WK-C-HIST-IX).
       E900-ZERO-ALL-BUCKETS-EX.
           EXIT.

      *-----------------------------------------------------------------*
       F100-BUILD-EMPTY-REPORT.
      *-----------------------------------------------------------------*
      *    STEP 6 OF THE REPORT FLOW - NO MEASUREMENTS MATCHED, SO
      *    EVERY SENSOR TABLE AND THE HISTOGRAM STAY EMPTY.  THE
      *    HISTOGRAM BUCKETS ARE ALREADY ZERO FROM E900 BUT THE CALLER
      *    NEVER PERFORMED E000 ON THIS PATH, SO ZERO THEM HERE TOO.
           MOVE ZERO TO GWRP-MOST-ACTIVE-COUNT.
           MOVE ZERO TO GWRP-LEAST-ACTIVE-COUNT.
           MOVE ZERO TO GWRP-LOAD-RATIO-COUNT.
           MOVE ZERO TO GWRP-OUTLIER-COUNT.
           PERFORM E900-ZERO-ALL-BUCKETS
              THRU E900-ZERO-ALL-BUCKETS-EX
                  VARYING WK-C-HIST-IX FROM 1 BY 1
                     UNTIL WK-C-HIST-IX > 20.
       F199-BUILD-EMPTY-REPORT-EX.
           EXIT.

      *-----------------------------------------------------------------*
       G000-WRITE-REPORT.
      *-----------------------------------------------------------------*
           OPEN OUTPUT GATEWAY-REPORT-OUT.
           MOVE SPACES TO GWRPT-OUT-RECORD.

           MOVE GWRP-CODE TO HL1-GATEWAY-CODE.
           MOVE GWRP-PRINT-HEADING-1 TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.

           MOVE GWRP-START-DATE TO HL2-START-DATE.
           MOVE GWRP-END-DATE TO HL2-END-DATE.
           MOVE GWRP-PRINT-HEADING-2 TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.

           MOVE GWRP-BATTERY-CHARGE-PCT TO DL-BATTERY-PCT.
           MOVE GWRP-PRINT-DETAIL-BATTERY TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.

           IF GWRP-MOST-ACTIVE-COUNT > ZERO
               PERFORM G110-WRITE-MOST-ACTIVE-LINE
                  THRU G110-WRITE-MOST-ACTIVE-LINE-EX
                      VARYING WK-C-SEN-IX FROM 1 BY 1
                         UNTIL WK-C-SEN-IX > GWRP-MOST-ACTIVE-COUNT
           END-IF.
           IF GWRP-LEAST-ACTIVE-COUNT > ZERO
               PERFORM G130-WRITE-LEAST-ACTIVE-LINE
                  THRU G130-WRITE-LEAST-ACTIVE-LINE-EX
                      VARYING WK-C-SEN-IX FROM 1 BY 1
                         UNTIL WK-C-SEN-IX > GWRP-LEAST-ACTIVE-COUNT
           END-IF.
           IF GWRP-LOAD-RATIO-COUNT > ZERO
               PERFORM G150-WRITE-LOAD-RATIO-LINE
                  THRU G150-WRITE-LOAD-RATIO-LINE-EX
                      VARYING WK-C-SEN-IX FROM 1 BY 1
                         UNTIL WK-C-SEN-IX > GWRP-LOAD-RATIO-COUNT
           END-IF.
           IF GWRP-OUTLIER-COUNT > ZERO
               PERFORM G170-WRITE-OUTLIER-LINE
                  THRU G170-WRITE-OUTLIER-LINE-EX
                      VARYING WK-C-SEN-IX FROM 1 BY 1
                         UNTIL WK-C-SEN-IX > GWRP-OUTLIER-COUNT
           END-IF.

           IF WK-C-FILTER-COUNT > ZERO
               PERFORM G200-WRITE-HISTOGRAM-LINE
                  THRU G200-WRITE-HISTOGRAM-LINE-EX
                      VARYING WK-C-HIST-IX FROM 1 BY 1
                         UNTIL WK-C-HIST-IX > 20
           END-IF.

           MOVE GWRP-NUMBER-OF-MEAS TO TL-NUMBER-OF-MEAS.
           MOVE GWRP-PRINT-TOTAL TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.

           CLOSE GATEWAY-REPORT-OUT.
       G999-WRITE-REPORT-EX.
           EXIT.

       G110-WRITE-MOST-ACTIVE-LINE.
           MOVE "MOST ACTIVE   " TO DL-SENSOR-ROLE.
           MOVE GWRP-MOST-ACTIVE-TAB (WK-C-SEN-IX) TO DL-SENSOR-CODE.
           MOVE ZERO TO DL-SENSOR-RATIO.
           MOVE GWRP-PRINT-DETAIL-SENSOR TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.
       G110-WRITE-MOST-ACTIVE-LINE-EX.
           EXIT.

       G130-WRITE-LEAST-ACTIVE-LINE.
           MOVE "LEAST ACTIVE  " TO DL-SENSOR-ROLE.
           MOVE GWRP-LEAST-ACTIVE-TAB (WK-C-SEN-IX) TO DL-SENSOR-CODE.
           MOVE ZERO TO DL-SENSOR-RATIO.
           MOVE GWRP-PRINT-DETAIL-SENSOR TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.
       G130-WRITE-LEAST-ACTIVE-LINE-EX.
           EXIT.

       G150-WRITE-LOAD-RATIO-LINE.
           MOVE "LOAD RATIO    " TO DL-SENSOR-ROLE.
           MOVE GWRP-LR-SENSOR-CODE (WK-C-SEN-IX) TO DL-SENSOR-CODE.
           MOVE GWRP-LR-RATIO (WK-C-SEN-IX) TO DL-SENSOR-RATIO.
           MOVE GWRP-PRINT-DETAIL-SENSOR TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.
       G150-WRITE-LOAD-RATIO-LINE-EX.
           EXIT.

       G170-WRITE-OUTLIER-LINE.
           MOVE "OUTLIER       " TO DL-SENSOR-ROLE.
           MOVE GWRP-OUTLIER-TAB (WK-C-SEN-IX) TO DL-SENSOR-CODE.
           MOVE ZERO TO DL-SENSOR-RATIO.
           MOVE GWRP-PRINT-DETAIL-SENSOR TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.
       G170-WRITE-OUTLIER-LINE-EX.
           EXIT.

       G200-WRITE-HISTOGRAM-LINE.
           MOVE WK-C-HIST-IX TO DL-HIST-BUCKET-NO.
           MOVE GWRP-HIST-BUCKET-START (WK-C-HIST-IX) TO DL-HIST-START.
           MOVE GWRP-HIST-BUCKET-END (WK-C-HIST-IX) TO DL-HIST-END.
           MOVE GWRP-HIST-COUNT (WK-C-HIST-IX) TO DL-HIST-COUNT.
           MOVE GWRP-PRINT-DETAIL-HIST TO GWRPT-OUT-TEXT.
           WRITE GWRPT-OUT-RECORD.
       G200-WRITE-HISTOGRAM-LINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------*
           SET UPSI-SWITCH-1 TO TRUE.
           DISPLAY "WXGWRPT - JOB ENDED ABNORMALLY - SEE MESSAGES ABOVE".
       Y900-ABNORMAL-TERMINATION-EX.
           EXIT.

      *-----------------------------------------------------------------*
       Z999-END-PROGRAM.
      *-----------------------------------------------------------------*
           STOP RUN.

      ******************************************************************
      ***************** END OF PROGRAM SOURCE WXGWRPT *****************
      ******************************************************************
